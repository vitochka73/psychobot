000100*****************************************************************
000200* BEHASMT - BEHAVIORAL ASSESSMENT RECORD LAYOUT
000300* ONE RECORD PER SUBJECT, CARRIES THE FIVE 1-5 PRESENTATION
000400* SCALES AND THE SELF-REPORT SWITCHES USED BY THE CLASSIFIER.
000500*****************************************************************
000600* 071595  JRS  0091  ORIGINAL LAYOUT
000700* 040201  MLH  0151  ADDED PRIMARY-TRIGGER-CODE FOR SINGLE-
000800*                    TRIGGER PROTOCOL RUNS
000900*****************************************************************
001000 01  BEHAVIORAL-ASSESSMENT-REC.
001100     05  BEHV-SUBJECT-ID              PIC X(08).
001200     05  BEHV-EYE-CONTACT             PIC 9.
001300     05  BEHV-VOICE-PROSODY           PIC 9.
001400     05  BEHV-FACIAL-EXPRESSIVITY     PIC 9.
001500     05  BEHV-SOCIAL-ENGAGEMENT       PIC 9.
001600     05  BEHV-BODY-RELAXATION         PIC 9.
001700     05  BEHV-REPORTS-DISSOCIATION    PIC X.
001800         88  DISSOCIATION-REPORTED        VALUE "Y".
001900     05  BEHV-REPORTS-ANXIETY         PIC X.
002000         88  ANXIETY-REPORTED             VALUE "Y".
002100     05  BEHV-REPORTS-NUMBNESS        PIC X.
002200         88  NUMBNESS-REPORTED            VALUE "Y".
002300     05  BEHV-RECOVERY-TIME-SECONDS   PIC 9(04).
002400     05  BEHV-PRIMARY-TRIGGER-CODE    PIC X(02).
002500     05  FILLER                       PIC X(58).
