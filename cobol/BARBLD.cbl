000100 IDENTIFICATION DIVISION.
000200******************************************************************
000300 PROGRAM-ID.  BARBLD.
000400 AUTHOR. JON SAYLES.
000500 INSTALLATION. COBOL DEVELOPMENT CENTER.
000600 DATE-WRITTEN. 03/02/93.
000700 DATE-COMPILED. 03/02/93.
000800 SECURITY. NON-CONFIDENTIAL.
000900
001000******************************************************************
001100*REMARKS.
001200*
001300*    BUILDS THE BAR-GRAPH COLUMN FOR ONE TRIGGER-SENSITIVITY LINE
001400*    ON THE MULTI-TRIGGER REPORT.  FILLED CELLS = INTEGER PART OF
001500*    SCORE/10, CAPPED AT 10 CELLS, NEGATIVE SCORE TREATED AS ZERO
001600*    CELLS.  FILLED CELLS PRINT AS "#", EMPTY CELLS AS ".".
001700*
001800******************************************************************
001900* 030293  JRS  0107  ORIGINAL - BUILT FOR THE LAB-RESULT OUT-OF-
002000*                    RANGE FLAG BAR ON THE WEEKLY EXCEPTION RUN
002100* 112299  TPK  0188  Y2K REVIEW - NO DATE FIELDS, NO CHANGES
002200*                    REQUIRED
002300* 040816  SBC  0304  REWORKED FOR THE VAGAL PROFILE TRIGGER-
002400*                    SENSITIVITY REPORT - INPUT IS NOW THE
002500*                    REACTIVITY SCORE, NOT A LAB DELTA
002600******************************************************************
002700
002800 ENVIRONMENT DIVISION.
002900 CONFIGURATION SECTION.
003000 SOURCE-COMPUTER. IBM-390.
003100 OBJECT-COMPUTER. IBM-390.
003200 SPECIAL-NAMES.
003300     C01 IS NEXT-PAGE.
003400 INPUT-OUTPUT SECTION.
003500
003600 DATA DIVISION.
003700 FILE SECTION.
003800
003900 WORKING-STORAGE SECTION.
004000** THREE STANDALONE SCRATCH ITEMS - NONE OF THEM IS PART OF A
004100** RECORD IMAGE, SO EACH GETS ITS OWN 77 RATHER THAN A CATCH-ALL
004200** GROUP.
004300** CELL-COUNT HOLDS HOW MANY OF THE TEN CELLS ARE FILLED.
004400 77  WS-CELL-COUNT        PIC S9(2) COMP.
004500** CELL-IDX WALKS THE BAR-CELL TABLE WHEN BLANKING TRAILING
004600** CELLS.
004700 77  WS-CELL-IDX          PIC S9(2) COMP.
004800** TEN-SCORE IS THE REACTIVITY SCORE DIVIDED BY TEN, ROUNDED DOWN
004900** TO GET THE CELL COUNT.
005000 77  WS-TEN-SCORE         PIC S9(4)V9 COMP-3.
005100
005200******************************************************************
005300* BAR-TEMPLATE IS A FULLY-FILLED ROW OF TEN CELLS, USED AS THE
005400* STARTING IMAGE BEFORE THE TRAILING EMPTY CELLS ARE BLANKED IN.
005500* ITS ALTERNATE VIEW BELOW LETS US ADDRESS EACH CELL BY NUMBER.
005600******************************************************************
005700 01  BAR-TEMPLATE                  PIC X(10)
005800                                   VALUE "##########".
005900 01  BAR-TEMPLATE-CELLS REDEFINES BAR-TEMPLATE.
006000     05  BAR-CELL OCCURS 10 TIMES  PIC X.
006100
006200 LINKAGE SECTION.
006300* BB-BAR-OUT-CELLS GIVES THE CALLING REPORT PROGRAM A CELL-BY-
006400* CELL VIEW OF THE BAR FIELD IF IT EVER NEEDS TO OVERSTRIKE OR
006500* HIGHLIGHT ONE POSITION - NOT USED INSIDE THIS PROGRAM.
006600 01  BARBLD-REC.
006700** INPUT - THE CALLER FILLS THIS IN BEFORE THE CALL.
006800     05  BB-REACTIVITY-SCORE       PIC S9(3)V99.
006900** OUTPUT - THE TEN-CHARACTER BAR IMAGE THIS PROGRAM BUILDS.
007000     05  BB-BAR-OUT                PIC X(10).
007100     05  BB-BAR-OUT-CELLS REDEFINES
007200            BB-BAR-OUT.
007300         10  BB-BAR-CELL OCCURS 10 TIMES PIC X.
007400** OUTPUT - THE RED/YELLOW/GREEN MARKER SET BY 200-SET-MARKER.
007500     05  BB-MARKER-OUT             PIC X(06).
007600     05  FILLER                    PIC X(01).
007700 01  BARBLD-REC-IMAGE REDEFINES BARBLD-REC PIC X(22).
007800
007900 PROCEDURE DIVISION USING BARBLD-REC.
008000 000-MAINLINE.
008100** BUILD THE TEN-CELL BAR IMAGE, THEN SET THE RED/YELLOW/GREEN
008200** MARKER, AND RETURN BOTH TO THE CALLING REPORT PROGRAM.
008300     PERFORM 100-BUILD-BAR THRU 100-EXIT.
008400     PERFORM 200-SET-MARKER THRU 200-EXIT.
008500     GOBACK.
008600
008700******************************************************************
008800** 100-BUILD-BAR - STARTS FROM A FULLY-FILLED TEN-CELL TEMPLATE
008900** AND BLANKS IN THE TRAILING CELLS THAT THE SCORE DID NOT EARN.
009000** A NEGATIVE REACTIVITY SCORE (SHOULD NEVER HAPPEN, BUT VAGCALC
009100** DOES NOT GUARANTEE IT CANNOT) IS TREATED AS ZERO CELLS FILLED
009200** RATHER THAN LETTING THE DIVIDE BELOW GO NEGATIVE.
009300******************************************************************
009400 100-BUILD-BAR.
009500** RESEED THE TEMPLATE EVERY CALL - BAR-TEMPLATE IS SHARED STORAGE
009600** AND MAY STILL HOLD A PRIOR SUBJECTS BLANKED-OUT CELLS.
009700     MOVE "##########" TO BAR-TEMPLATE.
009800     IF BB-REACTIVITY-SCORE < 0
009900         MOVE ZERO TO WS-CELL-COUNT
010000         GO TO 150-BLANK-CELLS.
010100
010200** ONE FILLED CELL PER TEN POINTS OF REACTIVITY SCORE, CAPPED AT
010300** TEN CELLS SO AN UNUSUALLY HIGH SCORE DOES NOT OVERRUN THE BAR.
010400     MOVE BB-REACTIVITY-SCORE TO WS-TEN-SCORE.
010500     DIVIDE WS-TEN-SCORE BY 10 GIVING WS-CELL-COUNT.
010600     IF WS-CELL-COUNT > 10
010700         MOVE 10 TO WS-CELL-COUNT.
010800
010900** A FULL TEN CELLS NEEDS NO BLANKING - FALL STRAIGHT THROUGH.
011000 150-BLANK-CELLS.
011100     IF WS-CELL-COUNT = 10
011200         GO TO 100-EXIT.
011300
011400** WALK THE CELLS PAST THE FILLED COUNT, BLANKING EACH ONE IN
011500** TURN UNTIL THE END OF THE TEN-CELL TABLE IS REACHED.
011600     MOVE WS-CELL-COUNT TO WS-CELL-IDX.
011700     ADD 1 TO WS-CELL-IDX.
011800 160-BLANK-LOOP.
011900     IF WS-CELL-IDX > 10
012000         GO TO 100-EXIT.
012100     MOVE "." TO BAR-CELL(WS-CELL-IDX).
012200     ADD 1 TO WS-CELL-IDX.
012300     GO TO 160-BLANK-LOOP.
012400 100-EXIT.
012500** HAND THE FINISHED BAR IMAGE BACK TO THE CALLER.
012600     MOVE BAR-TEMPLATE TO BB-BAR-OUT.
012700     EXIT.
012800
012900******************************************************************
013000** 200-SET-MARKER - THREE-WAY REACTIVITY BAND, SAME CUTOFFS THE
013100** CLINIC REVIEW COMMITTEE USES ON THE PRINTED SEVERITY COLUMN:
013200** 70 AND ABOVE IS RED, 40 THROUGH 69 IS YELLOW, BELOW 40 IS
013300** GREEN.
013400******************************************************************
013500 200-SET-MARKER.
013600     IF BB-REACTIVITY-SCORE >= 70
013700         MOVE "RED   " TO BB-MARKER-OUT
013800     ELSE IF BB-REACTIVITY-SCORE >= 40
013900         MOVE "YELLOW" TO BB-MARKER-OUT
014000     ELSE
014100         MOVE "GREEN " TO BB-MARKER-OUT.
014200 200-EXIT.
014300     EXIT.
014400******************* END OF BARBLD SOURCE ***********************
