000100*****************************************************************
000200* PROFRSLT - PROFILE-RESULT RECORD LAYOUT (OUTPUT)
000300* ONE RECORD PER SUBJECT CLASSIFIED, WRITTEN BY VAGSNGL AND
000400* VAGMULT.  CONSUMED DOWNSTREAM BY WHATEVER JOB STEP LOADS
000500* THE RESULTS EXTRACT; NO PROGRAM IN THIS SUITE READS IT BACK.
000600*****************************************************************
000700* 071595  JRS  0091  ORIGINAL LAYOUT
000800* 030897  MLH  0114  ADDED PRIMARY/SECONDARY TRIGGER FOR
000900*                    MULTI-TRIGGER RUNS
001000* 031720  SBC  0358  VAGCALC NOW ALSO RETURNS A SEPARATE TRIGGER-
001100*                    CODE INTERPRETATION NUMBER ALONGSIDE THE
001200*                    (X,Y,PSEUDO,Z) PROFILE CODE - FIELD KEPT
001300*                    INTERNAL TO VAGCALC, NOT CARRIED ON THIS
001400*                    EXTRACT RECORD, SEE 0358 REVIEW NOTE BELOW
001500* 042207  SBC  0358  REVIEW OF THE ABOVE - THIS RECORD STAYS AT
001600*                    THE ORIGINAL FIELD LIST.  THE TRIGGER-CODE
001700*                    INTERPRETATION NUMBER IS NOT PART OF THE
001800*                    DELIVERED PROFILE-RESULT LAYOUT AND IS NOT
001900*                    ADDED HERE.
002000*****************************************************************
002100 01  PROFILE-RESULT-REC.
002200     05  PROF-SUBJECT-ID          PIC X(08).
002300     05  PROF-PHYS-DOMINANT       PIC X.
002400         88  PHYS-VENTRAL             VALUE "V".
002500         88  PHYS-SYMPATHETIC         VALUE "S".
002600         88  PHYS-DORSAL              VALUE "D".
002700     05  PROF-BEHAV-PRESENTATION  PIC X.
002800     05  PROF-PSEUDO-FLAG         PIC X.
002900         88  PSEUDO-PRESENTATION      VALUE "Y".
003000     05  PROF-STRESS-RESPONSE     PIC X.
003100     05  PROF-FORMULA             PIC X(20).
003200     05  PROF-RECOVERY-SPEED-PCT  PIC 9(03)V99.
003300     05  PROF-REACTIVITY-INDEX    PIC 9(03)V99.
003400     05  PROF-COHERENCE-SCORE     PIC 9V99.
003500     05  PROF-PRIMARY-TRIGGER     PIC X(02).
003600     05  PROF-SECONDARY-TRIGGER   PIC X(02).
003700     05  PROF-INTERPRETATION-CDE  PIC 9(02).
003800     05  FILLER                   PIC X(29).
