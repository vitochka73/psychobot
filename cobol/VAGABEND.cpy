000100*****************************************************************
000200* VAGABEND - ABEND/DUMP LINE WRITTEN TO SYSOUT WHEN A RUN HITS
000300* AN OUT-OF-SEQUENCE OR OUT-OF-BALANCE CONDITION IT CANNOT
000400* RECOVER FROM.  SAME SHAPE AS THE OLD PATIENT-SIDE ABENDREC.
000500*****************************************************************
000600* 071595  JRS  0091  ORIGINAL LAYOUT (CARRIED OVER FROM ABENDREC)
000700 01  ABEND-REC.
000800     05  FILLER                   PIC X(04) VALUE "****".
000900     05  PARA-NAME                PIC X(30).
001000     05  FILLER                   PIC X(02) VALUE SPACES.
001100     05  ABEND-REASON             PIC X(60).
001200     05  FILLER                   PIC X(02) VALUE SPACES.
001300     05  ACTUAL-VAL               PIC S9(9) COMP-3.
001400     05  FILLER                   PIC X(01) VALUE SPACE.
001500     05  EXPECTED-VAL             PIC S9(9) COMP-3.
001600     05  FILLER                   PIC X(21).
