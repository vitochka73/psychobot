000100 IDENTIFICATION DIVISION.
000200******************************************************************
000300 PROGRAM-ID.  VAGMULT.
000400 AUTHOR. JON SAYLES.
000500 INSTALLATION. COBOL DEVELOPMENT CENTER.
000600 DATE-WRITTEN. 09/15/95.
000700 DATE-COMPILED. 09/15/95.
000800 SECURITY. NON-CONFIDENTIAL.
000900
001000******************************************************************
001100*REMARKS.
001200*
001300*          THIS PROGRAM PROCESSES THE MULTI-TRIGGER ASSESSMENT
001400*          PROTOCOL.  IT READS ONE BEHAVIORAL ASSESSMENT RECORD
001500*          AND THE BASELINE, ONE TO FIVE STRESS-TEST PHASES (ONE
001600*          PER TRIGGER CODE) AND THE OPTIONAL FINAL-RECOVERY
001700*          PHASE THAT FOLLOW IT FOR THE SAME SUBJECT ON THE HRV
001800*          FEED.  THE NUMBER OF STRESS PHASES VARIES SUBJECT TO
001900*          SUBJECT, SO THE HRV FEED IS READ ONE RECORD AHEAD OF
002000*          WHERE IT IS CONSUMED - SEE 960- BELOW.
002100*
002200*          EACH TRIGGER IS SCORED AGAINST THE COMMON BASELINE AND
002300*          RANKED BY REACTIVITY INTO A PRIMARY AND (WHEN A SECOND
002400*          TRIGGER SCORES WITHIN 60% OF THE PRIMARY) A SECONDARY
002500*          TRIGGER.  THE SUBJECT IS WRITTEN TO THE PROFILE-
002600*          RESULTS EXTRACT WITH A MATCHING DETAIL BLOCK ON THE
002700*          PROFILE REPORT, FOLLOWED BY ONE TRIGGER-SENSITIVITY
002800*          LINE PER TRIGGER TESTED.  END OF JOB PRINTS SUBJECT,
002900*          RECORD-COUNT AND DOMINANT-STATE CONTROL TOTALS.
003000*
003100*          OUT-OF-SEQUENCE PHASE RECORDS CAUSE THE JOB TO ABEND -
003200*          THERE IS NO RECOVERY FROM A SCRAMBLED HRV EXTRACT.
003300*
003400*          THIS IS THE MULTI-TRIGGER COUNTERPART TO VAGSNGL, WHICH
003500*          HANDLES THE SINGLE-TRIGGER PROTOCOL.  THE TWO PROGRAMS
003600*          SHARE THE SAME HRVMEAS AND PROFRSLT LAYOUTS AND BOTH
003700*          CALL VAGCALC FOR EVERY PIECE OF SCORING MATH, BUT READ
003800*          A DIFFERENT NUMBER OF HRV PHASES PER SUBJECT AND BUILD
003900*          A DIFFERENT REPORT LAYOUT, SO THEY ARE KEPT AS SEPARATE
004000*          PROGRAMS RATHER THAN ONE PROGRAM WITH A SWITCH.
004100*
004200*          EACH REPORT BLOCK IS A SUBJECT DETAIL LINE FOLLOWED BY
004300*          ZERO OR MORE TRIGGER LINES, HIGHEST-REACTIVITY FIRST.
004400*          THE LAST REPORT LINE OF ALL IS THE END-OF-JOB CONTROL-
004500*          TOTALS LINE FROM 950-CLEANUP.
004600*
004700*               INPUT FILE   (BEHAVIORAL)  -  DDS0001.BEHASMT
004800*               INPUT FILE   (HRV PHASES)  -  DDS0001.HRVMEAS
004900*               OUTPUT FILE  (RESULTS)     -  DDS001.PROFOUT
005000*               OUTPUT FILE  (REPORT)      -  DDS001.PROFRPT
005100*               DUMP FILE                  -  SYSOUT
005200*
005300******************************************************************
005400* 091595  JRS  0093  ORIGINAL - MULTI-TRIGGER PROTOCOL DRIVER
005500*                    (PHASE 2 OF THE DALY CLOSE-OUT CONVERSION
005600*                    PROJECT)
005700* 021396  JRS  0101  ADDED COHERENCE SCORE AND THE FORMULA STRING
005800*                    TO THE DETAIL LINE NOW THAT VAGCALC REQUEST
005900*                    5 AND 6 ARE AVAILABLE
006000* 112299  TPK  0188  Y2K REVIEW - NO DATE FIELDS ON THESE RECORDS,
006100*                    NO CHANGES REQUIRED
006200* 040816  SBC  0304  REBUILT TRIGGER SCORING ON TOP OF VAGCALC
006300*                    REQUEST 2 AND 8 (SCORE-TEST AND SEVERITY
006400*                    GRADE) - RETIRES THE HAND-CODED REACTIVITY
006500*                    MATH THIS PROGRAM USED TO CARRY ON ITS OWN
006600* 082016  SBC  0311  SWITCHED THE PHYSIOLOGICAL/BEHAVIORAL CLASS-
006700*                    IFY OVER TO VAGCALC REQUEST 3 AND 9 NOW THAT
006800*                    THE BASELINE-ONLY SPLIT IS AVAILABLE - ADDED
006900*                    THE TRIGGER-SENSITIVITY SECTION TO THE
007000*                    REPORT PER THE CLINIC REVIEW COMMITTEE ASK
007100* 031720  SBC  0358  VAGCALC REQUEST 7 NOW ALSO RETURNS THE
007200*                    TRIGGER-CODE INTERPRETATION NUMBER - CARRIED
007300*                    INTO THE RESULTS EXTRACT AND THE DETAIL LINE
007400*                    RIGHT BESIDE THE EXISTING PROFILE CODE
007500* 061822  SBC  0381  REVIEW COMMITTEE ASKED FOR TIGHTER COMMENTARY
007600*                    ON THE TRIGGER-TABLE SCORING AND RANKING
007700*                    PARAGRAPHS AFTER A NEW HIRE MISREAD THE
007800*                    PRIMARY/SECONDARY TIE-BREAK RULE - NO LOGIC
007900*                    CHANGES, COMMENTS ONLY
008000* 091322  SBC  0385  SAME REVIEW COMMITTEE PASS - ADDED REMARKS ON
008100*                    THE LOOKAHEAD FIELDS, THE VAGCALC LINKAGE
008200*                    RECORD AND THE REPORT-LINE LAYOUTS SO THE
008300*                    NEXT NEW HIRE DOES NOT HAVE TO TRACE EVERY
008400*                    FIELD BACK THROUGH HRVMEAS AND PROFRSLT BY
008500*                    HAND - NO LOGIC CHANGES, COMMENTS ONLY
008600******************************************************************
008700
008800 ENVIRONMENT DIVISION.
008900** C01/NEXT-PAGE IS THE SHOP STANDARD COPY BLOCK - THIS PROGRAM
009000** NEVER ACTUALLY FORCES A PAGE BREAK, SAME AS VAGSNGL/VAGCMPR.
009100 CONFIGURATION SECTION.
009200 SOURCE-COMPUTER. IBM-390.
009300 OBJECT-COMPUTER. IBM-390.
009400 SPECIAL-NAMES.
009500** CHANNEL 1 ON THE PRINTER IS MNEMONICALLY TIED TO NEXT-PAGE -
009600** STANDARD ACROSS EVERY PRINT PROGRAM IN THIS SUITE, USED OR NOT.
009700     C01 IS NEXT-PAGE.
009800 INPUT-OUTPUT SECTION.
009900 FILE-CONTROL.
010000** SYSOUT - ABEND DUMP LINE ONLY.  NO FILE-STATUS CLAUSE - A
010100** FAILED ABEND WRITE IS NOT WORTH CHECKING FOR.
010200     SELECT SYSOUT
010300     ASSIGN TO UT-S-SYSOUT
010400       ORGANIZATION IS SEQUENTIAL.
010500
010600** BEHFILE - ONE BEHAVIORAL-ASSESSMENT RECORD PER SUBJECT, READ
010700** BY 900-READ-BEHASMT, ONE AHEAD OF ITSELF THE WAY THE MAIN LOOP
010800** EXPECTS - THE NEXT SUBJECTS RECORD IS ALREADY IN HAND WHEN
010900** 100-MAINLINE LOOPS BACK AROUND.
011000     SELECT BEHFILE
011100     ASSIGN TO UT-S-BEHASMT
011200       ACCESS MODE IS SEQUENTIAL
011300       FILE STATUS IS BEH-STATUS.
011400
011500** HRVFILE - THE HRV FEED, READ ONE PHASE RECORD AHEAD OF WHERE
011600** IT IS CONSUMED BY 960-READ-HRV-LOOKAHEAD.
011700     SELECT HRVFILE
011800     ASSIGN TO UT-S-HRVMEAS
011900       ACCESS MODE IS SEQUENTIAL
012000       FILE STATUS IS HRV-STATUS.
012100
012200** PROFOUT - THE PROFILE-RESULTS EXTRACT, ONE RECORD PER SUBJECT
012300** CLASSIFIED, PICKED UP BY WHATEVER JOB STEP LOADS IT NEXT.
012400     SELECT PROFOUT
012500     ASSIGN TO UT-S-PROFOUT
012600       ACCESS MODE IS SEQUENTIAL
012700       FILE STATUS IS PROF-STATUS.
012800
012900** PROFRPT - THE PRINTED PROFILE REPORT - SUBJECT DETAIL LINE PLUS
013000** ONE TRIGGER-SENSITIVITY LINE PER TRIGGER TESTED.
013100     SELECT PROFRPT
013200     ASSIGN TO UT-S-PROFRPT
013300       ACCESS MODE IS SEQUENTIAL
013400       FILE STATUS IS RPT-STATUS.
013500
013600 DATA DIVISION.
013700 FILE SECTION.
013800** SYSOUT-REC IS A FLAT 130-BYTE IMAGE WIDE ENOUGH TO HOLD THE
013900** ABEND-REC LAYOUT FROM VAGABEND.CPY - THE ONLY THING EVER
014000** WRITTEN TO THIS FILE.
014100 FD  SYSOUT
014200     RECORDING MODE IS F
014300     LABEL RECORDS ARE STANDARD
014400     RECORD CONTAINS 130 CHARACTERS
014500     BLOCK CONTAINS 0 RECORDS
014600     DATA RECORD IS SYSOUT-REC.
014700 01  SYSOUT-REC                    PIC X(130).
014800
014900******* ONE RECORD PER SUBJECT - THE PRESENTATION SCALES AND
015000******* SELF-REPORT SWITCHES SCORED BY THE INTAKE CLINICIAN
015100 FD  BEHFILE
015200     RECORDING MODE IS F
015300     LABEL RECORDS ARE STANDARD
015400     RECORD CONTAINS 80 CHARACTERS
015500     BLOCK CONTAINS 0 RECORDS
015600     DATA RECORD IS BEHV-FILE-REC.
015700 01  BEHV-FILE-REC                 PIC X(80).
015800
015900******* TWO TO SEVEN RECORDS PER SUBJECT - ONE BASELINE, ONE TO
016000******* FIVE STRESS PHASES (ONE PER TRIGGER CODE TESTED) AND AN
016100******* OPTIONAL FINAL-RECOVERY PHASE, ALL IN PHASE ORDER -
016200******* OUT OF SEQUENCE PHASES ARE A FATAL EXTRACT ERROR
016300 FD  HRVFILE
016400     RECORDING MODE IS F
016500     LABEL RECORDS ARE STANDARD
016600     RECORD CONTAINS 90 CHARACTERS
016700     BLOCK CONTAINS 0 RECORDS
016800     DATA RECORD IS HRV-FILE-REC.
016900 01  HRV-FILE-REC                  PIC X(90).
017000
017100******* ONE RECORD PER SUBJECT CLASSIFIED - PICKED UP BY THE
017200******* NEXT JOB STEP THAT LOADS THE RESULTS EXTRACT
017300 FD  PROFOUT
017400     RECORDING MODE IS F
017500     LABEL RECORDS ARE STANDARD
017600     RECORD CONTAINS 80 CHARACTERS
017700     BLOCK CONTAINS 0 RECORDS
017800     DATA RECORD IS PROF-FILE-REC.
017900 01  PROF-FILE-REC                 PIC X(80).
018000
018100** 132-BYTE PRINT LINE - WIDE ENOUGH FOR BOTH THE SUBJECT DETAIL
018200** LINE AND THE TRIGGER-SENSITIVITY LINE, SEE BOTH 01-LEVELS
018300** BELOW IN WORKING-STORAGE.
018400 FD  PROFRPT
018500     RECORDING MODE IS F
018600     LABEL RECORDS ARE STANDARD
018700     RECORD CONTAINS 132 CHARACTERS
018800     BLOCK CONTAINS 0 RECORDS
018900     DATA RECORD IS PROFRPT-REC.
019000 01  PROFRPT-REC                   PIC X(132).
019100
019200 WORKING-STORAGE SECTION.
019300** WS- PREFIX MARKS WORK OWNED BY THIS PROGRAM; LA- MARKS THE HRV
019400** LOOKAHEAD HOLD AREA SPECIFICALLY; TRIG- MARKS A TABLE ROW; RL-
019500** AND TL- MARK THE TWO REPORT-LINE LAYOUTS - A SHORT PREFIX PER
019600** PRINT LINE, NOT ONE PREFIX FOR THE WHOLE PROGRAM.
019700** TWO-BYTE FILE STATUS FIELDS, ONE PER FILE WITH A STATUS CLAUSE,
019800** CHECKED AFTER EACH OPEN/CLOSE/READ/WRITE FOR AN ABEND-WORTHY
019900** I/O CONDITION.
020000 01  FILE-STATUS-CODES.
020100** NONE OF THE FOUR ARE EXPLICITLY TESTED BELOW - A BAD STATUS
020200** SURFACES AS A COBOL PROGRAM CHECK ON THE NEXT I/O AGAINST THAT
020300** FILE, WHICH IS ENOUGH TO HALT THE JOB.  THEY ARE HELD HERE SO
020400** A FUTURE CHANGE CAN ADD EXPLICIT CHECKS WITHOUT TOUCHING THE
020500** SELECT CLAUSES.
020600     05  BEH-STATUS               PIC X(2).
020700     05  HRV-STATUS               PIC X(2).
020800     05  PROF-STATUS              PIC X(2).
020900     05  RPT-STATUS               PIC X(2).
021000     05  FILLER                   PIC X(01) VALUE SPACES.
021100
021200** BEHASMT - THE INTAKE CLINICIANS BEHAVIORAL ASSESSMENT LAYOUT,
021300** ONE RECORD PER SUBJECT - SEE THE FIVE PRESENTATION SCALES AND
021400** TWO SELF-REPORT FLAGS MOVED OUT OF IT IN 220- BELOW.
021500 COPY BEHASMT.
021600** HRVMEAS - THE HEART-RATE-VARIABILITY PHASE LAYOUT SHARED BY
021700** VAGSNGL, VAGCMPR AND THIS PROGRAM - ONE RECORD PER PHASE.
021800 COPY HRVMEAS.
021900** PROFRSLT - THE RESULTS-EXTRACT RECORD WRITTEN TO PROFOUT AT
022000** 250-WRITE-PROFILE BELOW.  SHARED LAYOUT WITH VAGSNGL.
022100 COPY PROFRSLT.
022200** VAGABEND - THE HOUSE ABEND-DUMP LAYOUT WRITTEN TO SYSOUT AT
022300** 999-ABEND-RTN.  PARA-NAME AND ABEND-REASON LIVE IN HERE.
022400 COPY VAGABEND.
022500
022600 01  FLAGS-AND-SWITCHES.
022700** MORE-DATA-SW DRIVES THE 100-MAINLINE PERFORM - GOES TO "N" ON
022800** BEHASMT END OF FILE.
022900     05  MORE-DATA-SW             PIC X(01) VALUE "Y".
023000         88  NO-MORE-DATA             VALUE "N".
023100** HRV-LOOKAHEAD-SW TELLS WHETHER LA-HRV-HOLD BELOW STILL HOLDS A
023200** RECORD READ AHEAD OF WHERE IT IS CONSUMED, OR WHETHER THE HRV
023300** FEED RAN OUT WHILE WE WERE STILL LOOKING AHEAD.
023400     05  WS-HRV-LOOKAHEAD-SW      PIC X(01) VALUE "N".
023500         88  LOOKAHEAD-VALID          VALUE "Y".
023600** RC-PRESENT-SW REMEMBERS WHETHER THIS SUBJECT HAD A FINAL-
023700** RECOVERY PHASE ON THE HRV FEED - NOT EVERY SUBJECT DOES.
023800     05  WS-RC-PRESENT-SW         PIC X(01) VALUE "N".
023900         88  WS-RC-PRESENT            VALUE "Y".
024000     05  FILLER                   PIC X(01) VALUE SPACES.
024100
024200** SUBJECT-ID HELD OFF THE BEHAVIORAL RECORD SO EVERY HRV RECORD
024300** READ FOR THIS SUBJECT CAN BE MATCHED AGAINST IT.
024400 01  WS-SUBJECT-KEY-HOLD          PIC X(08).
024500
024600******************************************************************
024700* BASELINE PHASE HELD FOR THE WHOLE SUBJECT - EVERY TRIGGER IS
024800* SCORED AGAINST THIS ONE RECORD.
024900******************************************************************
025000 01  WS-BL-HOLD.
025100** RMSSD/SDNN FEED VAGCALCS REACTIVITY MATH PARTS 1 AND 2.
025200     05  BL-RMSSD                 PIC S9(3)V99.
025300     05  BL-SDNN                  PIC S9(3)V99.
025400** LF/HF RATIO AND THE TWO POWER BANDS FEED PARTS 3 AND 4.
025500     05  BL-LF-HF-RATIO           PIC S9(2)V999.
025600     05  BL-HF-POWER              PIC S9(5)V99.
025700     05  BL-TOTAL-POWER           PIC S9(6)V99.
025800** SD1/SD2/ENTROPY ARE CARRIED FOR HRVMEAS LAYOUT PARITY BUT NOT
025900** CONSULTED BY REQUEST 2 - VAGCALC ONLY USES THEM ON REQUESTS
026000** 1/3/9 (RULES 1 AND 2), WHICH THIS PROGRAM CALLS SEPARATELY.
026100     05  BL-SD1                   PIC S9(3)V99.
026200     05  BL-SD2                   PIC S9(3)V99.
026300     05  BL-SAMPLE-ENTROPY        PIC S9V999.
026400     05  BL-ENTROPY-FLAG          PIC X.
026500     05  FILLER                   PIC X(01) VALUE SPACES.
026600
026700** HELD BY 150-READ-SUBJ-HRV WHEN A FINAL-RECOVERY PHASE TURNS UP
026800** ON THE FEED - SEE WS-RC-PRESENT-SW, SINCE NOT EVERY SUBJECT
026900** HAS ONE.
027000 01  WS-RC-HOLD.
027100** RMSSD IS THE ONLY RECOVERY-PHASE READING REQUEST 4 NEEDS - THE
027200** OTHER SIX HRV FIELDS ON A RECOVERY ROW ARE NEVER CAPTURED HERE.
027300     05  RC-RMSSD                 PIC S9(3)V99.
027400     05  FILLER                   PIC X(01) VALUE SPACES.
027500
027600******************************************************************
027700* ONE HRV RECORD READ AHEAD OF WHERE IT IS CONSUMED - THE ONLY
027800* WAY TO KNOW A SUBJECT HAS NO MORE STRESS PHASES OR NO FINAL-
027900* RECOVERY PHASE IS TO SEE THE NEXT SUBJECT'S BASELINE (OR END
028000* OF FILE) ARRIVE - SAME TECHNIQUE AS THE OLD TREATMENT-CHARGE
028100* GROUP-BREAK LOGIC.  THE FLAT ALTERNATE IMAGE BELOW IS NOT USED
028200* BY THIS PROGRAM BUT IS KEPT FOR DUMP READABILITY.
028300******************************************************************
028400 01  LA-HRV-HOLD.
028500** COMPARED AGAINST WS-SUBJECT-KEY-HOLD TO DETECT A NEW SUBJECT.
028600     05  LA-SUBJECT-ID            PIC X(08).
028700** THREE-WAY PHASE CODE - DRIVES EVERY BRANCH IN 150-/160-.
028800     05  LA-PHASE-CODE            PIC X(02).
028900         88  LA-BASELINE-PHASE        VALUE "BL".
029000         88  LA-STRESS-PHASE          VALUE "ST".
029100         88  LA-RECOVERY-PHASE        VALUE "RC".
029200** MEANINGLESS ON A BASELINE OR RECOVERY RECORD.
029300     05  LA-TRIGGER-CODE          PIC X(02).
029400** THE SEVEN HRV READINGS, COPIED FROM THE FEED BY 960- BELOW.
029500     05  LA-RMSSD                 PIC S9(3)V99.
029600     05  LA-SDNN                  PIC S9(3)V99.
029700     05  LA-LF-HF-RATIO           PIC S9(2)V999.
029800     05  LA-HF-POWER              PIC S9(5)V99.
029900     05  LA-TOTAL-POWER           PIC S9(6)V99.
030000     05  LA-SD1                   PIC S9(3)V99.
030100     05  LA-SD2                   PIC S9(3)V99.
030200     05  LA-SAMPLE-ENTROPY        PIC S9V999.
030300     05  LA-ENTROPY-FLAG          PIC X.
030400     05  FILLER                   PIC X(03).
030500** FLAT 60-BYTE ALIAS - UNUSED IN THIS PROGRAM BUT KEPT SO A DUMP
030600** OF LA-HRV-HOLD READS AS ONE CONTIGUOUS FIELD.
030700 01  LA-HRV-ALT REDEFINES LA-HRV-HOLD PIC X(60).
030800
030900******************************************************************
031000* ONE TABLE ROW PER STRESS PHASE TESTED FOR THIS SUBJECT (ONE TO
031100* FIVE TRIGGER CODES).  REACTIVITY/RESPONSE/SEVERITY ARE FILLED
031200* IN BY THE SCORING PASS, PRINTED-FLAG BY THE REPORT PASS.
031300******************************************************************
031400 01  WS-TRIGGER-TABLE.
031500     05  TRIG-ROW OCCURS 5 TIMES
031600                    INDEXED BY TRIG-IDX.
031700** TWO-CHARACTER TRIGGER CODE FOR THIS PHASE - LOADED BY 160-
031800** LOAD-ONE-TRIGGER DIRECT FROM THE HRV LOOKAHEAD.
031900         10  TRIG-CODE            PIC X(02).
032000** RAW HRV VALUES CAPTURED FOR THIS PHASE - SCORED AGAINST THE
032100** COMMON BASELINE BY 205-SCORE-TRIGGER-TABLE, ONE ROW AT A TIME.
032200         10  TRIG-RMSSD           PIC S9(3)V99.
032300         10  TRIG-SDNN            PIC S9(3)V99.
032400         10  TRIG-LF-HF-RATIO     PIC S9(2)V999.
032500         10  TRIG-TOTAL-POWER     PIC S9(6)V99.
032600** REACTIVITY/RESPONSE/SEVERITY FILLED IN BY 205-SCORE-TRIGGER-
032700** TABLE; PRINTED FLIPPED TO "Y" AS EACH ROW PRINTS ON THE REPORT.
032800         10  TRIG-REACTIVITY      PIC S9(3)V99.
032900         10  TRIG-RESPONSE        PIC X.
033000         10  TRIG-SEVERITY        PIC X(06).
033100         10  TRIG-PRINTED         PIC X.
033200         10  FILLER               PIC X(02).
033300     05  FILLER                   PIC X(01) VALUE SPACES.
033400
033500******************************************************************
033600* RUN-WIDE COUNTERS AND SUBSCRIPTS.  THE FIRST FIVE ARE THE END-
033700* OF-JOB CONTROL TOTALS PRINTED BY 950-CLEANUP; THE REST ARE
033800* WORKING SUBSCRIPTS USED DURING TRIGGER SCORING AND RANKING.
033900******************************************************************
034000 01  COUNTERS-IDXS-AND-ACCUMULATORS.
034100** BUMPED BY 800-ACCUM-TOTALS ONCE PER SUBJECT - PRINTED ON THE
034200** END-OF-JOB TOTALS LINE.
034300     05  WS-SUBJECTS-PROCESSED    PIC 9(7) COMP.
034400** DOMINANT PHYSIOLOGICAL-STATE COUNTS - THE THREE SHOULD SUM TO
034500** WS-SUBJECTS-PROCESSED ABOVE.
034600     05  WS-COUNT-VENTRAL         PIC 9(7) COMP.
034700     05  WS-COUNT-SYMPATHETIC     PIC 9(7) COMP.
034800     05  WS-COUNT-DORSAL          PIC 9(7) COMP.
034900** SUBJECTS WHERE VAGCALC SET THE PSEUDO-PRESENTATION FLAG.
035000     05  WS-COUNT-PSEUDO          PIC 9(7) COMP.
035100** BUMPED BY 960- ON EVERY SUCCESSFUL HRV READ, ANY PHASE CODE.
035200     05  WS-HRV-RECS-READ         PIC 9(7) COMP.
035300** BUMPED BY 900-READ-BEHASMT ON EVERY SUCCESSFUL READ.
035400     05  WS-BEH-RECS-READ         PIC 9(7) COMP.
035500** RESET TO ZERO FOR EACH NEW SUBJECT BY 150-READ-SUBJ-HRV.
035600     05  WS-TRIG-COUNT            PIC S9(2) COMP VALUE 0.
035700** SET BY 210-RANK-TRIGGERS, READ BY EVERY PARAGRAPH FROM 220-
035800** ONWARD THAT NEEDS TO KNOW WHICH TABLE ROW WON.
035900     05  WS-PRIMARY-IDX           PIC S9(2) COMP VALUE 0.
036000** ZERO MEANS NO TRIGGER SCORED WITHIN 60% OF THE PRIMARY.
036100     05  WS-SECONDARY-IDX         PIC S9(2) COMP VALUE 0.
036200** DRIVES THE VARYING ON 350-/360- - ONE PASS PER TRIGGER ROW,
036300** NOT TIED TO TRIG-IDX SINCE THE PRINT ORDER IS BY REACTIVITY
036400** RANK, NOT TABLE POSITION.
036500     05  WS-PRINT-RANK            PIC S9(2) COMP VALUE 0.
036600** SET BY 365-FIND-NEXT-UNPRINTED TO THE TABLE ROW JUST PICKED.
036700     05  WS-PRINT-IDX             PIC S9(2) COMP VALUE 0.
036800     05  FILLER                   PIC X(01) VALUE SPACES.
036900
037000** SCRATCH FIELDS USED ONLY WHILE RANKING THE TRIGGER TABLE IN
037100** 210-RANK-TRIGGERS AND ITS TWO SUBORDINATE PARAGRAPHS.
037200 01  SCORING-WORK-FIELDS.
037300** HIGHEST REACTIVITY SEEN SO FAR WHILE 212-FIND-PRIMARY SCANS
037400** THE TABLE.
037500     05  WS-BEST-REACTIVITY       PIC S9(3)V99 COMP-3.
037600** SECOND-HIGHEST, FOUND BY 214-FIND-SECONDARY, SKIPPING WHATEVER
037700** ROW 212- ALREADY PICKED AS PRIMARY.
037800     05  WS-SECOND-BEST-REACTIVITY PIC S9(3)V99 COMP-3.
037900** 60% OF WS-BEST-REACTIVITY - THE SECONDARY TRIGGER CUTOFF, SEE
038000** 210-RANK-TRIGGERS.
038100     05  WS-SECONDARY-THRESHOLD   PIC S9(3)V99 COMP-3.
038200** HIGHEST REACTIVITY AMONG ROWS NOT YET PRINTED - USED BY 360-/
038300** 365- TO PICK THE NEXT LINE IN DESCENDING ORDER.
038400     05  WS-BEST-UNPRINTED        PIC S9(3)V99 COMP-3.
038500     05  FILLER                   PIC X(01) VALUE SPACES.
038600
038700** THESE THREE ARE STANDALONE SCRATCH ITEMS, NOT PART OF ANY
038800** RECORD IMAGE ON THIS PROGRAM, SO EACH STANDS ON ITS OWN 77
038900** RATHER THAN BEING BURIED UNDER A CATCH-ALL GROUP.
039000** RETURN-CD COMES BACK FROM EVERY VAGCALC CALL BUT IS NEVER
039100** TESTED - VAGCALC SIGNALS A BAD REQUEST BY ABENDING ITSELF,
039200** SAME AS IT DOES WHEN CALLED FROM VAGSNGL AND VAGCMPR.
039300 77  RETURN-CD                    PIC S9(04) VALUE 0.
039400** ZERO-VAL/ONE-VAL ARE THE HOUSE DIVIDE-BY-ZERO ABEND TRIGGER -
039500** SEE 999-ABEND-RTN, WHICH DIVIDES ONE-VAL BY ZERO-VAL TO FORCE
039600** A SYSTEM COMPLETION CODE WHEN A FATAL CONDITION IS HIT.
039700 77  ZERO-VAL                     PIC S9(1) COMP VALUE 0.
039800 77  ONE-VAL                      PIC S9(1) COMP VALUE 1.
039900
040000******************************************************************
040100* LOCAL COPY OF THE VAGCALC LINKAGE RECORD - VAGCALC HOLDS NO
040200* STORAGE OF ITS OWN, SO THIS PROGRAM OWNS EVERY BYTE IT PASSES.
040300* ONE COPY SERVES EVERY CALL FOR A SUBJECT - OUTPUT FIELDS SET
040400* BY AN EARLIER REQUEST (E.G. REQUEST 3'S PHYS-STATE) STAY PUT
040500* FOR A LATER REQUEST (REQUEST 9) ON THE SAME RECORD.
040600******************************************************************
040700 01  WS-VAGCALC-REC.
040800     05  WS-CALC-REQUEST-TYPE     PIC X.
040900** THIS PROGRAM USES SEVEN OF VAGCALCS NINE REQUEST NUMBERS -
041000** EVERYTHING EXCEPT REQUEST 1 (SINGLE-TRIGGER SCORE-TEST, WHICH
041100** IS VAGSNGLS JOB) AND REQUEST 8 (STANDALONE SEVERITY GRADE,
041200** ALREADY FOLDED INTO REQUEST 2 HERE).
041300         88  WS-REQ-SCORE-TEST        VALUE "2".
041400         88  WS-REQ-PHYS-STATE        VALUE "3".
041500         88  WS-REQ-RECOVERY          VALUE "4".
041600         88  WS-REQ-COHERENCE         VALUE "5".
041700         88  WS-REQ-FORMULA           VALUE "6".
041800         88  WS-REQ-INTERPRET         VALUE "7".
041900         88  WS-REQ-BEHAV-PSEUDO      VALUE "9".
042000     05  WS-CALC-REQ-TYPE-NUM REDEFINES
042100            WS-CALC-REQUEST-TYPE  PIC 9.
042200** HRV-A IS THE "SIDE A" INPUT SLOT - BASELINE WHEN SCORING A
042300** TRIGGER, PRIOR PHASE WHEN SCORING RECOVERY.
042400     05  WS-CALC-HRV-A.
042500         10  WS-CALC-A-RMSSD          PIC S9(3)V99.
042600         10  WS-CALC-A-SDNN           PIC S9(3)V99.
042700         10  WS-CALC-A-LF-HF-RATIO    PIC S9(2)V999.
042800         10  WS-CALC-A-HF-POWER       PIC S9(5)V99.
042900         10  WS-CALC-A-TOTAL-POWER    PIC S9(6)V99.
043000         10  WS-CALC-A-SD1            PIC S9(3)V99.
043100         10  WS-CALC-A-SD2            PIC S9(3)V99.
043200         10  WS-CALC-A-SAMPLE-ENTROPY PIC S9V999.
043300         10  WS-CALC-A-ENTROPY-FLAG   PIC X.
043400** HRV-B IS THE "SIDE B" INPUT SLOT - THE TRIGGER PHASE BEING
043500** SCORED AGAINST SIDE A.
043600     05  WS-CALC-HRV-B.
043700         10  WS-CALC-B-RMSSD          PIC S9(3)V99.
043800         10  WS-CALC-B-SDNN           PIC S9(3)V99.
043900         10  WS-CALC-B-LF-HF-RATIO    PIC S9(2)V999.
044000         10  WS-CALC-B-TOTAL-POWER    PIC S9(6)V99.
044100** HRV-C-RMSSD IS THE RECOVERY-PHASE RMSSD FOR REQUEST 4.
044200     05  WS-CALC-HRV-C-RMSSD      PIC S9(3)V99.
044300** THE FIVE PRESENTATION SCALES AND TWO SELF-REPORT FLAGS OFF THE
044400** INTAKE CLINICIAN REVIEW, USED BY REQUEST 9.
044500     05  WS-CALC-BEHAV-SCORES.
044600** SINGLE-DIGIT 0-9 SEVERITY SCALES, ONE PER PRESENTATION AREA -
044700** SAME SCALE WIDTH AS THE SOURCE FIELDS ON BEHASMT.CPY.
044800         10  WS-CALC-EYE-CONTACT      PIC 9.
044900         10  WS-CALC-VOICE-PROSODY    PIC 9.
045000         10  WS-CALC-FACIAL-EXPRESS   PIC 9.
045100         10  WS-CALC-SOCIAL-ENGAGE    PIC 9.
045200         10  WS-CALC-BODY-RELAX       PIC 9.
045300** TWO SELF-REPORT YES/NO FLAGS, NOT PART OF THE FIVE-SCALE SET -
045400** THESE FEED THE PSEUDO-PRESENTATION MISMATCH TEST ONLY.
045500         10  WS-CALC-NUMBNESS-FLAG    PIC X.
045600         10  WS-CALC-DISSOCIATION-FLAG PIC X.
045700** PRIMARY-TRIGGER IS SET BUT NEVER READ BY VAGCALC IN THIS
045800** PROGRAM - IN-PRIMARY-TRIG BELOW IS THE FIELD REQUEST 6 USES.
045900     05  WS-CALC-IN-PRIMARY-TRIGGER PIC X(02).
046000** X/Y/PSEUDO CARRY THE REQUEST 3 AND 9 RESULTS FORWARD - SET BY
046100** 220-CLASSIFY-PHYS-AND-BEHAV, READ BACK OUT AS REQUEST 9S INPUT
046200** ON THE VERY NEXT CALL, SAME RECORD.
046300     05  WS-CALC-IN-X             PIC X.
046400     05  WS-CALC-IN-Y             PIC X.
046500     05  WS-CALC-IN-PSEUDO        PIC X.
046600** Z IS THE PRIMARY TRIGGERS STRESS-RESPONSE CODE - SET BY
046700** 230-CALC-RECOVERY-AND-COHERENCE BEFORE REQUEST 4 RUNS.
046800     05  WS-CALC-IN-Z             PIC X.
046900** PRIMARY/SECONDARY TRIGGER CODES - SET BY 240-BUILD-FORMULA-
047000** AND-INTERPRET FOR REQUEST 6 (FORMULA STRING).
047100     05  WS-CALC-IN-PRIMARY-TRIG  PIC X(02).
047200     05  WS-CALC-IN-SECONDARY-TRIG PIC X(02).
047300** OUTPUT FIELDS BELOW ARE SET BY ONE REQUEST AND READ BY A LATER
047400** ONE ON THE SAME SUBJECT - SEE THE REMARKS ON THIS RECORD.
047500** REQUEST 3 RESULT - V/S/D DOMINANT AUTONOMIC STATE.
047600     05  WS-CALC-OUT-PHYS-STATE   PIC X.
047700** REQUEST 9 RESULT - BEHAVIORAL PRESENTATION CODE.
047800     05  WS-CALC-OUT-BEHAV-PRES   PIC X.
047900** REQUEST 9 RESULT - "Y" WHEN THE PRESENTATION/BASELINE MISMATCH
048000** TEST FIRED.
048100     05  WS-CALC-OUT-PSEUDO-FLAG  PIC X.
048200** REQUEST 2 RESULT - PRIMARY TRIGGERS STRESS-RESPONSE CODE.
048300     05  WS-CALC-OUT-STRESS-RESP  PIC X.
048400** REQUEST 4 RESULT - PERCENT RECOVERY TOWARD BASELINE.
048500     05  WS-CALC-OUT-RECOVERY-PCT PIC S9(3)V99.
048600** REQUEST 2 RESULT FOR THE PRIMARY TRIGGERS ROW - COPIED BACK
048700** OUT OF THE TRIGGER TABLE AT 240- FOR THE DETAIL LINE.
048800     05  WS-CALC-OUT-REACTIVITY   PIC S9(3)V99.
048900** REQUEST 5 RESULT - BASELINE COHERENCE SCORE, 0.00-9.99.
049000     05  WS-CALC-OUT-COHERENCE    PIC 9V99.
049100** REQUEST 6 RESULT - THE X/Y/Z/PSEUDO FORMULA STRING.
049200     05  WS-CALC-OUT-FORMULA      PIC X(20).
049300** REQUEST 7 RESULT - OVERALL PROFILE INTERPRETATION NUMBER.
049400     05  WS-CALC-OUT-INTERP-CODE  PIC 9(02).
049500** TRIGGER-TABLE INTERPRETATION NUMBER - SEE VAGCALC 810-.
049600     05  WS-CALC-OUT-TRIG-INTERP  PIC 9(02).
049700** REQUEST 2 BY-PRODUCTS - THE RAW PERCENT/RATIO CHANGES BEHIND
049800** THE REACTIVITY SCORE, HELD HERE BUT NOT CARRIED TO THE REPORT.
049900     05  WS-CALC-OUT-RMSSD-CHG-PCT PIC S9(5)V99.
050000     05  WS-CALC-OUT-LFHF-CHG     PIC S9(3)V999.
050100     05  WS-CALC-OUT-TP-CHG-PCT   PIC S9(5)V99.
050200** REQUEST 8 RESULT - SEVERITY GRADE TEXT FOR THE PRIMARY ROW.
050300     05  WS-CALC-OUT-SEVERITY     PIC X(06).
050400     05  FILLER                   PIC X(01).
050500
050600******************************************************************
050700* LOCAL COPY OF THE BARBLD LINKAGE RECORD - ONE BAR/MARKER BUILT
050800* PER TRIGGER-SENSITIVITY LINE ON THE REPORT.
050900******************************************************************
051000 01  WS-BARBLD-REC.
051100** INPUT TO BARBLD - THE PRIMARY TRIGGERS REACTIVITY.
051200     05  WS-BB-REACTIVITY-SCORE   PIC S9(3)V99.
051300** OUTPUT FROM BARBLD - THE TEN-CELL BAR IMAGE.
051400     05  WS-BB-BAR-OUT            PIC X(10).
051500** OUTPUT FROM BARBLD - THE RED/YELLOW/GREEN MARKER.
051600     05  WS-BB-MARKER-OUT         PIC X(06).
051700     05  FILLER                   PIC X(01).
051800
051900******************************************************************
052000* SUBJECT DETAIL LINE - ONE PER SUBJECT CLASSIFIED.  THE
052100* ALTERNATE VIEW BELOW LETS 300- BUILD THE LINE FIELD BY FIELD
052200* THE WAY THE OLD PATIENT-LISTING REPORT DID.
052300******************************************************************
052400 01  WS-REPORT-DETAIL-LINE.
052500** LEADING BLANK MATCHES THE OLD PATIENT-LISTING CARRIAGE CONTROL
052600** HABIT EVEN THOUGH THIS SHOP NO LONGER PUNCHES CARRIAGE TAPES.
052700     05  FILLER                   PIC X(01) VALUE SPACES.
052800     05  RL-SUBJECT-ID            PIC X(08).
052900     05  FILLER                   PIC X(02) VALUE SPACES.
053000     05  RL-FORMULA               PIC X(20).
053100     05  FILLER                   PIC X(02) VALUE SPACES.
053200     05  RL-PSEUDO-FLAG           PIC X(01).
053300     05  FILLER                   PIC X(02) VALUE SPACES.
053400     05  RL-RECOVERY-PCT          PIC ZZ9.99.
053500     05  FILLER                   PIC X(02) VALUE SPACES.
053600     05  RL-REACTIVITY            PIC ZZ9.99.
053700     05  FILLER                   PIC X(02) VALUE SPACES.
053800     05  RL-COHERENCE             PIC 9.99.
053900     05  FILLER                   PIC X(02) VALUE SPACES.
054000     05  RL-INTERP-CODE           PIC 99.
054100     05  FILLER                   PIC X(02) VALUE SPACES.
054200** PRIMARY/SECONDARY TRIGGER CODES PRINT SLASH-SEPARATED - SPACES
054300** ON BOTH SIDES WHEN THERE IS NO SECONDARY TRIGGER.
054400     05  RL-PRIMARY-TRIG          PIC X(02).
054500     05  FILLER                   PIC X(01) VALUE "/".
054600     05  RL-SECONDARY-TRIG        PIC X(02).
054700     05  FILLER                   PIC X(02) VALUE SPACES.
054800     05  FILLER                   PIC X(65) VALUE SPACES.
054900 01  WS-REPORT-DETAIL-ALT REDEFINES WS-REPORT-DETAIL-LINE
055000                                  PIC X(132).
055100
055200******************************************************************
055300* TRIGGER-SENSITIVITY LINE - ONE PER TRIGGER TESTED, PRINTED IN
055400* DESCENDING REACTIVITY ORDER BY 350-/360- BELOW.
055500******************************************************************
055600 01  WS-TRIGGER-LINE.
055700     05  FILLER                   PIC X(01) VALUE SPACES.
055800** MARKER COMES BACK FROM BARBLD ALONGSIDE THE BAR IMAGE ITSELF -
055900** A SHORT RED/YELLOW/GREEN-STYLE WORD, NOT A SINGLE CHARACTER.
056000     05  TSL-MARKER               PIC X(06).
056100     05  FILLER                   PIC X(02) VALUE SPACES.
056200     05  TSL-TRIGGER-CODE         PIC X(02).
056300     05  FILLER                   PIC X(02) VALUE SPACES.
056400** TEN-CELL BAR-GRAPH STRING BUILT BY BARBLD OFF THE REACTIVITY
056500** SCORE - THE SAME ROUTINE VAGSNGL AND VAGCMPR CALL.
056600     05  TSL-BAR                  PIC X(10).
056700     05  FILLER                   PIC X(02) VALUE SPACES.
056800     05  TSL-SCORE                PIC ZZ9.
056900     05  FILLER                   PIC X(01) VALUE "%".
057000     05  FILLER                   PIC X(02) VALUE SPACES.
057100     05  TSL-SEVERITY             PIC X(06).
057200** WIDE TRAILING FILLER PADS THE LINE OUT TO THE SAME 132-BYTE
057300** WIDTH AS THE SUBJECT DETAIL LINE ABOVE.
057400     05  FILLER                   PIC X(95) VALUE SPACES.
057500 01  WS-TRIGGER-LINE-ALT REDEFINES WS-TRIGGER-LINE
057600                                  PIC X(132).
057700
057800******************************************************************
057900* END-OF-JOB CONTROL-TOTALS LINE, WRITTEN AS THE LAST LINE ON
058000* THE PROFILE REPORT - THE FLAT IMAGE LETS 950- WRITE IT IN ONE
058100* MOVE AFTER THE INDIVIDUAL COUNTS ARE EDITED INTO PLACE.
058200******************************************************************
058300 01  WS-TOTALS-LINE.
058400     05  FILLER                   PIC X(01) VALUE SPACES.
058500** LITERAL CAPTIONS ARE VALUE-CLAUSED FILLER, EDITED FIELDS FALL
058600** RIGHT AFTER EACH ONE - SAME LAYOUT HABIT AS THE TOTALS LINE IN
058700** VAGCMPR AND VAGSNGL.
058800     05  FILLER                   PIC X(20)
058900                        VALUE "SUBJECTS PROCESSED..".
059000** SUBJECT, PHYSIOLOGICAL-STATE AND PSEUDO-PROFILE COUNTS MATCH
059100** THE DISPLAY LINES ECHOED TO THE CONSOLE IN 950-CLEANUP.
059200     05  TL-SUBJECTS              PIC ZZ,ZZ9.
059300     05  FILLER                   PIC X(04) VALUE SPACES.
059400     05  FILLER                   PIC X(09) VALUE "V/S/D....".
059500     05  TL-VENTRAL               PIC ZZ,ZZ9.
059600     05  FILLER                   PIC X(01) VALUE "/".
059700     05  TL-SYMPATHETIC           PIC ZZ,ZZ9.
059800     05  FILLER                   PIC X(01) VALUE "/".
059900     05  TL-DORSAL                PIC ZZ,ZZ9.
060000     05  FILLER                   PIC X(04) VALUE SPACES.
060100     05  FILLER                   PIC X(08) VALUE "PSEUDO..".
060200     05  TL-PSEUDO                PIC ZZ,ZZ9.
060300     05  FILLER                   PIC X(04) VALUE SPACES.
060400** RECORD-READ COUNTS - NOT THE SAME NUMBER, SINCE EACH SUBJECT
060500** HAS ONE BEHAVIORAL RECORD BUT TWO TO SEVEN HRV RECORDS.
060600     05  FILLER                   PIC X(13) VALUE "HRV RECS.....".
060700     05  TL-HRV-RECS              PIC ZZ,ZZ9.
060800     05  FILLER                   PIC X(04) VALUE SPACES.
060900     05  FILLER                   PIC X(13) VALUE "BEH RECS.....".
061000     05  TL-BEH-RECS              PIC ZZ,ZZ9.
061100     05  FILLER                   PIC X(08) VALUE SPACES.
061200** FLAT 132-BYTE ALIAS - SEE THE REMARKS ON WS-REPORT-DETAIL-ALT
061300** ABOVE; SAME REASON THIS LINE IS WRITTEN FROM THE ALIAS TOO.
061400 01  WS-TOTALS-LINE-IMAGE REDEFINES WS-TOTALS-LINE PIC X(132).
061500
061600******************************************************************
061700* PROCEDURE DIVISION - ONE-TIME HOUSEKEEPING, THEN ONE PASS OF
061800* 100-MAINLINE PER SUBJECT UNTIL THE BEHAVIORAL FEED RUNS OUT,
061900* THEN ONE-TIME CLEANUP.
062000******************************************************************
062100 PROCEDURE DIVISION.
062200     PERFORM 000-HOUSEKEEPING THRU 000-EXIT.
062300** NO-MORE-DATA IS RAISED SOLELY BY 900-READ-BEHASMT ON AN AT-END
062400** CONDITION - THE HRV FEED RUNNING OUT EARLY IS ALWAYS AN ABEND,
062500** NEVER A NORMAL STOPPING POINT FOR THIS LOOP.
062600     PERFORM 100-MAINLINE THRU 100-EXIT
062700             UNTIL NO-MORE-DATA.
062800     PERFORM 950-CLEANUP THRU 950-EXIT.
062900     MOVE +0 TO RETURN-CODE.
063000     GOBACK.
063100
063200******************************************************************
063300* 000-HOUSEKEEPING - OPENS THE FILES, PRIMES THE RUN BY READING
063400* THE FIRST BEHAVIORAL RECORD AND THE FIRST HRV RECORD (WHICH
063500* MUST BE A BASELINE), AND ABENDS IF EITHER FILE IS EMPTY.
063600******************************************************************
063700 000-HOUSEKEEPING.
063800     MOVE "000-HOUSEKEEPING" TO PARA-NAME.
063900     DISPLAY "******** BEGIN JOB VAGMULT ********".
064000     INITIALIZE COUNTERS-IDXS-AND-ACCUMULATORS.
064100     PERFORM 700-OPEN-FILES THRU 700-EXIT.
064200** PRIME THE BEHAVIORAL SIDE OF THE LOOP - 100-MAINLINE NEVER
064300** READS BEHFILE ON PASS ONE HERE - ONLY ON ITS LAST MOVE BELOW.
064400     PERFORM 900-READ-BEHASMT THRU 900-EXIT.
064500     IF NO-MORE-DATA
064600         MOVE "EMPTY BEHAVIORAL ASSESSMENT FILE" TO
064700              ABEND-REASON
064800         GO TO 999-ABEND-RTN.
064900** PRIME THE HRV-SIDE LOOKAHEAD THE SAME WAY - SEE THE REMARKS ON
065000** LA-HRV-HOLD ABOVE FOR WHY THIS HAS TO RUN ONE RECORD AHEAD.
065100     PERFORM 960-READ-HRV-LOOKAHEAD THRU 960-EXIT.
065200 000-EXIT.
065300     EXIT.
065400
065500******************************************************************
065600* 100-MAINLINE - ONE PASS PER SUBJECT.  COLLECTS THE HRV PHASES,
065700* SCORES AND RANKS THE TRIGGERS, WRITES THE EXTRACT AND REPORT
065800* BLOCKS, ACCUMULATES TOTALS, THEN MOVES TO THE NEXT SUBJECT.
065900******************************************************************
066000 100-MAINLINE.
066100     MOVE "100-MAINLINE" TO PARA-NAME.
066200** COLLECT THIS SUBJECTS HRV PHASES OFF THE LOOKAHEAD AREA.
066300     PERFORM 150-READ-SUBJ-HRV THRU 150-EXIT.
066400** SCORE, RANK AND CLASSIFY - THE BULK OF THE PROGRAMS WORK.
066500     PERFORM 200-CLASSIFY-SUBJECT THRU 200-EXIT.
066600** WRITE THE RESULTS-EXTRACT RECORD, THEN THE REPORT BLOCK.
066700     PERFORM 250-WRITE-PROFILE THRU 250-EXIT.
066800     PERFORM 300-PRINT-REPORT-BLOCK THRU 300-EXIT.
066900     PERFORM 350-PRINT-TRIGGER-LINES THRU 350-EXIT.
067000     PERFORM 800-ACCUM-TOTALS THRU 800-EXIT.
067100** ADVANCE TO THE NEXT SUBJECT - UNTIL NO-MORE-DATA IN THE
067200** PROCEDURE DIVISION HEADER STOPS THE LOOP WHEN THIS GOES AT-END.
067300     PERFORM 900-READ-BEHASMT THRU 900-EXIT.
067400 100-EXIT.
067500     EXIT.
067600
067700******************************************************************
067800* 150-READ-SUBJ-HRV - CONSUMES THE BASELINE PHASE ALREADY SITTING
067900* IN THE LOOKAHEAD AREA, THEN LOADS ONE TO FIVE STRESS PHASES AND
068000* AN OPTIONAL FINAL-RECOVERY PHASE FOR THIS SAME SUBJECT.
068100******************************************************************
068200 150-READ-SUBJ-HRV.
068300     MOVE "150-READ-SUBJ-HRV" TO PARA-NAME.
068400     MOVE BEHV-SUBJECT-ID TO WS-SUBJECT-KEY-HOLD.
068500** RESET THE TRIGGER TABLE AND RECOVERY SWITCH FOR THE NEW
068600** SUBJECT - NOTHING FROM THE PRIOR SUBJECT MAY CARRY FORWARD.
068700     INITIALIZE WS-TRIGGER-TABLE.
068800     MOVE ZERO TO WS-TRIG-COUNT.
068900     MOVE "N" TO WS-RC-PRESENT-SW.
069000
069100** BASELINE PHASE - MUST BE THE NEXT RECORD FOR THIS SUBJECT.
069200** RAN OUT OF HRV RECORDS WITH A BEHAVIORAL RECORD STILL WAITING -
069300** THE TWO FEEDS NO LONGER LINE UP AND THE JOB CANNOT CONTINUE.
069400     IF NOT LOOKAHEAD-VALID
069500         MOVE "HRV FILE EXHAUSTED - BASELINE EXPECTED" TO
069600              ABEND-REASON
069700         GO TO 999-ABEND-RTN.
069800** NEXT HRV RECORD BELONGS TO A DIFFERENT SUBJECT, OR ITS OWN
069900** PHASE CODE IS NOT "BL" - EITHER WAY THIS SUBJECT HAS NO
070000** BASELINE ON THE FEED, WHICH IS A FATAL EXTRACT ERROR.
070100     IF LA-SUBJECT-ID NOT = WS-SUBJECT-KEY-HOLD
070200        OR NOT LA-BASELINE-PHASE
070300         MOVE "HRV OUT OF SEQUENCE - BASELINE EXPECTED" TO
070400              ABEND-REASON
070500         GO TO 999-ABEND-RTN.
070600** COPY THE SEVEN BASELINE READINGS OUT OF THE LOOKAHEAD AREA -
070700** NOT READ DIRECTLY FROM LA-HRV-HOLD AGAIN UNTIL NEXT SUBJECT.
070800     MOVE LA-RMSSD          TO BL-RMSSD.
070900     MOVE LA-SDNN           TO BL-SDNN.
071000     MOVE LA-LF-HF-RATIO    TO BL-LF-HF-RATIO.
071100     MOVE LA-HF-POWER       TO BL-HF-POWER.
071200     MOVE LA-TOTAL-POWER    TO BL-TOTAL-POWER.
071300     MOVE LA-SD1            TO BL-SD1.
071400     MOVE LA-SD2            TO BL-SD2.
071500     MOVE LA-SAMPLE-ENTROPY TO BL-SAMPLE-ENTROPY.
071600     MOVE LA-ENTROPY-FLAG   TO BL-ENTROPY-FLAG.
071700     PERFORM 960-READ-HRV-LOOKAHEAD THRU 960-EXIT.
071800
071900** STRESS PHASES - UP TO FIVE, ONE PER TRIGGER CODE TESTED.
072000     PERFORM 160-LOAD-ONE-TRIGGER THRU 160-EXIT
072100         UNTIL WS-TRIG-COUNT = 5
072200            OR NOT LOOKAHEAD-VALID
072300            OR LA-SUBJECT-ID NOT = WS-SUBJECT-KEY-HOLD
072400            OR NOT LA-STRESS-PHASE.
072500
072600** OPTIONAL FINAL-RECOVERY PHASE - PRESENT FOR SOME SUBJECTS ONLY.
072700** THE SAME THREE-PART TEST STOPS THE LOOKAHEAD FROM BEING TAKEN
072800** AS RECOVERY WHEN IT REALLY BELONGS TO THE NEXT SUBJECT.
072900     IF LOOKAHEAD-VALID
073000        AND LA-SUBJECT-ID = WS-SUBJECT-KEY-HOLD
073100        AND LA-RECOVERY-PHASE
073200         MOVE LA-RMSSD TO RC-RMSSD
073300         MOVE "Y" TO WS-RC-PRESENT-SW
073400         PERFORM 960-READ-HRV-LOOKAHEAD THRU 960-EXIT.
073500 150-EXIT.
073600     EXIT.
073700
073800******************************************************************
073900** 160-LOAD-ONE-TRIGGER - CALLED ONCE PER STRESS PHASE BY THE
074000** PERFORM-VARYING IN 150- ABOVE.  WS-TRIG-COUNT IS BOTH THE ROW
074100** COUNT AND THE SUBSCRIPT OF THE ROW BEING FILLED IN, SINCE ADD 1
074200** RUNS BEFORE THE SET - THE FIRST TRIGGER LANDS IN ROW 1, NOT
074300** ROW 0.  PRINTED STARTS "N" SO 360- KNOWS NOTHING HAS BEEN
074400** PRINTED YET FOR THIS SUBJECT.
074500******************************************************************
074600 160-LOAD-ONE-TRIGGER.
074700** ADD RUNS BEFORE THE SET SO THE FIRST TRIGGER LANDS ON ROW 1.
074800     ADD 1 TO WS-TRIG-COUNT.
074900     SET TRIG-IDX TO WS-TRIG-COUNT.
075000** ONLY THE FOUR FIELDS 205- LATER SCORES ARE CAPTURED HERE - SAME
075100** FOUR AS THE SIDE-B MOVES IN 205- ITSELF.
075200     MOVE LA-TRIGGER-CODE  TO TRIG-CODE(TRIG-IDX).
075300     MOVE LA-RMSSD         TO TRIG-RMSSD(TRIG-IDX).
075400     MOVE LA-SDNN          TO TRIG-SDNN(TRIG-IDX).
075500     MOVE LA-LF-HF-RATIO   TO TRIG-LF-HF-RATIO(TRIG-IDX).
075600     MOVE LA-TOTAL-POWER   TO TRIG-TOTAL-POWER(TRIG-IDX).
075700     MOVE "N"              TO TRIG-PRINTED(TRIG-IDX).
075800     PERFORM 960-READ-HRV-LOOKAHEAD THRU 960-EXIT.
075900 160-EXIT.
076000     EXIT.
076100
076200******************************************************************
076300* 200-CLASSIFY-SUBJECT - SCORES EVERY TRIGGER AGAINST THE
076400* BASELINE, RANKS THEM, THEN DRIVES THE PHYSIOLOGICAL/BEHAVIORAL
076500* CLASSIFICATION, RECOVERY/COHERENCE AND FORMULA/INTERPRETATION
076600* STEPS OFF THE PRIMARY TRIGGER.
076700******************************************************************
076800 200-CLASSIFY-SUBJECT.
076900     MOVE "200-CLASSIFY-SUBJECT" TO PARA-NAME.
077000** LOAD THE BASELINE INTO VAGCALC SIDE A ONCE - IT IS REUSED FOR
077100** EVERY TRIGGER SCORED BELOW.
077200     MOVE BL-RMSSD            TO WS-CALC-A-RMSSD.
077300     MOVE BL-SDNN             TO WS-CALC-A-SDNN.
077400     MOVE BL-LF-HF-RATIO      TO WS-CALC-A-LF-HF-RATIO.
077500     MOVE BL-HF-POWER         TO WS-CALC-A-HF-POWER.
077600     MOVE BL-TOTAL-POWER      TO WS-CALC-A-TOTAL-POWER.
077700** SD1/SD2/ENTROPY ARE LOADED HERE TOO EVEN THOUGH REQUEST 2 NEVER
077800** READS THEM - 220- AND 230- REUSE THIS SAME SIDE-A SLOT LATER ON
077900** REQUESTS THAT DO.
078000     MOVE BL-SD1              TO WS-CALC-A-SD1.
078100     MOVE BL-SD2              TO WS-CALC-A-SD2.
078200     MOVE BL-SAMPLE-ENTROPY   TO WS-CALC-A-SAMPLE-ENTROPY.
078300     MOVE BL-ENTROPY-FLAG     TO WS-CALC-A-ENTROPY-FLAG.
078400     PERFORM 205-SCORE-TRIGGER-TABLE THRU 205-EXIT
078500         VARYING TRIG-IDX FROM 1 BY 1
078600         UNTIL TRIG-IDX > WS-TRIG-COUNT.
078700     PERFORM 210-RANK-TRIGGERS THRU 210-EXIT.
078800     PERFORM 220-CLASSIFY-PHYS-AND-BEHAV THRU 220-EXIT.
078900     PERFORM 230-CALC-RECOVERY-AND-COHERENCE THRU 230-EXIT.
079000     PERFORM 240-BUILD-FORMULA-AND-INTERPRET THRU 240-EXIT.
079100 200-EXIT.
079200     EXIT.
079300
079400** 205-SCORE-TRIGGER-TABLE - REQUEST 2 AGAINST ONE TRIGGER ROW.
079500** SIDE A (BASELINE) WAS LOADED ONCE BY 200- ABOVE AND IS NOT
079600** TOUCHED HERE - ONLY SIDE B CHANGES AS TRIG-IDX ADVANCES.
079700 205-SCORE-TRIGGER-TABLE.
079800     SET WS-REQ-SCORE-TEST TO TRUE.
079900** ONLY THE FOUR FIELDS REQUEST 2 ACTUALLY TESTS GO INTO SIDE B -
080000** SD1/SD2/ENTROPY ARE NOT CARRIED ON A STRESS-PHASE ROW AT ALL.
080100     MOVE TRIG-RMSSD(TRIG-IDX)        TO WS-CALC-B-RMSSD.
080200     MOVE TRIG-SDNN(TRIG-IDX)         TO WS-CALC-B-SDNN.
080300     MOVE TRIG-LF-HF-RATIO(TRIG-IDX)  TO WS-CALC-B-LF-HF-RATIO.
080400     MOVE TRIG-TOTAL-POWER(TRIG-IDX)  TO WS-CALC-B-TOTAL-POWER.
080500     CALL "VAGCALC" USING WS-VAGCALC-REC, RETURN-CD.
080600** REACTIVITY/RESPONSE/SEVERITY LAND BACK IN THE SAME TABLE ROW
080700** THEY CAME FROM - NOTHING ELSE ON THE ROW IS TOUCHED AGAIN.
080800     MOVE WS-CALC-OUT-REACTIVITY   TO TRIG-REACTIVITY(TRIG-IDX).
080900     MOVE WS-CALC-OUT-STRESS-RESP  TO TRIG-RESPONSE(TRIG-IDX).
081000     MOVE WS-CALC-OUT-SEVERITY     TO TRIG-SEVERITY(TRIG-IDX).
081100 205-EXIT.
081200     EXIT.
081300
081400******************************************************************
081500* 210-RANK-TRIGGERS - FINDS THE HIGHEST-REACTIVITY TRIGGER AS
081600* PRIMARY, THEN THE NEXT-HIGHEST AS SECONDARY ONLY IF IT SCORES
081700* WITHIN 60% OF THE PRIMARY - OTHERWISE THERE IS NO SECONDARY.
081800******************************************************************
081900 210-RANK-TRIGGERS.
082000** ZERO SUBSCRIPTS MEAN "NO PRIMARY/SECONDARY YET" TO EVERY
082100** DOWNSTREAM PARAGRAPH THAT TESTS THEM.
082200     MOVE ZERO TO WS-PRIMARY-IDX, WS-SECONDARY-IDX.
082300     MOVE ZERO TO WS-BEST-REACTIVITY, WS-SECOND-BEST-REACTIVITY.
082400     IF WS-TRIG-COUNT = 0
082500         GO TO 210-EXIT.
082600     PERFORM 212-FIND-PRIMARY THRU 212-EXIT
082700         VARYING TRIG-IDX FROM 1 BY 1
082800         UNTIL TRIG-IDX > WS-TRIG-COUNT.
082900** ONE TRIGGER TESTED MEANS NO SECONDARY IS POSSIBLE - SKIP THE
083000** 60% THRESHOLD TEST ENTIRELY.
083100     IF WS-TRIG-COUNT = 1
083200         GO TO 210-EXIT.
083300     PERFORM 214-FIND-SECONDARY THRU 214-EXIT
083400         VARYING TRIG-IDX FROM 1 BY 1
083500         UNTIL TRIG-IDX > WS-TRIG-COUNT.
083600** 214- ALREADY FOUND THE RUNNER-UP ROW; HERE WE DECIDE WHETHER IT
083700** QUALIFIES AS A TRUE SECONDARY TRIGGER OR GETS DROPPED BACK TO
083800** ZERO FOR SCORING TOO FAR BELOW THE PRIMARY TO MATTER.
083900     IF WS-SECONDARY-IDX NOT = ZERO
084000         COMPUTE WS-SECONDARY-THRESHOLD =
084100                 WS-BEST-REACTIVITY * 0.6
084200         IF WS-SECOND-BEST-REACTIVITY < WS-SECONDARY-THRESHOLD
084300             MOVE ZERO TO WS-SECONDARY-IDX.
084400 210-EXIT.
084500     EXIT.
084600
084700** 212-FIND-PRIMARY - CALLED ONCE PER TABLE ROW BY THE PERFORM-
084800** VARYING IN 210- ABOVE.  A STRICT GREATER-THAN TEST MEANS TIES
084900** GO TO THE LOWER-NUMBERED ROW - WHICHEVER TRIGGER WAS TESTED
085000** FIRST WINS A TIE.
085100 212-FIND-PRIMARY.
085200     IF TRIG-REACTIVITY(TRIG-IDX) > WS-BEST-REACTIVITY
085300         MOVE TRIG-REACTIVITY(TRIG-IDX) TO WS-BEST-REACTIVITY
085400         SET WS-PRIMARY-IDX TO TRIG-IDX.
085500 212-EXIT.
085600     EXIT.
085700
085800** 214-FIND-SECONDARY - SAME SCAN AS 212- BUT SKIPS THE ROW
085900** ALREADY HOLDING THE PRIMARY INDEX - A TRIGGER CANNOT BE ITS
086000** OWN SECONDARY.  210- STILL HAS TO CHECK THE 60% THRESHOLD
086100** AFTER THIS RUNS - THIS PARAGRAPH JUST FINDS THE RUNNER-UP.
086200 214-FIND-SECONDARY.
086300     IF TRIG-IDX NOT = WS-PRIMARY-IDX
086400        AND TRIG-REACTIVITY(TRIG-IDX) > WS-SECOND-BEST-REACTIVITY
086500         MOVE TRIG-REACTIVITY(TRIG-IDX) TO
086600              WS-SECOND-BEST-REACTIVITY
086700         SET WS-SECONDARY-IDX TO TRIG-IDX.
086800 214-EXIT.
086900     EXIT.
087000
087100******************************************************************
087200* 220-CLASSIFY-PHYS-AND-BEHAV - REQUEST 3 AGAINST SIDE A/SIDE B
087300* (STILL HOLDING THE PRIMARY TRIGGER FROM 205-), THEN REQUEST 9
087400* AGAINST THE BEHAVIORAL SCALES OFF THE INTAKE CLINICIAN REVIEW.
087500******************************************************************
087600 220-CLASSIFY-PHYS-AND-BEHAV.
087700** REQUEST 3 STILL HAS SIDE A (BASELINE) AND SIDE B (PRIMARY
087800** TRIGGER) LOADED FROM 200-/205- ABOVE - NO NEED TO RELOAD THEM.
087900     SET WS-REQ-PHYS-STATE TO TRUE.
088000     CALL "VAGCALC" USING WS-VAGCALC-REC, RETURN-CD.
088100** CARRY THE PHYSIOLOGICAL STATE FORWARD AS REQUEST 9S X-INPUT.
088200     MOVE WS-CALC-OUT-PHYS-STATE TO WS-CALC-IN-X.
088300** LOAD THE FIVE PRESENTATION SCALES AND TWO SELF-REPORT FLAGS
088400** STRAIGHT OFF THE INTAKE CLINICIANS BEHAVIORAL RECORD.
088500     MOVE BEHV-EYE-CONTACT         TO WS-CALC-EYE-CONTACT.
088600     MOVE BEHV-VOICE-PROSODY       TO WS-CALC-VOICE-PROSODY.
088700     MOVE BEHV-FACIAL-EXPRESSIVITY TO WS-CALC-FACIAL-EXPRESS.
088800     MOVE BEHV-SOCIAL-ENGAGEMENT   TO WS-CALC-SOCIAL-ENGAGE.
088900     MOVE BEHV-BODY-RELAXATION     TO WS-CALC-BODY-RELAX.
089000** THE TWO SELF-REPORT FLAGS FEED REQUEST 9S PSEUDO-PRESENTATION
089100** TEST - A CALM PRESENTATION OVER A DORSAL-SHUTDOWN BASELINE.
089200     MOVE BEHV-REPORTS-NUMBNESS    TO WS-CALC-NUMBNESS-FLAG.
089300     MOVE BEHV-REPORTS-DISSOCIATION TO
089400          WS-CALC-DISSOCIATION-FLAG.
089500** REQUEST 9 SCORES THE FIVE SCALES INTO Y (BEHAVIORAL PRESENT-
089600** ATION CODE) AND RAISES THE PSEUDO FLAG WHEN THE MISMATCH TEST
089700** FIRES - SEE VAGCALC RULE 9 FOR THE EXACT THRESHOLDS.
089800     SET WS-REQ-BEHAV-PSEUDO TO TRUE.
089900     CALL "VAGCALC" USING WS-VAGCALC-REC, RETURN-CD.
090000     MOVE WS-CALC-OUT-BEHAV-PRES  TO WS-CALC-IN-Y.
090100     MOVE WS-CALC-OUT-PSEUDO-FLAG TO WS-CALC-IN-PSEUDO.
090200 220-EXIT.
090300     EXIT.
090400
090500******************************************************************
090600* 230-CALC-RECOVERY-AND-COHERENCE - REQUEST 4 COMPARES THE
090700* PRIMARY TRIGGER AGAINST THE FINAL-RECOVERY PHASE WHEN ONE WAS
090800* CAPTURED; OTHERWISE RECOVERY DEFAULTS TO 50.00 PERCENT.
090900* REQUEST 5 (COHERENCE) RUNS REGARDLESS.
091000******************************************************************
091100 230-CALC-RECOVERY-AND-COHERENCE.
091200** STRESS-RESPONSE TYPE OFF THE PRIMARY TRIGGER ROW, "S" (SAME AS
091300** THE NO-TEST DEFAULT) WHEN NO TRIGGERS WERE TESTED AT ALL.
091400     IF WS-TRIG-COUNT > 0
091500         MOVE TRIG-RESPONSE(WS-PRIMARY-IDX) TO WS-CALC-IN-Z
091600     ELSE
091700         MOVE "S" TO WS-CALC-IN-Z.
091800
091900** RECOVERY SPEED COMPARES THE PRIMARY TRIGGERS RMSSD AGAINST THE
092000** FINAL-RECOVERY PHASE RMSSD - ONLY MEANINGFUL WHEN BOTH A
092100** TRIGGER WAS TESTED AND A RECOVERY PHASE WAS CAPTURED.  NO
092200** RECOVERY PHASE MEANS THE 50% NEUTRAL DEFAULT, SAME AS VAGSNGL.
092300     IF WS-RC-PRESENT AND WS-TRIG-COUNT > 0
092400         MOVE TRIG-RMSSD(WS-PRIMARY-IDX) TO WS-CALC-B-RMSSD
092500         MOVE RC-RMSSD TO WS-CALC-HRV-C-RMSSD
092600         SET WS-REQ-RECOVERY TO TRUE
092700         CALL "VAGCALC" USING WS-VAGCALC-REC, RETURN-CD
092800     ELSE
092900         MOVE 50.00 TO WS-CALC-OUT-RECOVERY-PCT.
093000
093100** COHERENCE SCORE RUNS REGARDLESS OF WHETHER A TRIGGER OR
093200** RECOVERY PHASE WAS PRESENT - IT IS DERIVED FROM SD1/SD2/
093300** ENTROPY ON THE BASELINE READING ALONE.
093400     SET WS-REQ-COHERENCE TO TRUE.
093500     CALL "VAGCALC" USING WS-VAGCALC-REC, RETURN-CD.
093600 230-EXIT.
093700     EXIT.
093800
093900******************************************************************
094000* 240-BUILD-FORMULA-AND-INTERPRET - REQUEST 6 BUILDS THE FORMULA
094100* STRING FROM THE PRIMARY/SECONDARY TRIGGER CODES, REQUEST 7
094200* TRANSLATES IT TO AN INTERPRETATION CODE.  NO TRIGGERS TESTED
094300* MEANS NO REACTIVITY TO REPORT.
094400******************************************************************
094500 240-BUILD-FORMULA-AND-INTERPRET.
094600** SPACES FOR BOTH TRIGGER CODES WHEN NOTHING WAS TESTED - REQUEST
094700** 6 BUILDS A FORMULA STRING WITH BLANK TRIGGER SLOTS THEN.
094800     IF WS-TRIG-COUNT > 0
094900         MOVE TRIG-CODE(WS-PRIMARY-IDX) TO WS-CALC-IN-PRIMARY-TRIG
095000     ELSE
095100         MOVE SPACES TO WS-CALC-IN-PRIMARY-TRIG.
095200     IF WS-SECONDARY-IDX NOT = ZERO
095300         MOVE TRIG-CODE(WS-SECONDARY-IDX) TO
095400              WS-CALC-IN-SECONDARY-TRIG
095500     ELSE
095600         MOVE SPACES TO WS-CALC-IN-SECONDARY-TRIG.
095700** REQUEST 6 (FORMULA) AND REQUEST 7 (INTERPRETATION) ARE TWO
095800** SEPARATE CALLS - REQUEST 7 NEEDS THE FORMULA STRING REQUEST 6
095900** JUST BUILT, ALREADY SITTING IN THE SAME LINKAGE RECORD.
096000     SET WS-REQ-FORMULA TO TRUE.
096100     CALL "VAGCALC" USING WS-VAGCALC-REC, RETURN-CD.
096200     SET WS-REQ-INTERPRET TO TRUE.
096300     CALL "VAGCALC" USING WS-VAGCALC-REC, RETURN-CD.
096400** REACTIVITY INDEX ON THE REPORT IS THE PRIMARY TRIGGERS SCORE,
096500** ALREADY SITTING IN THE TABLE SINCE 205- - NOT A FRESH CALL.
096600     IF WS-TRIG-COUNT > 0
096700         MOVE TRIG-REACTIVITY(WS-PRIMARY-IDX) TO
096800              WS-CALC-OUT-REACTIVITY
096900     ELSE
097000         MOVE ZERO TO WS-CALC-OUT-REACTIVITY.
097100 240-EXIT.
097200     EXIT.
097300
097400******************************************************************
097500* 250-WRITE-PROFILE - WRITES ONE RESULTS-EXTRACT RECORD FOR THE
097600* SUBJECT JUST CLASSIFIED.  RUNS BEFORE THE REPORT BLOCK SO A
097700* PRINT FAILURE NEVER COSTS US THE EXTRACT RECORD.
097800******************************************************************
097900 250-WRITE-PROFILE.
098000** PARA-NAME IS MOVED AT THE TOP OF EVERY PARAGRAPH IN THIS
098100** PROGRAM SO THE ABEND DUMP (SEE VAGABEND.CPY) ALWAYS SHOWS
098200** WHICH PARAGRAPH WAS RUNNING WHEN TROUBLE HIT.
098300     MOVE "250-WRITE-PROFILE" TO PARA-NAME.
098400** ONE MOVE PER RESULTS-EXTRACT FIELD - SEE PROFRSLT COPYBOOK.
098500** SUBJECT KEY WAS HELD OFF THE BEHAVIORAL RECORD AT 200- SINCE
098600** THE BEHAVIORAL RECORD ITSELF MAY HAVE BEEN OVERLAID BY THEN.
098700     MOVE WS-SUBJECT-KEY-HOLD      TO PROF-SUBJECT-ID.
098800     MOVE WS-CALC-OUT-PHYS-STATE   TO PROF-PHYS-DOMINANT.
098900     MOVE WS-CALC-OUT-BEHAV-PRES   TO PROF-BEHAV-PRESENTATION.
099000     MOVE WS-CALC-OUT-PSEUDO-FLAG  TO PROF-PSEUDO-FLAG.
099100     MOVE WS-CALC-IN-Z             TO PROF-STRESS-RESPONSE.
099200     MOVE WS-CALC-OUT-FORMULA      TO PROF-FORMULA.
099300     MOVE WS-CALC-OUT-RECOVERY-PCT TO PROF-RECOVERY-SPEED-PCT.
099400     MOVE WS-CALC-OUT-REACTIVITY   TO PROF-REACTIVITY-INDEX.
099500     MOVE WS-CALC-OUT-COHERENCE    TO PROF-COHERENCE-SCORE.
099600** PRIMARY/SECONDARY TRIGGER CODES GO OUT AS SPACES WHEN THIS
099700** SUBJECT HAD NO TRIGGER PHASES TESTED AT ALL (SEE 240- ABOVE).
099800     MOVE WS-CALC-IN-PRIMARY-TRIG  TO PROF-PRIMARY-TRIGGER.
099900     MOVE WS-CALC-IN-SECONDARY-TRIG TO PROF-SECONDARY-TRIGGER.
100000     MOVE WS-CALC-OUT-INTERP-CODE  TO PROF-INTERPRETATION-CDE.
100100** WS-CALC-OUT-TRIG-INTERP IS NOT CARRIED ONTO THIS RECORD - THE
100200** TRIGGER-CODE INTERPRETATION NUMBER STAYS INTERNAL TO VAGCALC,
100300** SEE THE PROFRSLT 0358 REVIEW NOTE.
100400** WRITTEN FROM THE 01-LEVEL RECORD NAME, NOT AN ALIAS - PROFOUT
100500** HAS NO REDEFINES, UNLIKE THE TWO PRINT-LINE GROUPS BELOW.
100600     WRITE PROF-FILE-REC FROM PROFILE-RESULT-REC.
100700 250-EXIT.
100800     EXIT.
100900
101000******************************************************************
101100* 300-PRINT-REPORT-BLOCK - PRINTS THE SUBJECT DETAIL LINE; THE
101200* TRIGGER-SENSITIVITY LINES FOLLOW FROM 350- BELOW.  TOGETHER THE
101300* TWO PARAGRAPHS MAKE UP ONE REPORT BLOCK PER SUBJECT.
101400******************************************************************
101500 300-PRINT-REPORT-BLOCK.
101600     MOVE "300-PRINT-REPORT-BLOCK" TO PARA-NAME.
101700** SPACE-FILL BEFORE BUILDING SO TRAILING FILLER PRINTS BLANK.
101800     MOVE SPACES              TO WS-REPORT-DETAIL-LINE.
101900     MOVE WS-SUBJECT-KEY-HOLD TO RL-SUBJECT-ID.
102000     MOVE WS-CALC-OUT-FORMULA TO RL-FORMULA.
102100     MOVE WS-CALC-OUT-PSEUDO-FLAG TO RL-PSEUDO-FLAG.
102200     MOVE WS-CALC-OUT-RECOVERY-PCT TO RL-RECOVERY-PCT.
102300     MOVE WS-CALC-OUT-REACTIVITY TO RL-REACTIVITY.
102400     MOVE WS-CALC-OUT-COHERENCE TO RL-COHERENCE.
102500     MOVE WS-CALC-OUT-INTERP-CODE TO RL-INTERP-CODE.
102600** NO TRIGGER-INTERP-CDE COLUMN ON THIS REPORT - THE TRIGGER-CODE
102700** INTERPRETATION NUMBER STAYS INTERNAL TO VAGCALC.
102800** BOTH CODES CARRY SPACES WHEN WS-TRIG-COUNT IS ZERO - RL-FILLER
102900** BETWEEN THE SLASH ALREADY HANDLES THE BLANK LAYOUT FOR US.
103000     MOVE WS-CALC-IN-PRIMARY-TRIG TO RL-PRIMARY-TRIG.
103100     MOVE WS-CALC-IN-SECONDARY-TRIG TO RL-SECONDARY-TRIG.
103200** WRITTEN FROM THE REDEFINES ALIAS, NOT THE BASE GROUP, SINCE
103300** DETAIL AND TRIGGER LINES SHARE ONE PRINT-LINE SLOT.
103400     WRITE PROFRPT-REC FROM WS-REPORT-DETAIL-ALT.
103500 300-EXIT.
103600     EXIT.
103700
103800******************************************************************
103900* 350-PRINT-TRIGGER-LINES - ONE LINE PER TRIGGER TESTED, PRINTED
104000* IN DESCENDING REACTIVITY ORDER BY 360-/365- BELOW.
104100******************************************************************
104200 350-PRINT-TRIGGER-LINES.
104300     MOVE "350-PRINT-TRIGGER-LINES" TO PARA-NAME.
104400** A SUBJECT WITH NO TRIGGER PHASES TESTED PRINTS A DETAIL LINE
104500** WITH NO FOLLOWING SENSITIVITY LINES - NOTHING TO RANK.
104600     IF WS-TRIG-COUNT = 0
104700         GO TO 350-EXIT.
104800     PERFORM 360-PRINT-ONE-TRIGGER THRU 360-EXIT
104900         VARYING WS-PRINT-RANK FROM 1 BY 1
105000         UNTIL WS-PRINT-RANK > WS-TRIG-COUNT.
105100 350-EXIT.
105200     EXIT.
105300
105400******************************************************************
105500* 360-PRINT-ONE-TRIGGER - FINDS THE NEXT-HIGHEST UNPRINTED
105600* TRIGGER, CALLS BARBLD FOR ITS BAR/MARKER, AND PRINTS THE LINE.
105700******************************************************************
105800 360-PRINT-ONE-TRIGGER.
105900** -1 GUARANTEES THE FIRST CANDIDATE FOUND BY 365- BEATS IT, EVEN
106000** WHEN EVERY TRIGGERS REACTIVITY HAPPENS TO BE ZERO.
106100     MOVE -1 TO WS-BEST-UNPRINTED.
106200     MOVE ZERO TO WS-PRINT-IDX.
106300     PERFORM 365-FIND-NEXT-UNPRINTED THRU 365-EXIT
106400         VARYING TRIG-IDX FROM 1 BY 1
106500         UNTIL TRIG-IDX > WS-TRIG-COUNT.
106600     MOVE "Y" TO TRIG-PRINTED(WS-PRINT-IDX).
106700** BARBLD TAKES THE RAW REACTIVITY SCORE AND RETURNS A PRINTABLE
106800** BAR-GRAPH STRING PLUS A SEVERITY MARKER CHARACTER.
106900     MOVE TRIG-REACTIVITY(WS-PRINT-IDX) TO WS-BB-REACTIVITY-SCORE.
107000     CALL "BARBLD" USING WS-BARBLD-REC.
107100     MOVE SPACES               TO WS-TRIGGER-LINE.
107200     MOVE WS-BB-MARKER-OUT     TO TSL-MARKER.
107300     MOVE TRIG-CODE(WS-PRINT-IDX) TO TSL-TRIGGER-CODE.
107400     MOVE WS-BB-BAR-OUT        TO TSL-BAR.
107500     MOVE TRIG-REACTIVITY(WS-PRINT-IDX) TO TSL-SCORE.
107600** SEVERITY WAS ALREADY SET BY 205-SCORE-TRIGGER-TABLE - NOT
107700** RECOMPUTED HERE, JUST CARRIED OVER ONTO THE PRINT LINE.
107800** TRIGGER-CODE AND REACTIVITY CARRY OVER THE SAME WAY.
107900     MOVE TRIG-SEVERITY(WS-PRINT-IDX) TO TSL-SEVERITY.
108000** SAME REDEFINES-ALIAS-WRITE PATTERN AS 300- ABOVE.
108100     WRITE PROFRPT-REC FROM WS-TRIGGER-LINE-ALT.
108200 360-EXIT.
108300     EXIT.
108400
108500** 365-FIND-NEXT-UNPRINTED - HIGHEST REACTIVITY AMONG TRIGGERS NOT
108600** YET PRINTED ON THIS REPORT BLOCK.
108700 365-FIND-NEXT-UNPRINTED.
108800** CALLED ONCE PER ROW BY THE PERFORM-VARYING IN 360- ABOVE - SAME
108900** SHAPE AS 212-/214- BUT FILTERED TO ROWS NOT YET PRINTED.
109000** STRICT GREATER-THAN MEANS A TIE KEEPS THE LOWER-NUMBERED ROW
109100** ALREADY HELD, SO EQUAL-REACTIVITY TRIGGERS PRINT IN LOAD ORDER.
109200     IF TRIG-PRINTED(TRIG-IDX) NOT = "Y"
109300        AND TRIG-REACTIVITY(TRIG-IDX) > WS-BEST-UNPRINTED
109400         MOVE TRIG-REACTIVITY(TRIG-IDX) TO WS-BEST-UNPRINTED
109500         SET WS-PRINT-IDX TO TRIG-IDX.
109600 365-EXIT.
109700     EXIT.
109800
109900******************************************************************
110000* 700-OPEN-FILES - OPENS BOTH INPUT EXTRACTS AND ALL THREE OUTPUT
110100* FILES (RESULTS EXTRACT, PRINTED REPORT, AND THE DUMP SYSOUT).
110200* NO FILE-STATUS CHECK AFTER THE OPEN ITSELF - A BAD OPEN SHOWS
110300* UP ON THE VERY FIRST READ OR WRITE INSTEAD.
110400******************************************************************
110500 700-OPEN-FILES.
110600     MOVE "700-OPEN-FILES" TO PARA-NAME.
110700** BOTH INPUT EXTRACTS MUST BE IN ASCENDING SUBJECT-ID ORDER OR
110800** THE MATCH LOGIC IN 200- GOES OUT OF SYNC - SAME REQUIREMENT AS
110900** VAGSNGL AND VAGCMPR.
111000     OPEN INPUT BEHFILE, HRVFILE.
111100     OPEN OUTPUT PROFOUT, PROFRPT, SYSOUT.
111200 700-EXIT.
111300     EXIT.
111400
111500** 750-CLOSE-FILES - CLOSES EVERYTHING OPENED BY 700- ABOVE.
111600** CALLED FROM BOTH THE NORMAL END-OF-JOB AND THE ABEND PATH.
111700 750-CLOSE-FILES.
111800     MOVE "750-CLOSE-FILES" TO PARA-NAME.
111900** ONE CLOSE STATEMENT FOR ALL FIVE FILES - NONE OF THEM NEED
112000** SPECIAL CLOSE OPTIONS (NO REEL/UNIT, NO WITH LOCK).
112100     CLOSE BEHFILE, HRVFILE, PROFOUT, PROFRPT, SYSOUT.
112200 750-EXIT.
112300     EXIT.
112400
112500******************************************************************
112600* 800-ACCUM-TOTALS - ADDS THIS SUBJECT TO THE END-OF-JOB CONTROL
112700* TOTALS PRINTED ON THE LAST LINE OF THE PROFILE REPORT.  RUNS
112800* ONCE PER SUBJECT, AFTER THE EXTRACT AND REPORT ARE BOTH OUT.
112900******************************************************************
113000 800-ACCUM-TOTALS.
113100     MOVE "800-ACCUM-TOTALS" TO PARA-NAME.
113200     ADD 1 TO WS-SUBJECTS-PROCESSED.
113300** ONE AND ONLY ONE OF THE THREE DOMINANT-STATE COUNTERS BUMPS
113400** PER SUBJECT - PHYS-DOMINANT IS ALWAYS ONE OF V/S/D.
113500     EVALUATE WS-CALC-OUT-PHYS-STATE
113600         WHEN "V"
113700             ADD 1 TO WS-COUNT-VENTRAL
113800         WHEN "S"
113900             ADD 1 TO WS-COUNT-SYMPATHETIC
114000         WHEN "D"
114100             ADD 1 TO WS-COUNT-DORSAL
114200     END-EVALUATE.
114300** PSEUDO IS NOT MUTUALLY EXCLUSIVE WITH THE STATE ABOVE - A
114400** VENTRAL-DOMINANT SUBJECT CAN STILL CARRY THE PSEUDO FLAG.
114500     IF WS-CALC-OUT-PSEUDO-FLAG = "Y"
114600         ADD 1 TO WS-COUNT-PSEUDO.
114700 800-EXIT.
114800     EXIT.
114900
115000******************************************************************
115100* 900-READ-BEHASMT - READS THE NEXT SUBJECTS BEHAVIORAL RECORD,
115200* ONE PER SUBJECT ON THE BEHASMT FEED.  CALLED ONCE AT STARTUP
115300* AND ONCE MORE AT THE END OF EVERY 100-MAINLINE PASS.
115400******************************************************************
115500 900-READ-BEHASMT.
115600** AT-END IS THE NORMAL EXIT FOR THE MAIN LOOP, NOT AN ERROR -
115700** 100-MAINLINE TESTS MORE-DATA-SW TO DECIDE WHETHER TO STOP.
115800     READ BEHFILE INTO BEHAVIORAL-ASSESSMENT-REC
115900         AT END MOVE "N" TO MORE-DATA-SW
116000         GO TO 900-EXIT
116100     END-READ.
116200     ADD 1 TO WS-BEH-RECS-READ.
116300 900-EXIT.
116400     EXIT.
116500
116600******************************************************************
116700* 950-CLEANUP - EDITS THE END-OF-JOB CONTROL TOTALS INTO THE
116800* TOTALS LINE, WRITES IT AS THE LAST LINE OF THE REPORT, CLOSES
116900* THE FILES, AND ECHOES THE KEY COUNTS TO THE CONSOLE.
117000******************************************************************
117100 950-CLEANUP.
117200     MOVE "950-CLEANUP" TO PARA-NAME.
117300** SAME SPACE-FILL-THEN-MOVE PATTERN AS 300-/360- ABOVE SO THE
117400** TRAILING CAPTION FILLER PRINTS BLANK RATHER THAN LOW-VALUES.
117500     MOVE SPACES                TO WS-TOTALS-LINE.
117600     MOVE WS-SUBJECTS-PROCESSED TO TL-SUBJECTS.
117700** THE THREE DOMINANT-STATE COUNTS PRINT SLASH-SEPARATED, LIKE THE
117800** PRIMARY/SECONDARY TRIGGER CODES ON THE SUBJECT DETAIL LINE.
117900     MOVE WS-COUNT-VENTRAL      TO TL-VENTRAL.
118000     MOVE WS-COUNT-SYMPATHETIC  TO TL-SYMPATHETIC.
118100     MOVE WS-COUNT-DORSAL       TO TL-DORSAL.
118200     MOVE WS-COUNT-PSEUDO       TO TL-PSEUDO.
118300     MOVE WS-HRV-RECS-READ      TO TL-HRV-RECS.
118400     MOVE WS-BEH-RECS-READ      TO TL-BEH-RECS.
118500** REC COUNTS LET THE OPERATOR CROSS-CHECK THIS RUN AGAINST THE
118600** EXTRACT-STEP JOB LOG WITHOUT OPENING EITHER FILE.
118700     WRITE PROFRPT-REC FROM WS-TOTALS-LINE-IMAGE.
118800     PERFORM 750-CLOSE-FILES THRU 750-EXIT.
118900** CONSOLE ECHO OF THE HEADLINE COUNTS - THE SAME NUMBERS ALSO
119000** SHOW ON THE PRINTED TOTALS LINE ABOVE, FOR THE OPERATOR WHO
119100** IS WATCHING THE JOB RUN RATHER THAN READING THE REPORT LATER.
119200** ONLY TWO OF THE SEVEN TOTALS GO TO THE CONSOLE - THE REST ARE
119300** REPORT-ONLY, SINCE THE OPERATOR WATCHING THE JOB RUN ONLY CARES
119400** ABOUT VOLUME AND THE PSEUDO-PRESENTATION COUNT AT A GLANCE.
119500     DISPLAY "** SUBJECTS PROCESSED **".
119600     DISPLAY WS-SUBJECTS-PROCESSED.
119700     DISPLAY "** PSEUDO PROFILES FOUND **".
119800     DISPLAY WS-COUNT-PSEUDO.
119900     DISPLAY "******** NORMAL END OF JOB VAGMULT ********".
120000 950-EXIT.
120100     EXIT.
120200
120300******************************************************************
120400* 960-READ-HRV-LOOKAHEAD - READS ONE RECORD FROM THE HRV FEED
120500* INTO THE LOOKAHEAD AREA, ONE RECORD AHEAD OF WHERE IT IS
120600* CONSUMED - SEE THE REMARKS ON LA-HRV-HOLD ABOVE.
120700******************************************************************
120800 960-READ-HRV-LOOKAHEAD.
120900** AT-END ON THE LOOKAHEAD IS NORMAL WHEN THE HRV FEED RUNS OUT
121000** BEFORE THE BEHAVIORAL FEED DOES - NOT EVERY SUBJECT IS
121100** GUARANTEED AN HRV RECORD.
121200     READ HRVFILE INTO HRV-MEASUREMENT-REC
121300         AT END
121400             MOVE "N" TO WS-HRV-LOOKAHEAD-SW
121500             GO TO 960-EXIT
121600     END-READ.
121700** A RECORD CAME IN - THE LOOKAHEAD IS GOOD UNTIL THE NEXT CALL
121800** TO THIS PARAGRAPH OVERWRITES IT.
121900     MOVE "Y" TO WS-HRV-LOOKAHEAD-SW.
122000** COPY THE WHOLE RECORD INTO THE HOLD AREA SO THE FEED CAN BE
122100** READ AGAIN WHILE THIS SUBJECT/PHASE IS STILL BEING EXAMINED.
122200     MOVE HRV-SUBJECT-ID    TO LA-SUBJECT-ID.
122300     MOVE HRV-PHASE-CODE    TO LA-PHASE-CODE.
122400     MOVE HRV-TRIGGER-CODE  TO LA-TRIGGER-CODE.
122500     MOVE HRV-RMSSD         TO LA-RMSSD.
122600     MOVE HRV-SDNN          TO LA-SDNN.
122700     MOVE HRV-LF-HF-RATIO   TO LA-LF-HF-RATIO.
122800     MOVE HRV-HF-POWER      TO LA-HF-POWER.
122900     MOVE HRV-TOTAL-POWER   TO LA-TOTAL-POWER.
123000** SD1/SD2/ENTROPY ONLY MATTER ON A BASELINE ROW - CARRIED HERE
123100** REGARDLESS OF PHASE CODE SINCE THE LOOKAHEAD DOES NOT YET KNOW
123200** WHICH PARAGRAPH WILL CONSUME THIS RECORD.
123300     MOVE HRV-SD1           TO LA-SD1.
123400     MOVE HRV-SD2           TO LA-SD2.
123500     MOVE HRV-SAMPLE-ENTROPY TO LA-SAMPLE-ENTROPY.
123600     MOVE HRV-ENTROPY-AVAIL-FLAG TO LA-ENTROPY-FLAG.
123700     ADD 1 TO WS-HRV-RECS-READ.
123800 960-EXIT.
123900     EXIT.
124000
124100******************************************************************
124200* 999-ABEND-RTN - HOUSE ABEND PATH.  DUMPS THE REASON TEXT,
124300* CLOSES THE FILES, TELLS THE CONSOLE, AND FORCES A SYSTEM
124400* COMPLETION CODE VIA THE ZERO-DIVIDE BELOW.
124500******************************************************************
124600 999-ABEND-RTN.
124700** ABEND-REC CARRIES THE REASON TEXT MOVED IN BY WHOEVER GO-TO-
124800** ED HERE; WE JUST DUMP IT AND GO DOWN.
124900     WRITE SYSOUT-REC FROM ABEND-REC.
125000     PERFORM 750-CLOSE-FILES THRU 750-EXIT.
125100     DISPLAY "*** ABNORMAL END OF JOB - VAGMULT ***" UPON CONSOLE.
125200** FORCES A SYSTEM COMPLETION CODE SO THE OPERATOR SEES A REAL
125300** ABEND IN THE JOB LOG INSTEAD OF A QUIET NORMAL RETURN CODE.
125400     DIVIDE ZERO-VAL INTO ONE-VAL.
125500******************* END OF VAGMULT SOURCE **********************
