000100 IDENTIFICATION DIVISION.
000200******************************************************************
000300 PROGRAM-ID.  VAGCALC.
000400 AUTHOR. M L HASKINS.
000500 INSTALLATION. COBOL DEVELOPMENT CENTER.
000600 DATE-WRITTEN. 07/15/95.
000700 DATE-COMPILED. 07/15/95.
000800 SECURITY. NON-CONFIDENTIAL.
000900
001000******************************************************************
001100*REMARKS.
001200*
001300*     THIS IS THE CORE SCORING ENGINE FOR THE VAGAL PROFILE RUN.
001400*     IT IS CALLED BY VAGSNGL, VAGMULT AND VAGCMPR.  IT HOLDS NO
001500*     FILES OF ITS OWN - EVERY HRV/BEHAVIORAL VALUE IT NEEDS IS
001600*     PASSED IN THE LINKAGE RECORD, AND CALC-REQUEST-TYPE SAYS
001700*     WHICH PIECE OF THE SCORING TO RUN.
001800*
001900*     REQUEST 1 - FULL SINGLE-TRIGGER CLASSIFY (ALL RULES)
002000*     REQUEST 2 - SCORE ONE STRESS TEST VS BASELINE (RULE 5+7)
002100*     REQUEST 3 - PHYSIOLOGICAL STATE FROM ONE HRV RECORD (RULE 1)
002200*     REQUEST 4 - RECOVERY SPEED PERCENT (RULE 6)
002300*     REQUEST 5 - COHERENCE SCORE (RULE 8)
002400*     REQUEST 6 - PROFILE FORMULA STRING (RULE 11)
002500*     REQUEST 7 - INTERPRETATION CODE LOOKUP (RULE 12 - BOTH THE
002600*                 (X,Y,PSEUDO,Z) TABLE AND THE TRIGGER-CODE
002700*                 TABLE, SINCE THE TWO ARE ALWAYS NEEDED TOGETHER)
002800*     REQUEST 8 - SEVERITY GRADE FROM REACTIVITY (RULE 13)
002900*     REQUEST 9 - BEHAVIORAL PRESENTATION PLUS PSEUDO FLAG
003000*                 (RULES 3,4) - RUN REQUEST 3 FIRST ON THE SAME
003100*                 LINKAGE RECORD OR THE PSEUDO TEST IS MEANINGLESS
003200*
003300*     NOTHING IN THIS PROGRAM READS OR WRITES A FILE, AND NOTHING
003400*     HERE DISPLAYS A REPORT LINE - THAT IS ALL LEFT TO THE THREE
003500*     CALLING PROGRAMS.  VAGCALC ONLY SCORES WHAT IT IS HANDED AND
003600*     HANDS BACK THE SAME LINKAGE RECORD WITH THE CALC-OUT- FIELDS
003700*     FILLED IN, SO IT CAN BE CALLED REPEATEDLY ON THE SAME RECORD
003800*     ACROSS SEVERAL REQUESTS WITHOUT LOSING EARLIER RESULTS.
003900*
004000******************************************************************
004100* 071595  MLH  0091  ORIGINAL - REQUESTS 1,2,3,7 (DALY CLOSE-OUT
004200*                    CONVERSION PROJECT, PHASE 1)
004300* 091595  MLH  0093  ADDED REQUEST 4 (RECOVERY SPEED) FOR THE
004400*                    MULTI-TRIGGER PROTOCOL DRIVER
004500* 021396  JRS  0101  ADDED REQUEST 5 (COHERENCE) AND REQUEST 6
004600*                    (FORMULA STRING BUILDER)
004700* 030897  MLH  0114  DORSAL PATTERN (RULE 2) WAS FIRING ON SDNN
004800*                    ALONE - ADDED THE FULL 5-MARKER SUM PER
004900*                    THE CLINIC REVIEW COMMITTEE NOTES
005000* 081798  TPK  0140  CORRECTED REACTIVITY-INDEX DIVISOR WHEN
005100*                    BASELINE LF-HF-RATIO WAS BELOW 0.10
005200* 112299  TPK  0188  Y2K REVIEW - NO DATE FIELDS IN THIS PROGRAM,
005300*                    NO CHANGES REQUIRED
005400* 051403  RDV  0212  INTERPRETATION TABLE EXPANDED FROM 6 TO 9
005500*                    DEFINED PROFILE COMBINATIONS
005600* 092207  RDV  0240  REQUEST 2 NOW ALSO RETURNS THE LF-HF AND
005700*                    TOTAL-POWER RAW CHANGES FOR VAGCMPR
005800* 061511  SBC  0279  DROPPED FUNCTION ABS - REPLACED WITH THE
005900*                    900-CALC-ABSOLUTE PARAGRAPH PER SHOP
006000*                    STANDARD 11-4 (NO INTRINSIC FUNCTIONS)
006100* 040816  SBC  0304  ADDED REQUEST 8 - VAGMULT AND VAGCMPR BOTH
006200*                    NEED THE HIGH/MEDIUM/LOW GRADE, NO SENSE
006300*                    CODING IT TWICE
006400* 082016  SBC  0311  ADDED REQUEST 9 - VAGMULT NEEDS Y AND THE
006500*                    PSEUDO FLAG OFF THE COMMON BASELINE BUT HAS
006600*                    NO SINGLE PRIMARY STRESS RECORD TO FEED
006700*                    REQUEST 1, SO IT IS BROKEN OUT ON ITS OWN
006800* 031720  SBC  0358  REQUEST 7 WAS ONLY EVER LOOKING UP THE
006900*                    (X,Y,PSEUDO,Z) PROFILE CODE - THE SEPARATE
007000*                    TRIGGER-CODE INTERPRETATION TABLE THE REVIEW
007100*                    COMMITTEE ASKED FOR BACK ON 0212 WAS NEVER
007200*                    BUILT.  ADDED WS-TRIG-INTERP-TABLE AND 810-
007300*                    LOOKUP-TRIGGER-INTERP; BOTH REQUEST 7 AND
007400*                    REQUEST 1 NOW SET CALC-OUT-TRIGGER-INTERP
007500*                    ALONGSIDE THE EXISTING CALC-OUT-INTERP-CODE
007600******************************************************************
007700
007800 ENVIRONMENT DIVISION.
007900** C01/NEXT-PAGE IS CARRIED FORWARD FROM THE SHOP STANDARD COPY
008000** BLOCK EVEN THOUGH THIS PROGRAM NEVER PRINTS - CALC IS CALLED,
008100** NEVER RUN STANDALONE, SO THERE IS NO SYSOUT OF ITS OWN.
008200 CONFIGURATION SECTION.
008300 SOURCE-COMPUTER. IBM-390.
008400 OBJECT-COMPUTER. IBM-390.
008500 SPECIAL-NAMES.
008600     C01 IS NEXT-PAGE.
008700 INPUT-OUTPUT SECTION.
008800** NO SELECT CLAUSES - THIS PROGRAM OPENS NOTHING.  IT IS CALLED
008900** BY VAGSNGL/VAGMULT/VAGCMPR, WHICH OWN ALL THE FILE I-O; CALC
009000** JUST CRUNCHES WHATEVER LINKAGE RECORD IT IS HANDED.
009100
009200 DATA DIVISION.
009300 FILE SECTION.
009400** EMPTY ON PURPOSE - SEE THE INPUT-OUTPUT SECTION REMARK ABOVE.
009500
009600 WORKING-STORAGE SECTION.
009700** WS-EQUAL-COUNT AND WS-FORMULA-LEN ARE STANDALONE SCRATCH ITEMS,
009800** NEITHER IS PART OF A RECORD IMAGE - SO EACH GETS ITS OWN 77
009900** RATHER THAN BEING BURIED IN THE CATCH-ALL GROUP BELOW.
010000** 600-CALC-COHERENCE - HOW MANY OF THE THREE (X,Y,Z) PAIRS MATCH.
010100 77  WS-EQUAL-COUNT              PIC S9(1) COMP.
010200** 700-BUILD-FORMULA - RUNNING STRING POINTER FOR THE FORMULA
010300** STRING BUILT UP ACROSS SEVERAL STRING STATEMENTS.
010400 77  WS-FORMULA-LEN              PIC S9(3) COMP.
010500
010600******************************************************************
010700* SCRATCH COMPUTATION FIELDS, GROUPED BY THE PARAGRAPH(S) THAT
010800* OWN THEM.  NONE OF THESE SURVIVE ACROSS CALLS - EVERY REQUEST
010900* RECOMPUTES WHAT IT NEEDS FROM THE LINKAGE RECORD.
011000******************************************************************
011100 01  MISC-FIELDS.
011200** 100-CLASSIFY-PHYS-STATE/110-DETECT-DORSAL-PATTERN VOTING TALLY.
011300     05  WS-VENTRAL-SCORE        PIC S9(2) COMP.
011400     05  WS-SYMPATHETIC-SCORE    PIC S9(2) COMP.
011500     05  WS-DORSAL-MARKER-SUM    PIC S9(2) COMP.
011600** 200-CLASSIFY-BEHAVIOR - FIVE PRESENTATION SCALES AVERAGED.
011700     05  WS-BEHAV-AVG            PIC S9(2)V9 COMP-3.
011800     05  WS-BEHAV-TOTAL          PIC S9(3) COMP.
011900** 300-/310- STRESS-RESPONSE CLASSIFICATION PERCENT CHANGES.
012000     05  WS-RMSSD-CHG-PCT        PIC S9(5)V99 COMP-3.
012100     05  WS-SDNN-CHG-PCT         PIC S9(5)V99 COMP-3.
012200     05  WS-TP-CHG-PCT           PIC S9(5)V99 COMP-3.
012300     05  WS-LFHF-CHG             PIC S9(3)V999 COMP-3.
012400     05  WS-ABS-RMSSD-CHG        PIC S9(5)V99 COMP-3.
012500     05  WS-ABS-SDNN-CHG         PIC S9(5)V99 COMP-3.
012600** 400-CALC-RECOVERY-SPEED WORK FIELDS.
012700     05  WS-RMSSD-DROP           PIC S9(3)V99 COMP-3.
012800     05  WS-RMSSD-RECOVERED      PIC S9(3)V99 COMP-3.
012900** 500-CALC-REACTIVITY-INDEX - ONE PAIR OF DIFF/REACT FIELDS PER
013000** HRV MEASURE, AVERAGED TOGETHER AT THE END OF THE PARAGRAPH.
013100     05  WS-DIFF-RMSSD           PIC S9(3)V99 COMP-3.
013200     05  WS-DIFF-SDNN            PIC S9(3)V99 COMP-3.
013300     05  WS-DIFF-LFHF            PIC S9(2)V999 COMP-3.
013400     05  WS-DIFF-TP              PIC S9(6)V99 COMP-3.
013500     05  WS-REACT-RMSSD-PART     PIC S9(3)V99 COMP-3.
013600     05  WS-REACT-SDNN-PART      PIC S9(3)V99 COMP-3.
013700     05  WS-REACT-LFHF-PART      PIC S9(3)V99 COMP-3.
013800     05  WS-REACT-TP-PART        PIC S9(3)V99 COMP-3.
013900     05  WS-LFHF-FLOOR           PIC S9(2)V999 COMP-3.
014000** 900-CALC-ABSOLUTE - THE SHOP-STANDARD ABS() REPLACEMENT, PER
014100** CHANGE-LOG ENTRY 061511 BELOW - IN/OUT PAIR SHARED BY EVERY
014200** PARAGRAPH THAT NEEDS AN ABSOLUTE VALUE.
014300     05  WS-ABS-IN               PIC S9(7)V999 COMP-3.
014400     05  WS-ABS-OUT              PIC S9(7)V999 COMP-3.
014500     05  FILLER                  PIC X(01) VALUE SPACES.
014600
014700*****************************************************************
014800* PROFILE INTERPRETATION TABLE - ONE ENTRY PER DEFINED (X,Y,
014900* PSEUDO,Z) COMBINATION.  LOADED BY REDEFINES OF THE LITERAL
015000* BELOW, SAME AS THE OLD EQUIPMENT TABLE ON THE DAILY-CHARGE
015100* SEARCH RUN.  KEEP THE KEY FIELDS IN (X,Y,PSEUDO,Z) ORDER -
015200* THE SEARCH BELOW DEPENDS ON THAT SEQUENCE FOR A MATCH.
015300*****************************************************************
015400 01  WS-INTERP-TABLE-LITERAL.
015500** 01 - (V,V,N,V) HEALTHY REGULATION - VENTRAL ON BOTH SIDES, NO
015600** PSEUDO MASK, STAYS VENTRAL UNDER STRESS.
015700     05  FILLER  PIC X(06) VALUE "VVNV01".
015800** 02 - (S,S,N,S) CHRONIC SYMPATHETIC ACTIVATION - CONSISTENTLY
015900** KEYED UP, NO MASK, STAYS SYMPATHETIC UNDER STRESS.
016000     05  FILLER  PIC X(06) VALUE "SSNS02".
016100** 03 - (D,D,N,D) DORSAL DOMINANCE - SHUT-DOWN/FREEZE PATTERN
016200** ACROSS PHYSIOLOGY, BEHAVIOR, AND STRESS RESPONSE ALIKE.
016300     05  FILLER  PIC X(06) VALUE "DDND03".
016400** 04 - (S,V,P,S) PSEUDO-VENTRAL MASKING - LOOKS CALM BEHAVIORALLY
016500** (Y) BUT THE PHYSIOLOGY IS SYMPATHETIC AND STAYS THAT WAY.
016600     05  FILLER  PIC X(06) VALUE "SVYS04".
016700** 05 - (S,V,P,D) PSEUDO-VENTRAL WITH DORSAL COLLAPSE - THE MASK
016800** SLIPS INTO FREEZE UNDER STRESS RATHER THAN STAYING SYMPATHETIC.
016900     05  FILLER  PIC X(06) VALUE "SVYD05".
017000** 06 - (D,V,P,D) PSEUDO-VENTRAL ON A DORSAL BASE - THE BEHAVIORAL
017100** CALM IS MASKING A BASELINE THAT WAS ALREADY SHUT DOWN.
017200     05  FILLER  PIC X(06) VALUE "DVYD06".
017300** 07 - (V,V,N,S) GOOD BASE WITH SYMPATHETIC REACTIVITY - HEALTHY
017400** AT REST, BUT TIPS SYMPATHETIC ONCE A TRIGGER HITS.
017500     05  FILLER  PIC X(06) VALUE "VVNS07".
017600** 08 - (V,V,N,D) VENTRAL BASE WITH DORSAL COLLAPSE - HEALTHY AT
017700** REST BUT FREEZES RATHER THAN MOBILIZING UNDER STRESS.
017800     05  FILLER  PIC X(06) VALUE "VVND08".
017900** 09 - (S,S,N,D) SYMPATHETIC HYPERVIGILANCE WITH DORSAL DROP -
018000** ALREADY KEYED UP AT BASELINE, THEN COLLAPSES UNDER STRESS.
018100     05  FILLER  PIC X(06) VALUE "SSND09".
018200 01  WS-INTERP-TABLE REDEFINES WS-INTERP-TABLE-LITERAL.
018300     05  WS-INTERP-ROW OCCURS 9 TIMES
018400                      INDEXED BY INTERP-IDX.
018500         10  WS-INTERP-X         PIC X.
018600         10  WS-INTERP-Y         PIC X.
018700         10  WS-INTERP-PSEUDO    PIC X.
018800         10  WS-INTERP-Z         PIC X.
018900         10  WS-INTERP-CODE      PIC X(02).
019000
019100*****************************************************************
019200* SECOND RULE 12 TABLE - THE FIVE TRIGGER CODES (TA/TC/TS/TI/TB)
019300* EACH CARRY THEIR OWN FIXED INTERPRETATION NUMBER, INDEPENDENT OF
019400* WHICHEVER (X,Y,PSEUDO,Z) ROW THE SUBJECT LANDED ON ABOVE.  THIS
019500* WAS SPLIT OUT AS ITS OWN TABLE RATHER THAN FOLDED INTO THE NINE-
019600* ROW TABLE ABOVE BECAUSE IT IS KEYED ON A COMPLETELY DIFFERENT
019700* FIELD (TRIGGER CODE, NOT X/Y/PSEUDO/Z) - ONE SEARCH CANNOT WALK
019800* BOTH KEY SHAPES.
019900* TA=ATTACHMENT  TC=CONTROL  TS=SAFETY  TI=IDENTITY  TB=BODY.
020000*****************************************************************
020100 01  WS-TRIG-INTERP-TABLE-LITERAL.
020200** TA - ATTACHMENT TRIGGER.  THE SYSTEM IS MOST VULNERABLE TO
020300** THREATS AROUND CONNECTION/ABANDONMENT - INTERPRETATION 01.
020400     05  FILLER  PIC X(04) VALUE "TA01".
020500** TC - CONTROL TRIGGER.  REACTIVITY CENTERS ON AUTONOMY/POWER
020600** BEING TAKEN AWAY - INTERPRETATION 02.
020700     05  FILLER  PIC X(04) VALUE "TC02".
020800** TS - SAFETY TRIGGER.  PHYSICAL OR ENVIRONMENTAL THREAT CUES
020900** DOMINATE THE RESPONSE - INTERPRETATION 03.
021000     05  FILLER  PIC X(04) VALUE "TS03".
021100** TI - IDENTITY TRIGGER.  SELF-CONCEPT/BELONGING CUES DOMINATE -
021200** INTERPRETATION 04.
021300     05  FILLER  PIC X(04) VALUE "TI04".
021400** TB - BODY TRIGGER.  SOMATIC/BODILY-INTEGRITY CUES DOMINATE -
021500** INTERPRETATION 05.
021600     05  FILLER  PIC X(04) VALUE "TB05".
021700 01  WS-TRIG-INTERP-TABLE REDEFINES WS-TRIG-INTERP-TABLE-LITERAL.
021800     05  WS-TRIG-INTERP-ROW OCCURS 5 TIMES
021900                      INDEXED BY TRIG-INTERP-IDX.
022000         10  WS-TRIG-INTERP-CODE  PIC X(02).
022100         10  WS-TRIG-INTERP-NUM   PIC 9(02).
022200
022300** TH-BEHAV-HIGH/TH-BEHAV-LOW ARE PULLED OUT OF THE GROUP BELOW AS
022400** STANDALONE 77S - EACH IS A SINGLE CUTOFF VALUE, NOT PART OF A
022500** RECORD IMAGE, SAME AS THE SWITCHES IN FLAGS-AND-SWITCHES ON THE
022600** CALLING PROGRAMS.
022700** 200-CLASSIFY-BEHAVIOR - AT OR ABOVE THIS AVERAGE, BEHAVIORAL
022800** PRESENTATION IS VENTRAL.
022900 77  TH-BEHAV-HIGH               PIC S9(1)V9 COMP-3 VALUE 4.0.
023000** 200-CLASSIFY-BEHAVIOR - AT OR BELOW THIS AVERAGE, BEHAVIORAL
023100** PRESENTATION IS DORSAL OR SYMPATHETIC (SEE THE NUMBNESS/
023200** DISSOCIATION CHECK).
023300 77  TH-BEHAV-LOW                PIC S9(1)V9 COMP-3 VALUE 2.5.
023400
023500** CUTOFFS FOR THE 100-/110- VOTING MARKERS - KEPT TOGETHER AS ONE
023600** GROUP SINCE ALL NINE ARE CLINICAL REFERENCE VALUES RATHER THAN
023700** WORK FIELDS, SAME DISTINCTION THE SHOP MAKES ON THE OLD RATE
023800** TABLES - CONSTANTS LIVE TOGETHER, SCRATCH FIELDS LIVE TOGETHER.
023900 01  THRESHOLD-CONSTANTS.
024000** RMSSD HIGH/LOW - MARKER 1 IN 100-, TWO POINTS EACH WAY.
024100     05  TH-RMSSD-HIGH           PIC S9(3)V9 COMP-3 VALUE 42.0.
024200     05  TH-RMSSD-LOW            PIC S9(3)V9 COMP-3 VALUE 20.0.
024300** SDNN FLOOR - MARKER A IN 110-, TWO POINTS TOWARD DORSAL.
024400     05  TH-SDNN-VERY-LOW        PIC S9(3)V9 COMP-3 VALUE 15.0.
024500** LF/HF HIGH/LOW - MARKER 2 IN 100-, ONE POINT EACH WAY.
024600     05  TH-LFHF-HIGH            PIC S9(1)V9 COMP-3 VALUE 2.0.
024700     05  TH-LFHF-LOW             PIC S9(1)V9 COMP-3 VALUE 0.5.
024800** HF-POWER HIGH/LOW - MARKER 3 IN 100-, ONE POINT EACH WAY.
024900     05  TH-HF-HIGH              PIC S9(3)V9 COMP-3 VALUE 400.0.
025000     05  TH-HF-LOW               PIC S9(3)V9 COMP-3 VALUE 100.0.
025100** TOTAL-POWER FLOOR - MARKER E IN 110-, ONE POINT TOWARD DORSAL.
025200     05  TH-TP-VERY-LOW          PIC S9(3)V9 COMP-3 VALUE 500.0.
025300     05  FILLER                  PIC X(01) VALUE SPACES.
025400
025500******************************************************************
025600* LINKAGE SECTION - ONE FLAT RECORD COVERS EVERY REQUEST TYPE.
025700* A SMALLER, REQUEST-SPECIFIC RECORD WAS CONSIDERED WHEN REQUEST 9
025800* WAS ADDED BUT REJECTED - THE CALLING PROGRAMS ALREADY BUILD ONE
025900* WORKING-STORAGE IMAGE OF THIS SHAPE AND PASS IT THROUGH ON EVERY
026000* CALL REGARDLESS OF REQUEST, SO A SEPARATE LAYOUT PER REQUEST
026100* WOULD ONLY ADD CALL-SITE COMPLEXITY FOR NO SPACE SAVINGS.
026200******************************************************************
026300 LINKAGE SECTION.
026400 01  VAGCALC-REC.
026500     05  CALC-REQUEST-TYPE           PIC X.
026600**        THE NINE 88-LEVELS BELOW MATCH THE NINE REQUEST NUMBERS
026700**        DOCUMENTED IN THE REMARKS HEADER - KEEP THEM IN STEP IF
026800**        A TENTH REQUEST IS EVER ADDED.
026900         88  REQ-FULL-SINGLE             VALUE "1".
027000         88  REQ-SCORE-TEST              VALUE "2".
027100         88  REQ-PHYS-STATE              VALUE "3".
027200         88  REQ-RECOVERY                VALUE "4".
027300         88  REQ-COHERENCE               VALUE "5".
027400         88  REQ-FORMULA                 VALUE "6".
027500         88  REQ-INTERPRET               VALUE "7".
027600         88  REQ-SEVERITY                VALUE "8".
027700         88  REQ-BEHAV-PSEUDO            VALUE "9".
027800     05  CALC-REQUEST-TYPE-NUM REDEFINES
027900            CALC-REQUEST-TYPE        PIC 9.
028000** SIDE A - BASELINE OR PRIOR PHASE, DEPENDING ON REQUEST.
028100     05  CALC-HRV-A.
028200**        TIME-DOMAIN MARKERS - RMSSD/SDNN, USED BY 100-, 110-.
028300         10  CALC-A-RMSSD            PIC S9(3)V99.
028400         10  CALC-A-SDNN             PIC S9(3)V99.
028500**        FREQUENCY-DOMAIN MARKERS - SYMPATHOVAGAL BALANCE AND THE
028600**        THREE POWER BANDS, USED BY 100-, 110-, AND 500-.
028700         10  CALC-A-LF-HF-RATIO      PIC S9(2)V999.
028800         10  CALC-A-HF-POWER         PIC S9(5)V99.
028900         10  CALC-A-TOTAL-POWER      PIC S9(6)V99.
029000**        NONLINEAR/POINCARE MARKERS, USED BY 100-, 110-.
029100         10  CALC-A-SD1              PIC S9(3)V99.
029200         10  CALC-A-SD2              PIC S9(3)V99.
029300**        SAMPLE ENTROPY IS EXPENSIVE TO COMPUTE UPSTREAM AND NOT
029400**        ALWAYS AVAILABLE - ENTROPY-FLAG TELLS 110- WHETHER TO
029500**        TRUST IT.
029600         10  CALC-A-SAMPLE-ENTROPY   PIC S9V999.
029700         10  CALC-A-ENTROPY-FLAG     PIC X.
029800** SIDE B - THE TRIGGER PHASE BEING TESTED AGAINST SIDE A.
029900     05  CALC-HRV-B.
030000**        SAME FOUR MARKERS AS SIDE A, NARROWED TO JUST WHAT 300-/
030100**        310-/500- ACTUALLY COMPARE - SIDE B HAS NO SD1/SD2 OR
030200**        ENTROPY - NO RULE NEEDS THEM FOR THE TRIGGER PHASE.
030300         10  CALC-B-RMSSD            PIC S9(3)V99.
030400         10  CALC-B-SDNN             PIC S9(3)V99.
030500         10  CALC-B-LF-HF-RATIO      PIC S9(2)V999.
030600         10  CALC-B-TOTAL-POWER      PIC S9(6)V99.
030700** SIDE C - THE FINAL-RECOVERY PHASE RMSSD, REQUEST 4 ONLY.
030800     05  CALC-HRV-C-RMSSD            PIC S9(3)V99.
030900** FIVE PRESENTATION SCALES AND TWO SELF-REPORT FLAGS OFF THE
031000** INTAKE CLINICIAN REVIEW, REQUESTS 1 AND 9 ONLY.
031100     05  CALC-BEHAV-SCORES.
031200**        EACH SCALE IS A 1-5 CLINICIAN RATING, SAME RANGE AS THE
031300**        BEHASMT.CPY FEED FIELDS VAGSNGL/VAGMULT LOAD THESE FROM.
031400         10  CALC-EYE-CONTACT        PIC 9.
031500         10  CALC-VOICE-PROSODY      PIC 9.
031600         10  CALC-FACIAL-EXPRESS     PIC 9.
031700         10  CALC-SOCIAL-ENGAGE      PIC 9.
031800         10  CALC-BODY-RELAX         PIC 9.
031900**        "Y"/"N" SELF-REPORT SWITCHES, NOT RATING SCALES - USED
032000**        200-CLASSIFY-BEHAVIOR WHEN THE AVERAGE IS ALREADY LOW.
032100         10  CALC-NUMBNESS-FLAG      PIC X.
032200         10  CALC-DISSOCIATION-FLAG  PIC X.
032300     05  CALC-IN-PRIMARY-TRIGGER     PIC X(02).
032400** CHARACTER-LEVEL REDEFINE OF THE PRIMARY TRIGGER - KEPT FOR
032500** PARITY WITH THE OLD SINGLE-CHARACTER TRIGGER LAYOUT, THOUGH
032600** NO PARAGRAPH IN THIS PROGRAM REFERENCES THE TWO PIECES TODAY.
032700     05  CALC-IN-PRIM-TRIG-CHARS REDEFINES
032800            CALC-IN-PRIMARY-TRIGGER.
032900         10  CALC-IN-PRIM-TRIG-C1    PIC X.
033000         10  CALC-IN-PRIM-TRIG-C2    PIC X.
033100** SINGLE-LETTER (X,Y,PSEUDO,Z) KEY FIELDS - THE SAME SEQUENCE THE
033200** INTERPRETATION TABLE SEARCH USES IN 800- BELOW.
033300     05  CALC-IN-X                   PIC X.
033400     05  CALC-IN-Y                   PIC X.
033500     05  CALC-IN-PSEUDO              PIC X.
033600     05  CALC-IN-Z                   PIC X.
033700     05  CALC-IN-PRIMARY-TRIG        PIC X(02).
033800     05  CALC-IN-SECONDARY-TRIG      PIC X(02).
033900** OUTPUT FIELDS - SET BY ONE REQUEST, READ BY THE CALLER OR BY A
034000** LATER REQUEST ON THE SAME LINKAGE RECORD.
034100** SET BY 100-, "V"/"S"/"D" - RULE 1/2.
034200     05  CALC-OUT-PHYS-STATE         PIC X.
034300** SET BY 200-, "V"/"S"/"D" - RULE 3.
034400     05  CALC-OUT-BEHAV-PRES         PIC X.
034500** SET BY 210-, "Y"/"N" - RULE 4.
034600     05  CALC-OUT-PSEUDO-FLAG        PIC X.
034700** SET BY 300-, "V"/"S"/"D" - RULE 5/7.
034800     05  CALC-OUT-STRESS-RESP        PIC X.
034900** SET BY 400-, CLAMPED 0-150 - RULE 6.
035000     05  CALC-OUT-RECOVERY-PCT       PIC S9(3)V99.
035100** SET BY 500-, 0-100 SCALE - RULE 7 DETAIL.
035200     05  CALC-OUT-REACTIVITY         PIC S9(3)V99.
035300** SET BY 600-, 0.00/0.50/1.00 - RULE 8.
035400     05  CALC-OUT-COHERENCE          PIC 9V99.
035500** SET BY 700-, PRINTABLE X-Y(p)-Z STRING - RULE 11.
035600     05  CALC-OUT-FORMULA            PIC X(20).
035700     05  CALC-OUT-INTERP-CODE        PIC 9(02).
035800** RULE 12, SECOND TABLE - SET BY 810- BELOW, KEYED ON TRIGGER
035900** RATHER THAN (X,Y,PSEUDO,Z).  00 MEANS NO TRIGGER OR UNKNOWN.
036000     05  CALC-OUT-TRIGGER-INTERP     PIC 9(02).
036100** SET BY 310- (VIA 300-), THE RAW BASELINE-TO-TRIGGER PERCENT
036200** CHANGES VAGCMPR PRINTS ON ITS COMPARISON REPORT - NOT USED BY
036300** THE PHYS-STATE/STRESS-RESP CLASSIFICATION ITSELF, JUST CARRIED
036400** BACK FOR DISPLAY.
036500     05  CALC-OUT-RMSSD-CHG-PCT      PIC S9(5)V99.
036600     05  CALC-OUT-LFHF-CHG           PIC S9(3)V999.
036700     05  CALC-OUT-TP-CHG-PCT         PIC S9(5)V99.
036800** SET BY 850-, "HIGH  "/"MEDIUM"/"LOW   " - RULE 13.
036900     05  CALC-OUT-SEVERITY           PIC X(06).
037000** PADS THE RECORD OUT TO AN EVEN BOUNDARY - HOUSE HABIT, SEE
037100** THE FILLER ON EVERY 01-LEVEL ELSEWHERE IN THIS SUITE.
037200     05  FILLER                      PIC X(01).
037300** RETURN-CD IS A STANDALONE PASS-BACK FIELD, NOT PART OF THE
037400** VAGCALC-REC LAYOUT ITSELF, SO IT GETS ITS OWN 77 IN LINKAGE.
037500 77  RETURN-CD                       PIC S9(4) COMP.
037600
037700******************************************************************
037800* 000-MAINLINE - DISPATCHES ON CALC-REQUEST-TYPE TO WHICHEVER
037900* PIECE OF THE SCORING ENGINE THE CALLER ASKED FOR.  SEE THE
038000* REQUEST 1-9 LIST IN THE REMARKS ABOVE.
038100******************************************************************
038200 PROCEDURE DIVISION USING VAGCALC-REC, RETURN-CD.
038300 000-MAINLINE.
038400     EVALUATE TRUE
038500**       REQUEST 1 - THE ONLY BRANCH THAT RUNS EVERY RULE.
038600         WHEN REQ-FULL-SINGLE
038700             PERFORM 050-SINGLE-TRIGGER-CLASSIFY THRU 050-EXIT
038800**       REQUEST 2 - VAGCMPR'S PER-TRIGGER COMPARISON LINE NEEDS
038900**       STRESS-RESP, REACTIVITY, AND THE SEVERITY GRADE TOGETHER.
039000         WHEN REQ-SCORE-TEST
039100             PERFORM 300-CLASSIFY-STRESS-RESPONSE THRU 300-EXIT
039200             PERFORM 500-CALC-REACTIVITY-INDEX THRU 500-EXIT
039300             PERFORM 850-GRADE-SEVERITY THRU 850-EXIT
039400         WHEN REQ-PHYS-STATE
039500             PERFORM 100-CLASSIFY-PHYS-STATE THRU 100-EXIT
039600         WHEN REQ-RECOVERY
039700             PERFORM 400-CALC-RECOVERY-SPEED THRU 400-EXIT
039800         WHEN REQ-COHERENCE
039900             PERFORM 600-CALC-COHERENCE THRU 600-EXIT
040000         WHEN REQ-FORMULA
040100             PERFORM 700-BUILD-FORMULA THRU 700-EXIT
040200**       REQUEST 7 - BOTH RULE 12 TABLES TOGETHER, SEE THE 031720
040300**       CHANGE-LOG ENTRY ABOVE.
040400         WHEN REQ-INTERPRET
040500             PERFORM 800-LOOKUP-INTERPRETATION THRU 800-EXIT
040600             PERFORM 810-LOOKUP-TRIGGER-INTERP THRU 810-EXIT
040700         WHEN REQ-SEVERITY
040800             PERFORM 850-GRADE-SEVERITY THRU 850-EXIT
040900**       REQUEST 9 - VAGMULT'S COMMON-BASELINE CASE, SEE THE
041000**       082016 CHANGE-LOG ENTRY ABOVE.
041100         WHEN REQ-BEHAV-PSEUDO
041200             PERFORM 220-RUN-BEHAV-AND-PSEUDO THRU 220-EXIT
041300     END-EVALUATE.
041400
041500     MOVE ZERO TO RETURN-CD.
041600     GOBACK.
041700
041800******************************************************************
041900* 050-SINGLE-TRIGGER-CLASSIFY - REQUEST 1, THE ORIGINAL FULL
042000* SINGLE-TRIGGER PROTOCOL.  RUNS EVERY RULE IN SEQUENCE, FEEDING
042100* EACH STEPS OUTPUT INTO THE NEXT STEPS INPUT FIELDS.
042200******************************************************************
042300 050-SINGLE-TRIGGER-CLASSIFY.
042400** RULE 1 FIRST - EVERYTHING ELSE KEYS OFF PHYS-STATE.
042500     PERFORM 100-CLASSIFY-PHYS-STATE THRU 100-EXIT.
042600     MOVE CALC-OUT-PHYS-STATE TO CALC-IN-X.
042700** RULE 3 - BEHAVIORAL PRESENTATION FEEDS THE FORMULA Y SLOT.
042800     PERFORM 200-CLASSIFY-BEHAVIOR THRU 200-EXIT.
042900     MOVE CALC-OUT-BEHAV-PRES TO CALC-IN-Y.
043000** RULE 4 - PSEUDO CHECK NEEDS BOTH X AND Y ALREADY SET ABOVE.
043100     PERFORM 210-SET-PSEUDO-FLAG THRU 210-EXIT.
043200     MOVE CALC-OUT-PSEUDO-FLAG TO CALC-IN-PSEUDO.
043300** RULE 5/7 - STRESS RESPONSE FEEDS THE FORMULA Z SLOT.
043400     PERFORM 300-CLASSIFY-STRESS-RESPONSE THRU 300-EXIT.
043500     MOVE CALC-OUT-STRESS-RESP TO CALC-IN-Z.
043600** RULE 6, 7 (DETAIL), 8 - INDEPENDENT OF X/Y/Z, RUN FOR THEIR
043700** OWN OUTPUT FIELDS ONLY.
043800     PERFORM 400-CALC-RECOVERY-SPEED THRU 400-EXIT.
043900     PERFORM 500-CALC-REACTIVITY-INDEX THRU 500-EXIT.
044000     PERFORM 600-CALC-COHERENCE THRU 600-EXIT.
044100** NO TRIGGER ON THE INPUT RECORD MEANS THE SINGLE-TRIGGER
044200** PROTOCOL WAS NEVER POINTED AT ONE - "??" FLAGS THAT TO BOTH
044300** THE FORMULA STRING AND THE TRIGGER-INTERPRETATION LOOKUP.
044400     IF CALC-IN-PRIMARY-TRIGGER = SPACES
044500         MOVE "??" TO CALC-IN-PRIMARY-TRIG
044600     ELSE
044700         MOVE CALC-IN-PRIMARY-TRIGGER TO CALC-IN-PRIMARY-TRIG.
044800** SINGLE-TRIGGER PROTOCOL NEVER CARRIES A SECONDARY TRIGGER -
044900** THAT ONLY APPLIES TO THE MULTI-TRIGGER PROTOCOL IN VAGMULT.
045000     MOVE SPACES TO CALC-IN-SECONDARY-TRIG.
045100** RULE 11 - FORMULA STRING BUILT FROM X/Y/PSEUDO/Z ABOVE.
045200     PERFORM 700-BUILD-FORMULA THRU 700-EXIT.
045300** RULE 12 - BOTH INTERPRETATION TABLES, SAME AS REQUEST 7 ALONE.
045400     PERFORM 800-LOOKUP-INTERPRETATION THRU 800-EXIT.
045500     PERFORM 810-LOOKUP-TRIGGER-INTERP THRU 810-EXIT.
045600 050-EXIT.
045700     EXIT.
045800
045900******************************************************************
046000* 100-CLASSIFY-PHYS-STATE - RULE 1.  DORSAL IS CHECKED FIRST (IT
046100* OVERRIDES THE VENTRAL/SYMPATHETIC VOTE BELOW); OTHERWISE FOUR
046200* MARKERS VOTE VENTRAL OR SYMPATHETIC AND THE HIGHER SCORE WINS.
046300******************************************************************
046400 100-CLASSIFY-PHYS-STATE.
046500     PERFORM 110-DETECT-DORSAL-PATTERN THRU 110-EXIT.
046600     IF DORSAL-PATTERN-FOUND
046700         MOVE "D" TO CALC-OUT-PHYS-STATE
046800         GO TO 100-EXIT.
046900
047000     MOVE ZERO TO WS-VENTRAL-SCORE, WS-SYMPATHETIC-SCORE.
047100
047200** MARKER 1 - RMSSD.  HIGH RMSSD IS THE STRONGEST SINGLE MARKER WE
047300** HAVE FOR VAGAL TONE SO IT IS WORTH TWO POINTS EACH WAY; A
047400** MIDDLING READING STILL LEANS VENTRAL BY DEFAULT (ONE POINT).
047500     IF CALC-A-RMSSD >= TH-RMSSD-HIGH
047600         ADD 2 TO WS-VENTRAL-SCORE
047700     ELSE IF CALC-A-RMSSD <= TH-RMSSD-LOW
047800         ADD 2 TO WS-SYMPATHETIC-SCORE
047900     ELSE
048000         ADD 1 TO WS-VENTRAL-SCORE.
048100
048200** MARKER 2 - LF/HF RATIO.  HIGH RATIO MEANS SYMPATHETIC DRIVE IS
048300** DOMINATING THE BALANCE; LOW RATIO MEANS PARASYMPATHETIC (VAGAL)
048400** TONE IS DOMINATING.  NO MIDDLE-GROUND ADD, UNLIKE MARKER 1.
048500     IF CALC-A-LF-HF-RATIO >= TH-LFHF-HIGH
048600         ADD 2 TO WS-SYMPATHETIC-SCORE
048700     ELSE IF CALC-A-LF-HF-RATIO <= TH-LFHF-LOW
048800         ADD 2 TO WS-VENTRAL-SCORE.
048900
049000** MARKER 3 - ABSOLUTE HIGH-FREQUENCY POWER.  WORTH ONE POINT ONLY
049100** SINCE IT LARGELY DUPLICATES WHAT RMSSD ALREADY TOLD US ABOVE.
049200     IF CALC-A-HF-POWER >= TH-HF-HIGH
049300         ADD 1 TO WS-VENTRAL-SCORE
049400     ELSE IF CALC-A-HF-POWER <= TH-HF-LOW
049500         ADD 1 TO WS-SYMPATHETIC-SCORE.
049600
049700** MARKER 4 - SD1 (POINCARE PLOT SHORT-TERM VARIABILITY).  SAME
049800** ONE-POINT WEIGHT AS MARKER 3 - A CONFIRMING MARKER, NOT A
049900** DECIDING ONE ON ITS OWN.
050000     IF CALC-A-SD1 >= 30
050100         ADD 1 TO WS-VENTRAL-SCORE
050200     ELSE IF CALC-A-SD1 <= 15
050300         ADD 1 TO WS-SYMPATHETIC-SCORE.
050400
050500** TALLY THE FOUR MARKERS.  A TIE FALLS TO SYMPATHETIC RATHER THAN
050600** VENTRAL - THE COMMITTEE WANTED THE ENGINE TO ERR TOWARD
050700** DYSREGULATION RATHER THAN MISSING IT ON A BORDERLINE SUBJECT.
050800     IF WS-VENTRAL-SCORE > WS-SYMPATHETIC-SCORE
050900         MOVE "V" TO CALC-OUT-PHYS-STATE
051000     ELSE
051100         MOVE "S" TO CALC-OUT-PHYS-STATE.
051200 100-EXIT.
051300     EXIT.
051400
051500******************************************************************
051600* 110-DETECT-DORSAL-PATTERN - RULE 2, FIXED PER CHANGE-LOG ENTRY
051700* 030897 BELOW.  FIVE MARKERS EACH CONTRIBUTE TO A SUM; THREE OR
051800* MORE POINTS MEANS THE DORSAL PATTERN IS PRESENT.
051900******************************************************************
052000 110-DETECT-DORSAL-PATTERN.
052100     MOVE ZERO TO WS-DORSAL-MARKER-SUM.
052200
052300** MARKER A - GLOBAL VARIABILITY FLOOR (SDNN).  WORTH TWO POINTS -
052400** A SDNN THIS LOW IS A STRONG DORSAL SIGNAL ON ITS OWN.
052500     IF CALC-A-SDNN <= TH-SDNN-VERY-LOW
052600         ADD 2 TO WS-DORSAL-MARKER-SUM.
052700** MARKER B - TOTAL SPECTRAL POWER FLOOR.  ALSO TWO POINTS - LOW
052800** OVERALL POWER ACROSS ALL BANDS, NOT JUST HF, POINTS TO
052900     IF CALC-A-TOTAL-POWER <= TH-TP-VERY-LOW
053000         ADD 2 TO WS-DORSAL-MARKER-SUM.
053100** MARKER C - BOTH POINCARE AXES COLLAPSED TOGETHER (SD1 AND SD2).
053200** A COLLAPSE ON ONLY ONE AXIS DOES NOT COUNT HERE.
053300     IF CALC-A-SD1 <= 10 AND CALC-A-SD2 <= 20
053400         ADD 2 TO WS-DORSAL-MARKER-SUM.
053500** MARKER D - LOW SAMPLE ENTROPY, ONLY COUNTED WHEN THE FEED
053600** ACTUALLY COMPUTED ONE (ENTROPY-FLAG).  ONE POINT, CONFIRMING.
053700     IF CALC-A-ENTROPY-FLAG = "Y"
053800        AND CALC-A-SAMPLE-ENTROPY <= 1.000
053900         ADD 1 TO WS-DORSAL-MARKER-SUM.
054000** MARKER E - THE COMBINATION THAT FOOLS A NAIVE RMSSD-ONLY CHECK:
054100** RMSSD LOOKS FINE BUT SDNN HAS ALREADY COLLAPSED.  ONE POINT.
054200     IF CALC-A-RMSSD > TH-RMSSD-LOW
054300        AND CALC-A-SDNN <= TH-SDNN-VERY-LOW
054400         ADD 1 TO WS-DORSAL-MARKER-SUM.
054500
054600** THREE OF A POSSIBLE EIGHT POINTS TRIPS THE DORSAL CALL - SET BY
054700** THE REVIEW COMMITTEE, NOT DERIVED FROM ANY SINGLE MARKER ABOVE.
054800     IF WS-DORSAL-MARKER-SUM >= 3
054900         SET DORSAL-PATTERN-FOUND TO TRUE
055000     ELSE
055100         SET DORSAL-PATTERN-FOUND TO FALSE.
055200 110-EXIT.
055300     EXIT.
055400
055500******************************************************************
055600* 200-CLASSIFY-BEHAVIOR - RULE 3.  AVERAGES THE FIVE PRESENTATION
055700* SCALES; A LOW AVERAGE WITH NUMBNESS OR DISSOCIATION REPORTED IS
055800* DORSAL RATHER THAN PLAIN SYMPATHETIC.
055900******************************************************************
056000 200-CLASSIFY-BEHAVIOR.
056100** SIMPLE UNWEIGHTED AVERAGE OF THE FIVE PRESENTATION SCALES - NO
056200** SINGLE SCALE OUTWEIGHS ANOTHER, UNLIKE THE PHYS-STATE MARKERS
056300** IN 100-/110- ABOVE WHICH ARE DELIBERATELY WEIGHTED.
056400     COMPUTE WS-BEHAV-TOTAL =
056500         CALC-EYE-CONTACT + CALC-VOICE-PROSODY +
056600         CALC-FACIAL-EXPRESS + CALC-SOCIAL-ENGAGE +
056700         CALC-BODY-RELAX.
056800     COMPUTE WS-BEHAV-AVG ROUNDED = WS-BEHAV-TOTAL / 5.
056900
057000** HIGH AVERAGE IS STRAIGHTFORWARD VENTRAL PRESENTATION.  LOW
057100** AVERAGE SPLITS ON THE NUMBNESS/DISSOCIATION SELF-REPORT - A LOW
057200** SCORE WITH EITHER FLAG SET IS DORSAL SHUTDOWN, NOT PLAIN
057300** SYMPATHETIC ACTIVATION.  A MIDDLING AVERAGE DEFAULTS TO "S".
057400     IF WS-BEHAV-AVG >= TH-BEHAV-HIGH
057500         MOVE "V" TO CALC-OUT-BEHAV-PRES
057600     ELSE IF WS-BEHAV-AVG <= TH-BEHAV-LOW
057700         IF CALC-NUMBNESS-FLAG = "Y"
057800            OR CALC-DISSOCIATION-FLAG = "Y"
057900             MOVE "D" TO CALC-OUT-BEHAV-PRES
058000         ELSE
058100             MOVE "S" TO CALC-OUT-BEHAV-PRES
058200     ELSE
058300         MOVE "S" TO CALC-OUT-BEHAV-PRES.
058400 200-EXIT.
058500     EXIT.
058600
058700** 210-SET-PSEUDO-FLAG - RULE 4.  A PSEUDO PROFILE IS A VENTRAL
058800** BEHAVIORAL PRESENTATION SITTING ON TOP OF A NON-VENTRAL
058900** PHYSIOLOGICAL STATE - THE MASK THE CLINIC WATCHES FOR.
059000 210-SET-PSEUDO-FLAG.
059100** ONLY ONE COMBINATION COUNTS AS PSEUDO - A CALM (V) SURFACE OVER
059200** ANYTHING OTHER THAN A CALM (V) PHYSIOLOGICAL BASE.  A NON-
059300** VENTRAL BEHAVIORAL PRESENTATION IS NEVER CALLED PSEUDO, NO
059400** MATTER WHAT THE PHYSIOLOGICAL SIDE LOOKS LIKE.
059500     IF CALC-OUT-BEHAV-PRES = "V"
059600        AND CALC-OUT-PHYS-STATE NOT = "V"
059700         MOVE "Y" TO CALC-OUT-PSEUDO-FLAG
059800     ELSE
059900         MOVE "N" TO CALC-OUT-PSEUDO-FLAG.
060000 210-EXIT.
060100     EXIT.
060200
060300 220-RUN-BEHAV-AND-PSEUDO.
060400*    CALC-OUT-PHYS-STATE MUST ALREADY BE SET BY A PRIOR REQUEST
060500*    3 CALL ON THIS SAME LINKAGE RECORD - NOT RECOMPUTED HERE.
060600     PERFORM 200-CLASSIFY-BEHAVIOR THRU 200-EXIT.
060700     PERFORM 210-SET-PSEUDO-FLAG THRU 210-EXIT.
060800 220-EXIT.
060900     EXIT.
061000
061100******************************************************************
061200* 300-CLASSIFY-STRESS-RESPONSE - RULE 5/7.  SMALL RMSSD/SDNN
061300* CHANGE MEANS DEAD-CALM; A BIG RMSSD DROP WITH LF-HF RISING IS
061400* SYMPATHETIC; A BIG TOTAL-POWER/SDNN DROP IS DORSAL; A MODERATE
061500* RMSSD DROP ALONE IS VENTRAL; EVERYTHING ELSE FALLS TO
061600* SYMPATHETIC BY DEFAULT.
061700******************************************************************
061800 300-CLASSIFY-STRESS-RESPONSE.
061900** PERCENT CHANGES FIRST - EVERY CHECK BELOW COMPARES BASELINE TO
062000** TRIGGER PHASE, SO 310- RUNS ONCE HERE RATHER THAN BEING
062100** RECOMPUTED INSIDE EACH CHECK.
062200     PERFORM 310-CALC-CHANGE-PERCENTS THRU 310-EXIT.
062300
062400** CHECKS 1 AND 3 BELOW COMPARE MAGNITUDES, NOT SIGNED CHANGE, SO
062500** THE PERCENT CHANGES ARE RUN THROUGH 900-CALC-ABSOLUTE HERE
062600** RATHER THAN EACH CHECK DOING ITS OWN SIGN-STRIPPING.
062700     MOVE WS-RMSSD-CHG-PCT TO WS-ABS-IN.
062800     PERFORM 900-CALC-ABSOLUTE THRU 900-EXIT.
062900     MOVE WS-ABS-OUT TO WS-ABS-RMSSD-CHG.
063000     MOVE WS-SDNN-CHG-PCT TO WS-ABS-IN.
063100     PERFORM 900-CALC-ABSOLUTE THRU 900-EXIT.
063200     MOVE WS-ABS-OUT TO WS-ABS-SDNN-CHG.
063300
063400** CHECK 1 - DEAD-CALM.  BOTH RMSSD AND SDNN BARELY MOVED FROM
063500** BASELINE TO TRIGGER - THE SYSTEM NEVER LEFT ITS DORSAL IDLE.
063600     IF WS-ABS-RMSSD-CHG < 10 AND WS-ABS-SDNN-CHG < 10
063700         MOVE "D" TO CALC-OUT-STRESS-RESP
063800         GO TO 300-EXIT.
063900
064000** CHECK 2 - CLASSIC SYMPATHETIC MOBILIZATION.  A STEEP RMSSD DROP
064100** WITH LF/HF RISING IS FIGHT-OR-FLIGHT ENGAGING.
064200     IF WS-RMSSD-CHG-PCT < -30 AND WS-LFHF-CHG > 0.5
064300         MOVE "S" TO CALC-OUT-STRESS-RESP
064400         GO TO 300-EXIT.
064500
064600** CHECK 3 - FREEZE/COLLAPSE UNDER LOAD.  POWER AND SDNN BOTH FALL
064700** OFF A CLIFF TOGETHER RATHER THAN SYMPATHETIC DRIVE RISING.
064800     IF WS-TP-CHG-PCT < -50 AND WS-SDNN-CHG-PCT < -40
064900         MOVE "D" TO CALC-OUT-STRESS-RESP
065000         GO TO 300-EXIT.
065100
065200** CHECK 4 - A MODERATE, CONTAINED RMSSD DIP IS NORMAL VENTRAL
065300** FLEXIBILITY RESPONDING TO THE TRIGGER, NOT DYSREGULATION.
065400     IF WS-RMSSD-CHG-PCT >= -30 AND WS-RMSSD-CHG-PCT <= -10
065500         MOVE "V" TO CALC-OUT-STRESS-RESP
065600         GO TO 300-EXIT.
065700
065800** NONE OF THE FOUR CHECKS ABOVE FIRED - DEFAULT TO SYMPATHETIC
065900** RATHER THAN LEAVE THE FIELD UNSET.
066000     MOVE "S" TO CALC-OUT-STRESS-RESP.
066100 300-EXIT.
066200     EXIT.
066300
066400** 310-CALC-CHANGE-PERCENTS - BASELINE-TO-TRIGGER PERCENT CHANGE
066500** FOR RMSSD, SDNN AND TOTAL POWER; RAW LF-HF CHANGE (NOT A
066600** PERCENT).  ZERO-BASELINE GUARD AVOIDS A DIVIDE-BY-ZERO ABEND.
066700 310-CALC-CHANGE-PERCENTS.
066800** ZERO-BASELINE GUARD - A DIVIDE BY AN UNPOPULATED BASELINE FIELD
066900** WOULD ABEND THE RUN, SO A ZERO BASELINE READS AS "NO CHANGE"
067000** RATHER THAN BLOWING UP ON THE DIVISION.
067100     IF CALC-A-RMSSD = ZERO
067200         MOVE ZERO TO WS-RMSSD-CHG-PCT
067300     ELSE
067400         COMPUTE WS-RMSSD-CHG-PCT ROUNDED =
067500            (CALC-B-RMSSD - CALC-A-RMSSD) / CALC-A-RMSSD * 100.
067600
067700** SAME ZERO-BASELINE GUARD, SDNN SIDE.
067800     IF CALC-A-SDNN = ZERO
067900         MOVE ZERO TO WS-SDNN-CHG-PCT
068000     ELSE
068100         COMPUTE WS-SDNN-CHG-PCT ROUNDED =
068200            (CALC-B-SDNN - CALC-A-SDNN) / CALC-A-SDNN * 100.
068300
068400** SAME ZERO-BASELINE GUARD, TOTAL-POWER SIDE.
068500     IF CALC-A-TOTAL-POWER = ZERO
068600         MOVE ZERO TO WS-TP-CHG-PCT
068700     ELSE
068800         COMPUTE WS-TP-CHG-PCT ROUNDED =
068900            (CALC-B-TOTAL-POWER - CALC-A-TOTAL-POWER)
069000            / CALC-A-TOTAL-POWER * 100.
069100
069200** LF/HF IS A RATIO ALREADY, NOT AN AMOUNT, SO VAGCMPR WANTS THE
069300** PLAIN POINT DIFFERENCE RATHER THAN A PERCENT CHANGE - NO ZERO-
069400** BASELINE GUARD NEEDED SINCE THERE IS NO DIVISION HERE.
069500     COMPUTE WS-LFHF-CHG ROUNDED =
069600         CALC-B-LF-HF-RATIO - CALC-A-LF-HF-RATIO.
069700
069800** CARRY ALL THREE BACK TO THE LINKAGE RECORD FOR VAGCMPR - THIS
069900** PARAGRAPH NEVER DRIVES A CLASSIFICATION DECISION ITSELF, IT
070000** ONLY FEEDS THE COMPARISON REPORT PER CHANGE-LOG ENTRY 092207.
070100     MOVE WS-RMSSD-CHG-PCT TO CALC-OUT-RMSSD-CHG-PCT.
070200     MOVE WS-LFHF-CHG      TO CALC-OUT-LFHF-CHG.
070300     MOVE WS-TP-CHG-PCT    TO CALC-OUT-TP-CHG-PCT.
070400 310-EXIT.
070500     EXIT.
070600
070700******************************************************************
070800* 400-CALC-RECOVERY-SPEED - RULE 6.  HOW MUCH OF THE BASELINE-TO-
070900* TRIGGER RMSSD DROP WAS RECOVERED BY THE FINAL-RECOVERY PHASE,
071000* CLAMPED TO 0-150 PERCENT.  A NEAR-ZERO DROP MEANS THERE WAS
071100* NOTHING TO RECOVER FROM, SO RECOVERY IS TAKEN AS 100 PERCENT.
071200******************************************************************
071300 400-CALC-RECOVERY-SPEED.
071400** DROP CAN COME OUT NEGATIVE IF RMSSD ROSE INSTEAD OF FELL -
071500** 900-CALC-ABSOLUTE GIVES US THE MAGNITUDE REGARDLESS OF SIGN
071600** BEFORE THE NEAR-ZERO TEST BELOW LOOKS AT IT.
071700     COMPUTE WS-RMSSD-DROP = CALC-A-RMSSD - CALC-B-RMSSD.
071800     MOVE WS-RMSSD-DROP TO WS-ABS-IN.
071900     PERFORM 900-CALC-ABSOLUTE THRU 900-EXIT.
072000
072100** NOTHING TO RECOVER FROM - TREAT AS FULL RECOVERY RATHER THAN
072200** DIVIDING BY A NEAR-ZERO DROP BELOW.
072300     IF WS-ABS-OUT < 0.1
072400         MOVE 100.00 TO CALC-OUT-RECOVERY-PCT
072500         GO TO 400-EXIT.
072600
072700** HOW MUCH OF THE ORIGINAL DROP CAME BACK BY THE FINAL-RECOVERY
072800** PHASE (SIDE C) MEASURED AGAINST SIDE B, NOT AGAINST BASELINE.
072900     COMPUTE WS-RMSSD-RECOVERED =
073000         CALC-HRV-C-RMSSD - CALC-B-RMSSD.
073100     COMPUTE CALC-OUT-RECOVERY-PCT ROUNDED =
073200         WS-RMSSD-RECOVERED / WS-RMSSD-DROP * 100.
073300
073400** CLAMP TO 0-150 - A RECOVERY PHASE RMSSD THAT OVERSHOOTS
073500** BY MORE THAN HALF AGAIN IS STILL REPORTED AS 150, NOT THE RAW
073600** (POSSIBLY ENORMOUS) COMPUTED PERCENT.
073700     IF CALC-OUT-RECOVERY-PCT < 0
073800         MOVE 0 TO CALC-OUT-RECOVERY-PCT.
073900     IF CALC-OUT-RECOVERY-PCT > 150
074000         MOVE 150 TO CALC-OUT-RECOVERY-PCT.
074100 400-EXIT.
074200     EXIT.
074300
074400******************************************************************
074500* 500-CALC-REACTIVITY-INDEX - RULE 7 (DETAIL).  AVERAGES FOUR
074600* FRACTIONAL CHANGES (RMSSD, SDNN, LF-HF, TOTAL POWER), EACH
074700* NORMALIZED AGAINST ITS OWN BASELINE VALUE (OR A FLOOR OF 0.1
074800* FOR LF-HF, SEE CHANGE-LOG ENTRY 081798), THEN SCALES TO 0-100.
074900******************************************************************
075000 500-CALC-REACTIVITY-INDEX.
075100** PART 1 OF 4 - RMSSD CONTRIBUTION, NORMALIZED AGAINST ITS OWN
075200** BASELINE SO A NATURALLY HIGH-RMSSD SUBJECT IS NOT PENALIZED
075300** FOR A LARGER ABSOLUTE SWING THAN A LOW-BASELINE SUBJECT.
075400     COMPUTE WS-DIFF-RMSSD = CALC-B-RMSSD - CALC-A-RMSSD.
075500     MOVE WS-DIFF-RMSSD TO WS-ABS-IN.
075600     PERFORM 900-CALC-ABSOLUTE THRU 900-EXIT.
075700     IF CALC-A-RMSSD = ZERO
075800         MOVE ZERO TO WS-REACT-RMSSD-PART
075900     ELSE
076000         COMPUTE WS-REACT-RMSSD-PART ROUNDED =
076100             WS-ABS-OUT / CALC-A-RMSSD.
076200
076300** PART 2 OF 4 - SDNN CONTRIBUTION, SAME NORMALIZATION APPROACH.
076400     COMPUTE WS-DIFF-SDNN = CALC-B-SDNN - CALC-A-SDNN.
076500     MOVE WS-DIFF-SDNN TO WS-ABS-IN.
076600     PERFORM 900-CALC-ABSOLUTE THRU 900-EXIT.
076700     IF CALC-A-SDNN = ZERO
076800         MOVE ZERO TO WS-REACT-SDNN-PART
076900     ELSE
077000         COMPUTE WS-REACT-SDNN-PART ROUNDED =
077100             WS-ABS-OUT / CALC-A-SDNN.
077200
077300** PART 3 OF 4 - LF/HF CONTRIBUTION.  FIXED PER CHANGE-LOG ENTRY
077400** 081798 BELOW: A BASELINE RATIO UNDER 0.10 USED TO BLOW UP THE
077500** DIVISION, SO THE DIVISOR IS FLOORED AT 0.10 INSTEAD.
077600     IF CALC-A-LF-HF-RATIO > 0.1
077700         MOVE CALC-A-LF-HF-RATIO TO WS-LFHF-FLOOR
077800     ELSE
077900         MOVE 0.1 TO WS-LFHF-FLOOR.
078000     COMPUTE WS-DIFF-LFHF =
078100         CALC-B-LF-HF-RATIO - CALC-A-LF-HF-RATIO.
078200     MOVE WS-DIFF-LFHF TO WS-ABS-IN.
078300     PERFORM 900-CALC-ABSOLUTE THRU 900-EXIT.
078400     COMPUTE WS-REACT-LFHF-PART ROUNDED =
078500         WS-ABS-OUT / WS-LFHF-FLOOR.
078600
078700** PART 4 OF 4 - TOTAL POWER CONTRIBUTION, SAME NORMALIZATION
078800** APPROACH AS PARTS 1 AND 2.
078900     COMPUTE WS-DIFF-TP = CALC-B-TOTAL-POWER - CALC-A-TOTAL-POWER.
079000     MOVE WS-DIFF-TP TO WS-ABS-IN.
079100     PERFORM 900-CALC-ABSOLUTE THRU 900-EXIT.
079200     IF CALC-A-TOTAL-POWER = ZERO
079300         MOVE ZERO TO WS-REACT-TP-PART
079400     ELSE
079500         COMPUTE WS-REACT-TP-PART ROUNDED =
079600             WS-ABS-OUT / CALC-A-TOTAL-POWER.
079700
079800** AVERAGE THE FOUR PARTS AND SCALE TO A 0-100 INDEX - THIS IS
079900** CALC-OUT-REACTIVITY, WHICH 850- GRADES INTO HIGH/MEDIUM/LOW.
080000     COMPUTE CALC-OUT-REACTIVITY ROUNDED =
080100         (WS-REACT-RMSSD-PART + WS-REACT-SDNN-PART +
080200          WS-REACT-LFHF-PART  + WS-REACT-TP-PART) / 4 * 100.
080300 500-EXIT.
080400     EXIT.
080500
080600******************************************************************
080700* 600-CALC-COHERENCE - RULE 8.  ALL THREE OF (X,Y,Z) MATCHING
080800* SCORES 1.00, EXACTLY ONE MATCHING PAIR SCORES 0.50, NO MATCH
080900* AT ALL SCORES 0.00 - HOW WELL THE SUBJECTS THREE VIEWS OF
081000* AUTONOMIC STATE (PHYSIOLOGICAL, BEHAVIORAL, STRESS-RESPONSE)
081100* AGREE WITH EACH OTHER.
081200******************************************************************
081300 600-CALC-COHERENCE.
081400     MOVE ZERO TO WS-EQUAL-COUNT.
081500** THREE PAIRWISE COMPARISONS AMONG X (PHYSIOLOGICAL), Y
081600** (BEHAVIORAL) AND Z (STRESS-RESPONSE) - ORDER DOES NOT MATTER,
081700** ONLY HOW MANY OF THE THREE PAIRS AGREE.
081800     IF CALC-IN-X = CALC-IN-Y
081900         ADD 1 TO WS-EQUAL-COUNT.
082000     IF CALC-IN-Y = CALC-IN-Z
082100         ADD 1 TO WS-EQUAL-COUNT.
082200     IF CALC-IN-X = CALC-IN-Z
082300         ADD 1 TO WS-EQUAL-COUNT.
082400
082500** EQUAL-COUNT CAN ONLY LAND ON 3 (ALL THREE LETTERS THE SAME, SO
082600** ALL THREE PAIRS MATCH), 1 (EXACTLY ONE PAIR MATCHES - WITH
082700** LETTERS THERE IS NO WAY TO GET EXACTLY TWO MATCHING PAIRS),
082800** (ALL THREE LETTERS DIFFERENT).
082900     EVALUATE WS-EQUAL-COUNT
083000         WHEN 3
083100             MOVE 1.00 TO CALC-OUT-COHERENCE
083200         WHEN 1
083300             MOVE 0.50 TO CALC-OUT-COHERENCE
083400         WHEN OTHER
083500             MOVE 0.00 TO CALC-OUT-COHERENCE
083600     END-EVALUATE.
083700 600-EXIT.
083800     EXIT.
083900
084000******************************************************************
084100* 700-BUILD-FORMULA - RULE 11.  BUILDS THE PRINTABLE X-Y(p)-Z
084200* FORMULA STRING, WITH THE OPTIONAL (p) PSEUDO MARKER AND THE
084300* OPTIONAL TRAILING TRIGGER-CODE PARENTHETICAL, PIECE BY PIECE
084400* VIA A RUNNING STRING POINTER.
084500******************************************************************
084600 700-BUILD-FORMULA.
084700     MOVE SPACES TO CALC-OUT-FORMULA.
084800** STRING POINTER STARTS AT 1, NOT 0 - COBOL STRING POINTERS ARE
084900** ONE-BASED, PER THE TEACHING COPY OF 700- THIS WAS MODELED ON.
085000     MOVE 1 TO WS-FORMULA-LEN.
085100** X-Y PAIR FIRST - ALWAYS PRESENT, EVERY PROFILE HAS BOTH.
085200     STRING CALC-IN-X DELIMITED BY SIZE
085300            "-"       DELIMITED BY SIZE
085400            CALC-IN-Y DELIMITED BY SIZE
085500         INTO CALC-OUT-FORMULA
085600         WITH POINTER WS-FORMULA-LEN
085700     END-STRING.
085800
085900** OPTIONAL (p) PSEUDO MARKER - ONLY WHEN 210-SET-PSEUDO-FLAG
086000** ABOVE FOUND THE VENTRAL-MASK CONDITION.
086100     IF CALC-IN-PSEUDO = "Y"
086200         STRING "(p)" DELIMITED BY SIZE
086300             INTO CALC-OUT-FORMULA
086400             WITH POINTER WS-FORMULA-LEN
086500         END-STRING.
086600
086700** THEN THE Z (STRESS-RESPONSE) LETTER, ALWAYS PRESENT.
086800     STRING "-" DELIMITED BY SIZE
086900            CALC-IN-Z DELIMITED BY SIZE
087000         INTO CALC-OUT-FORMULA
087100         WITH POINTER WS-FORMULA-LEN
087200     END-STRING.
087300
087400** TRAILING TRIGGER PARENTHETICAL - ONE TRIGGER, TWO TRIGGERS, OR
087500** NONE AT ALL (SINGLE-TRIGGER VS. MULTI-TRIGGER PROTOCOL RUNS).
087600     IF CALC-IN-PRIMARY-TRIG NOT = SPACES
087700         IF CALC-IN-SECONDARY-TRIG NOT = SPACES
087800             STRING " (" DELIMITED BY SIZE
087900                    CALC-IN-PRIMARY-TRIG DELIMITED BY SIZE
088000                    ", " DELIMITED BY SIZE
088100                    CALC-IN-SECONDARY-TRIG DELIMITED BY SIZE
088200                    ")" DELIMITED BY SIZE
088300                 INTO CALC-OUT-FORMULA
088400                 WITH POINTER WS-FORMULA-LEN
088500             END-STRING
088600         ELSE
088700             STRING " (" DELIMITED BY SIZE
088800                    CALC-IN-PRIMARY-TRIG DELIMITED BY SIZE
088900                    ")" DELIMITED BY SIZE
089000                 INTO CALC-OUT-FORMULA
089100                 WITH POINTER WS-FORMULA-LEN
089200             END-STRING.
089300 700-EXIT.
089400     EXIT.
089500
089600******************************************************************
089700* 800-LOOKUP-INTERPRETATION - RULE 12.  SEARCHES THE NINE-ROW
089800* INTERPRETATION TABLE FOR A MATCHING (X,Y,PSEUDO,Z) COMBINATION;
089900* AN UNDEFINED COMBINATION RETURNS CODE ZERO RATHER THAN ABENDING.
090000******************************************************************
090100 800-LOOKUP-INTERPRETATION.
090200** INDEX MUST BE RESET TO 1 EVERY TIME THIS PARAGRAPH RUNS - THE
090300** INDEX IS NOT REINITIALIZED BY COBOL BETWEEN SEARCH STATEMENTS.
090400     SET INTERP-IDX TO 1.
090500** SERIAL SEARCH, NOT SEARCH ALL - THE TABLE IS ONLY NINE ROWS AND
090600** IS NOT IN ANY SORTABLE KEY ORDER, SO A BINARY SEARCH WOULD GAIN
090700** NOTHING AND WOULD REQUIRE THE ROWS TO BE RE-ORDERED BY KEY.
090800     SEARCH WS-INTERP-ROW
090900** FELL OFF THE END WITHOUT A MATCH - AN UNDEFINED (X,Y,PSEUDO,Z)
091000** COMBINATION, NOT AN ERROR CONDITION - RETURN THE GENERIC CODE.
091100         AT END
091200             MOVE ZERO TO CALC-OUT-INTERP-CODE
091300** ALL FOUR KEY PARTS MUST MATCH THE SAME ROW - A PARTIAL MATCH
091400** (SAY X AND Y ONLY) DOES NOT COUNT.
091500         WHEN WS-INTERP-X(INTERP-IDX)      = CALC-IN-X
091600          AND WS-INTERP-Y(INTERP-IDX)      = CALC-IN-Y
091700          AND WS-INTERP-PSEUDO(INTERP-IDX) = CALC-IN-PSEUDO
091800          AND WS-INTERP-Z(INTERP-IDX)      = CALC-IN-Z
091900             MOVE WS-INTERP-CODE(INTERP-IDX)
092000                 TO CALC-OUT-INTERP-CODE
092100     END-SEARCH.
092200 800-EXIT.
092300     EXIT.
092400
092500******************************************************************
092600* 810-LOOKUP-TRIGGER-INTERP - RULE 12, SECOND TABLE.  SEARCHES THE
092700* FIVE-ROW TRIGGER TABLE ABOVE ON CALC-IN-PRIMARY-TRIG.  BLANK OR
092800* "??" (NO TRIGGER TESTED, OR THE SINGLE-TRIGGER PROTOCOL NEVER
092900* GOT ONE ON THE INPUT RECORD) SKIPS THE SEARCH ENTIRELY AND
093000* LEAVES THE GENERIC 00, SAME AS AN UNRECOGNIZED CODE WOULD.
093100******************************************************************
093200 810-LOOKUP-TRIGGER-INTERP.
093300** DEFAULT TO THE GENERIC CODE BEFORE THE GUARDS BELOW SO EVERY
093400** EXIT PATH - INCLUDING THE TWO EARLY GO TOS - LEAVES THE FIELD
093500** SET RATHER THAN CARRYING WHATEVER JUNK WAS THERE BEFORE.
093600     MOVE ZERO TO CALC-OUT-TRIGGER-INTERP.
093700** BLANK MEANS THE CALLER NEVER SUPPLIED A TRIGGER CODE AT ALL -
093800** REQUEST 2/3/4/5/6/8 NEVER SET CALC-IN-PRIMARY-TRIG.
093900     IF CALC-IN-PRIMARY-TRIG = SPACES
094000         GO TO 810-EXIT.
094100** "??" MEANS 050- RAN BUT THE SINGLE-TRIGGER PROTOCOL HAD NO
094200** TRIGGER CODE ON ITS INPUT RECORD (SEE THE MOVE IN 050- ABOVE).
094300     IF CALC-IN-PRIMARY-TRIG = "??"
094400         GO TO 810-EXIT.
094500     SET TRIG-INTERP-IDX TO 1.
094600** FIVE ROWS, SAME SERIAL-SEARCH REASONING AS 800- ABOVE.
094700     SEARCH WS-TRIG-INTERP-ROW
094800         AT END
094900             MOVE ZERO TO CALC-OUT-TRIGGER-INTERP
095000         WHEN WS-TRIG-INTERP-CODE(TRIG-INTERP-IDX)
095100                               = CALC-IN-PRIMARY-TRIG
095200             MOVE WS-TRIG-INTERP-NUM(TRIG-INTERP-IDX)
095300                 TO CALC-OUT-TRIGGER-INTERP
095400     END-SEARCH.
095500 810-EXIT.
095600     EXIT.
095700
095800** 850-GRADE-SEVERITY - RULE 13.  REACTIVITY OF 50 OR MORE IS
095900** HIGH, 25-49 IS MEDIUM, BELOW 25 IS LOW - SAME CUTOFFS BARBLD
096000** USES FOR ITS RED/YELLOW/GREEN MARKER.
096100 850-GRADE-SEVERITY.
096200** SAME 50/25 CUTOFFS BARBLD USES FOR ITS RED/YELLOW/GREEN CHART
096300** MARKER - THE TWO PROGRAMS MUST AGREE OR THE PRINTED GRADE AND
096400** THE PRINTED BAR WOULD CONTRADICT EACH OTHER ON THE SAME REPORT.
096500     IF CALC-OUT-REACTIVITY >= 50
096600         MOVE "HIGH  " TO CALC-OUT-SEVERITY
096700     ELSE IF CALC-OUT-REACTIVITY >= 25
096800         MOVE "MEDIUM" TO CALC-OUT-SEVERITY
096900     ELSE
097000         MOVE "LOW   " TO CALC-OUT-SEVERITY.
097100 850-EXIT.
097200     EXIT.
097300
097400** 900-CALC-ABSOLUTE - HOUSE ABS() REPLACEMENT, CHANGE-LOG ENTRY
097500** 061511 - NO INTRINSIC FUNCTIONS PER SHOP STANDARD 11-4.  EVERY
097600** PERCENT-CHANGE CALCULATION IN 300-/310-/400-/500- ROUTES ITS
097700** SIGNED RESULT THROUGH HERE BEFORE COMPARING AGAINST A CUTOFF.
097800 900-CALC-ABSOLUTE.
097900** NEGATE ONLY WHEN NEGATIVE - A POSITIVE INPUT PASSES THROUGH
098000** UNCHANGED RATHER THAN BEING RE-COMPUTED NEEDLESSLY.
098100     IF WS-ABS-IN < 0
098200         COMPUTE WS-ABS-OUT = WS-ABS-IN * -1
098300     ELSE
098400         MOVE WS-ABS-IN TO WS-ABS-OUT.
098500 900-EXIT.
098600     EXIT.
098700
098800******************************************************************
098900* END OF PROCEDURE DIVISION.  NO FURTHER PARAGRAPHS - EVERY RULE
099000* IN SPEC IS CARRIED BY 050- THROUGH 900- ABOVE, DISPATCHED BY
099100* THE SINGLE EVALUATE IN 000-MAINLINE.  A NEW REQUEST NUMBER
099200* ADDED LATER SHOULD GET ITS OWN WHEN CLAUSE THERE AND ITS OWN
099300* NUMBERED PARAGRAPH HERE, NOT BE FOLDED INTO AN EXISTING ONE.
099400******************************************************************
099500******************* END OF VAGCALC SOURCE **********************
