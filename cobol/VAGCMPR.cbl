000100 IDENTIFICATION DIVISION.
000200******************************************************************
000300 PROGRAM-ID.  VAGCMPR.
000400 AUTHOR. JON SAYLES.
000500 INSTALLATION. COBOL DEVELOPMENT CENTER.
000600 DATE-WRITTEN. 10/02/95.
000700 DATE-COMPILED. 10/02/95.
000800 SECURITY. NON-CONFIDENTIAL.
000900
001000******************************************************************
001100*REMARKS.
001200*
001300*          THIS PROGRAM PRINTS THE TRIGGER-COMPARISON REPORT USED
001400*          BY THE CLINIC REVIEW COMMITTEE TO EYEBALL HOW A
001500*          SUBJECT REACTED TO EACH STRESS TRIGGER AGAINST THEIR
001600*          OWN BASELINE, WITHOUT WAITING ON THE FULL VAGSNGL OR
001700*          VAGMULT CLASSIFICATION RUN.  IT IS A REPORT-ONLY PASS
001800*          OVER THE HRV FEED - IT DOES NOT TOUCH THE BEHAVIORAL
001900*          ASSESSMENT FILE AND IT DOES NOT WRITE THE PROFILE-
002000*          RESULTS EXTRACT.  NO MASTER FILE IS UPDATED BY THIS
002100*          PROGRAM - SEE VAGSNGL/VAGMULT FOR THE RECORD OF
002200*          CLASSIFICATION.
002300*
002400*          FOR EACH SUBJECT THE BASELINE PHASE IS HELD, THEN
002500*          EVERY STRESS-TEST PHASE THAT FOLLOWS IT IS SCORED
002600*          AGAINST THAT BASELINE ONE AT A TIME THROUGH VAGCALC
002700*          REQUEST 2 AND PRINTED AS IT IS SCORED - NO TABLE AND
002800*          NO RANKING IS NEEDED SINCE THIS REPORT DOES NOT PICK
002900*          A PRIMARY TRIGGER, IT JUST LISTS THEM ALL.  A FINAL-
003000*          RECOVERY PHASE, WHEN PRESENT, IS READ PAST AND NOT
003100*          PRINTED - RECOVERY SPEED IS OUT OF SCOPE FOR THIS
003200*          REPORT.  THE NUMBER OF STRESS PHASES VARIES SUBJECT
003300*          TO SUBJECT, SO THE HRV FEED IS READ ONE RECORD AHEAD
003400*          OF WHERE IT IS CONSUMED - SEE 960- BELOW.
003500*
003600*          OUT-OF-SEQUENCE PHASE RECORDS CAUSE THE JOB TO ABEND -
003700*          THERE IS NO RECOVERY FROM A SCRAMBLED HRV EXTRACT.
003800*
003900*          THE REPORT RUNS ONE SUBJECT AFTER ANOTHER DOWN THE SAME
004000*          PAGE WITH A BLANK SPACER LINE BETWEEN SUBJECTS - IT
004100*          DOES NOT SKIP TO A NEW PAGE PER SUBJECT THE WAY THE OLD
004200*          PATIENT-LISTING REPORT DID, SINCE THE REVIEW COMMITTEE
004300*          ASKED TO SEE AS MANY SUBJECTS AS POSSIBLE ON A SCREEN
004400*          WHEN THIS IS VIEWED ON THE ONLINE REPORT BROWSER.
004500*
004600*               INPUT FILE   (HRV PHASES)  -  DDS0001.HRVMEAS
004700*               OUTPUT FILE  (REPORT)      -  DDS001.TRGCMPR
004800*               DUMP FILE                  -  SYSOUT
004900*
005000******************************************************************
005100* 100295  JRS  0096  ORIGINAL - TRIGGER COMPARISON REPORT, ASKED
005200*                    FOR BY THE CLINIC REVIEW COMMITTEE SO THEY
005300*                    COULD SEE PER-TRIGGER REACTIVITY WITHOUT
005400*                    RUNNING THE FULL CLASSIFY STEP
005500* 112299  TPK  0188  Y2K REVIEW - NO DATE FIELDS ON THESE RECORDS,
005600*                    NO CHANGES REQUIRED
005700* 040816  SBC  0304  REBUILT ON TOP OF VAGCALC REQUEST 2 (SCORE-
005800*                    TEST) AND REQUEST 8 (SEVERITY GRADE) -
005900*                    RETIRES THE HAND-CODED PERCENT-CHANGE MATH
006000*                    THIS PROGRAM USED TO CARRY ON ITS OWN
006100* 031720  SBC  0358  VAGCALC LINKAGE RECORD GREW BY TWO BYTES
006200*                    (TRIGGER-CODE INTERPRETATION NUMBER) - MIRROR
006300*                    COPY BELOW WIDENED TO MATCH.  STILL UNUSED
006400*                    HERE, SAME AS THE REST OF THE INTERPRETATION
006500*                    FIELDS - THIS REPORT NEVER ISSUES REQUEST 7
006600* 031720  SBC  0358  REVIEWED ALL SEVEN COPYBOOK MIRROR RECORDS
006700*                    AGAINST THE CURRENT VAGCALC LINKAGE LAYOUT
006800*                    WHILE MAKING THE ABOVE CHANGE - NO OTHER
006900*                    DRIFT FOUND BETWEEN THIS PROGRAM AND VAGCALC,
007000*                    VAGSNGL, VAGMULT OR BARBLD
007100******************************************************************
007200
007300 ENVIRONMENT DIVISION.
007400** C01/NEXT-PAGE CARRIED FORWARD FROM THE SHOP STANDARD COPY BLOCK
007500** EVEN THOUGH THIS REPORT NEVER BREAKS PAGE ON ITS OWN - SUBJECTS
007600** RUN CONTINUOUSLY DOWN THE SAME PAGE, SEE 150-START-SUBJECT.
007700 CONFIGURATION SECTION.
007800 SOURCE-COMPUTER. IBM-390.
007900 OBJECT-COMPUTER. IBM-390.
008000 SPECIAL-NAMES.
008100     C01 IS NEXT-PAGE.
008200 INPUT-OUTPUT SECTION.
008300 FILE-CONTROL.
008400** SYSOUT - ABEND DUMP LINE ONLY, WRITTEN ONCE IF 999-ABEND-RTN
008500** FIRES.  NO FILE-STATUS CLAUSE - A FAILED ABEND WRITE IS NOT
008600** WORTH CHECKING FOR SINCE THE JOB IS ALREADY GOING DOWN.
008700     SELECT SYSOUT
008800     ASSIGN TO UT-S-SYSOUT
008900       ORGANIZATION IS SEQUENTIAL.
009000
009100** HRVFILE - THE INPUT HRV FEED, READ ONE PHASE RECORD AHEAD OF
009200** WHERE IT IS CONSUMED BY 960-READ-HRV-LOOKAHEAD.
009300     SELECT HRVFILE
009400     ASSIGN TO UT-S-HRVMEAS
009500       ACCESS MODE IS SEQUENTIAL
009600       FILE STATUS IS HRV-STATUS.
009700
009800** TRGCMPR - THE PRINTED TRIGGER-COMPARISON REPORT, THE ONLY
009900** OUTPUT THIS PROGRAM PRODUCES.
010000     SELECT TRGCMPR
010100     ASSIGN TO UT-S-TRGCMPR
010200       ACCESS MODE IS SEQUENTIAL
010300       FILE STATUS IS RPT-STATUS.
010400
010500 DATA DIVISION.
010600 FILE SECTION.
010700** SYSOUT-REC IS A FLAT 130-BYTE IMAGE WIDE ENOUGH TO HOLD THE
010800** ABEND-REC LAYOUT FROM VAGABEND.CPY - THE ONLY THING EVER
010900** WRITTEN TO THIS FILE.
011000 FD  SYSOUT
011100     RECORDING MODE IS F
011200     LABEL RECORDS ARE STANDARD
011300     RECORD CONTAINS 130 CHARACTERS
011400     BLOCK CONTAINS 0 RECORDS
011500     DATA RECORD IS SYSOUT-REC.
011600 01  SYSOUT-REC                    PIC X(130).
011700
011800******* BASELINE, ONE TO FIVE STRESS PHASES, OPTIONAL RECOVERY -
011900******* RECOVERY IS READ PAST AND NOT USED BY THIS PROGRAM
012000 FD  HRVFILE
012100     RECORDING MODE IS F
012200     LABEL RECORDS ARE STANDARD
012300     RECORD CONTAINS 90 CHARACTERS
012400     BLOCK CONTAINS 0 RECORDS
012500     DATA RECORD IS HRV-FILE-REC.
012600 01  HRV-FILE-REC                  PIC X(90).
012700
012800** 132-BYTE PRINT LINE - ONE BYTE WIDER THAN SYSOUT/HRVFILE SINCE
012900** THE DETAIL LINE CARRIES SEVEN EDITED NUMERIC COLUMNS PLUS THE
013000** BARBLD BAR-GRAPH COLUMN ACROSS THE FULL PRINT WIDTH.
013100 FD  TRGCMPR
013200     RECORDING MODE IS F
013300     LABEL RECORDS ARE STANDARD
013400     RECORD CONTAINS 132 CHARACTERS
013500     BLOCK CONTAINS 0 RECORDS
013600     DATA RECORD IS TRGCMPR-REC.
013700 01  TRGCMPR-REC                   PIC X(132).
013800
013900 WORKING-STORAGE SECTION.
014000** TWO-BYTE FILE STATUS FIELDS, ONE PER FILE WITH A STATUS CLAUSE,
014100** CHECKED NOWHERE IN THIS PROGRAM TODAY BUT KEPT FOR THE DAY SOME
014200** DESK CHECK WANTS TO SEE THEM ON AN ABEND DUMP.
014300 01  FILE-STATUS-CODES.
014400** HRVFILE STATUS - THE INPUT FEED HAS THE SELECT CLAUSE AND THE
014500** FIELD, BUT NO PARAGRAPH IN THIS PROGRAM EVER EXAMINES IT.
014600     05  HRV-STATUS               PIC X(2).
014700** TRGCMPR STATUS - SAME STORY, THE REPORT OUTPUT FILE.
014800     05  RPT-STATUS               PIC X(2).
014900     05  FILLER                   PIC X(01) VALUE SPACES.
015000
015100** HRVMEAS - THE SHARED HRV-MEASUREMENT-REC LAYOUT, SAME COPYBOOK
015200** USED BY THE FEED-GENERATION STEP AND BY VAGSNGL/VAGMULT.
015300 COPY HRVMEAS.
015400** VAGABEND - THE SHOP-STANDARD ABEND-REC DUMP LINE LAYOUT, SHARED
015500** ACROSS ALL FIVE PROGRAMS IN THIS SUITE.
015600 COPY VAGABEND.
015700
015800 01  FLAGS-AND-SWITCHES.
015900** MORE-DATA-SW DRIVES THE MAIN PROCESSING LOOP - SET TO "N" ONLY
016000** WHEN THE LOOKAHEAD READ IN 960- HITS END OF THE HRV FEED.
016100     05  MORE-DATA-SW             PIC X(01) VALUE "Y".
016200         88  NO-MORE-DATA             VALUE "N".
016300** THIS IS THE ONLY SWITCH IN THE PROGRAM - VAGCMPR DOES NOT NEED
016400** AN END-OF-SUBJECT OR END-OF-PAGE SWITCH THE WAY BARBLD DOES.
016500     05  FILLER                   PIC X(01) VALUE SPACES.
016600
016700******************************************************************
016800** ONE RECORD HELD ONE STEP AHEAD OF WHERE IT IS CONSUMED, SINCE
016900** THE NUMBER OF STRESS PHASES PER SUBJECT IS NOT KNOWN UNTIL THE
017000** NEXT SUBJECT-ID (OR END OF FILE) TURNS UP ON THE FEED.
017100******************************************************************
017200 01  LA-HRV-HOLD.
017300** KEY FIELD - COMPARED AGAINST WS-SUBJECT-KEY-HOLD TO DETECT A
017400** SUBJECT BOUNDARY ON THE FEED.
017500     05  LA-SUBJECT-ID            PIC X(08).
017600** THREE-WAY PHASE CODE - DRIVES EVERY BRANCH IN 100-/150-/200-.
017700     05  LA-PHASE-CODE            PIC X(02).
017800         88  LA-BASELINE-PHASE        VALUE "BL".
017900         88  LA-STRESS-PHASE          VALUE "ST".
018000         88  LA-RECOVERY-PHASE        VALUE "RC".
018100** MEANINGLESS ON A BASELINE OR RECOVERY RECORD - ONLY A STRESS
018200** PHASE CARRIES A REAL TRIGGER CODE.
018300     05  LA-TRIGGER-CODE          PIC X(02).
018400** THE SEVEN HRV READINGS BELOW ARE COPIED STRAIGHT FROM THE
018500** HRVMEAS FEED RECORD BY 960- - SEE THAT PARAGRAPH.
018600     05  LA-RMSSD                 PIC S9(3)V99.
018700     05  LA-SDNN                  PIC S9(3)V99.
018800     05  LA-LF-HF-RATIO           PIC S9(2)V999.
018900     05  LA-HF-POWER              PIC S9(5)V99.
019000     05  LA-TOTAL-POWER           PIC S9(6)V99.
019100     05  LA-SD1                   PIC S9(3)V99.
019200     05  LA-SD2                   PIC S9(3)V99.
019300     05  LA-SAMPLE-ENTROPY        PIC S9V999.
019400     05  LA-ENTROPY-FLAG          PIC X.
019500     05  FILLER                   PIC X(03) VALUE SPACES.
019600 01  LA-HRV-ALT REDEFINES LA-HRV-HOLD PIC X(60).
019700
019800** HOLDS THE SUBJECT-ID OF THE SUBJECT CURRENTLY BEING COMPARED -
019900** COMPARED AGAINST THE LOOKAHEAD RECORD TO DETECT A NEW SUBJECT.
020000 01  WS-SUBJECT-KEY-HOLD          PIC X(08).
020100** SET ONCE BY 150-START-SUBJECT AND NEVER CHANGED AGAIN UNTIL THE
020200** NEXT SUBJECT STARTS - 200- LOOPS AS LONG AS THIS STILL MATCHES
020300** THE LOOKAHEAD.
020400
020500** BASELINE HRV VALUES SAVED OFF BY 150-START-SUBJECT - EVERY
020600** STRESS PHASE FOR THIS SUBJECT IS COMPARED AGAINST THIS HOLD.
020700 01  WS-BL-HOLD.
020800** RMSSD AND SDNN FEED 500-CALC-REACTIVITY-INDEX PARTS 1 AND 2.
020900     05  BL-RMSSD                 PIC S9(3)V99.
021000     05  BL-SDNN                  PIC S9(3)V99.
021100** LF/HF RATIO AND THE TWO POWER BANDS FEED PARTS 3 AND 4.
021200     05  BL-LF-HF-RATIO           PIC S9(2)V999.
021300     05  BL-HF-POWER              PIC S9(5)V99.
021400     05  BL-TOTAL-POWER           PIC S9(6)V99.
021500** SD1/SD2/ENTROPY ARE CARRIED HERE FOR LAYOUT PARITY WITH THE
021600** HRVMEAS FEED BUT REQUEST 2 NEVER USES THEM - VAGCALC ONLY
021700** CONSULTS SD1/SD2/ENTROPY ON REQUESTS 1/3/9 (RULES 1 AND 2).
021800     05  BL-SD1                   PIC S9(3)V99.
021900     05  BL-SD2                   PIC S9(3)V99.
022000     05  BL-SAMPLE-ENTROPY        PIC S9V999.
022100     05  BL-ENTROPY-FLAG          PIC X.
022200     05  FILLER                   PIC X(01) VALUE SPACES.
022300
022400** JOB-LEVEL COUNTERS, PRINTED ON THE END-OF-JOB TOTALS LINE.
022500 01  COUNTERS-IDXS-AND-ACCUMULATORS.
022600** BUMPED BY 960- ON EVERY SUCCESSFUL READ, ANY PHASE CODE.
022700     05  WS-HRV-RECS-READ         PIC 9(7) COMP.
022800** BUMPED BY 100- ONCE PER SUBJECT.
022900     05  WS-SUBJECTS-COMPARED     PIC 9(7) COMP.
023000** BUMPED BY 200- ONCE PER STRESS TRIGGER SCORED.
023100     05  WS-TRIGGERS-SCORED       PIC 9(7) COMP.
023200** THE THREE BELOW ARE BUMPED BY 210-ACCUM-SEVERITY, ONE ADD PER
023300** TRIGGER, AND SHOULD ALWAYS SUM TO WS-TRIGGERS-SCORED ABOVE.
023400     05  WS-COUNT-HIGH            PIC 9(7) COMP.
023500     05  WS-COUNT-MEDIUM          PIC 9(7) COMP.
023600     05  WS-COUNT-LOW             PIC 9(7) COMP.
023700     05  FILLER                   PIC X(01) VALUE SPACES.
023800
023900** THESE THREE ARE STANDALONE SCRATCH ITEMS, NOT PART OF ANY
024000** RECORD IMAGE ON THIS PROGRAM, SO EACH STANDS ON ITS OWN 77
024100** RATHER THAN BEING BURIED UNDER A CATCH-ALL GROUP.
024200 77  RETURN-CD                    PIC S9(04) VALUE 0.
024300** ZERO-VAL/ONE-VAL ARE THE HOUSE DIVIDE-BY-ZERO ABEND TRIGGER -
024400** SEE 999-ABEND-RTN, WHICH DIVIDES ONE-VAL BY ZERO-VAL TO FORCE
024500** A SYSTEM COMPLETION CODE WHEN A FATAL CONDITION IS HIT.
024600 77  ZERO-VAL                     PIC S9(1) COMP VALUE 0.
024700 77  ONE-VAL                      PIC S9(1) COMP VALUE 1.
024800
024900******************************************************************
025000** LOCAL COPY OF THE VAGCALC LINKAGE RECORD - VAGCALC HOLDS NO
025100** STORAGE OF ITS OWN, SO THIS PROGRAM OWNS EVERY BYTE IT PASSES.
025200** ONLY REQUEST 2 (SCORE-TEST) IS EVER USED HERE - IT CHAINS
025300** INTO 500-CALC-REACTIVITY-INDEX AND 850-GRADE-SEVERITY ON ITS
025400** OWN, SO ONE CALL RETURNS EVERYTHING THIS REPORT PRINTS.
025500******************************************************************
025600 01  WS-VAGCALC-REC.
025700     05  WS-CALC-REQUEST-TYPE     PIC X.
025800         88  WS-REQ-SCORE-TEST        VALUE "2".
025900     05  WS-CALC-REQ-TYPE-NUM REDEFINES
026000            WS-CALC-REQUEST-TYPE  PIC 9.
026100** HRV-A IS SIDE A (THE BASELINE), HRV-B IS SIDE B (THE TRIGGER).
026200     05  WS-CALC-HRV-A.
026300** RMSSD BASELINE - PART 1 OF THE REACTIVITY INDEX MATH.
026400         10  WS-CALC-A-RMSSD          PIC S9(3)V99.
026500** SDNN BASELINE - PART 2.
026600         10  WS-CALC-A-SDNN           PIC S9(3)V99.
026700** LF/HF RATIO BASELINE - PART 3, POINT DIFFERENCE NOT PERCENT.
026800         10  WS-CALC-A-LF-HF-RATIO    PIC S9(2)V999.
026900** HF-POWER BASELINE - NOT USED BY REQUEST 2, CARRIED FOR SHAPE.
027000         10  WS-CALC-A-HF-POWER       PIC S9(5)V99.
027100** TOTAL-POWER BASELINE - PART 4.
027200         10  WS-CALC-A-TOTAL-POWER    PIC S9(6)V99.
027300** SD1/SD2/ENTROPY BASELINE - NOT USED BY REQUEST 2 EITHER.
027400         10  WS-CALC-A-SD1            PIC S9(3)V99.
027500         10  WS-CALC-A-SD2            PIC S9(3)V99.
027600         10  WS-CALC-A-SAMPLE-ENTROPY PIC S9V999.
027700         10  WS-CALC-A-ENTROPY-FLAG   PIC X.
027800** THIS REPORT NEVER FILLS IN SD1/SD2/SAMPLE-ENTROPY ON SIDE B -
027900** THEY ARE NOT PART OF REQUEST 2S REACTIVITY MATH.
028000     05  WS-CALC-HRV-B.
028100** THE CURRENT STRESS TRIGGER READING - THE PARTNER VALUE EVERY
028200** SIDE-A FIELD ABOVE IS COMPARED AGAINST.
028300         10  WS-CALC-B-RMSSD          PIC S9(3)V99.
028400         10  WS-CALC-B-SDNN           PIC S9(3)V99.
028500         10  WS-CALC-B-LF-HF-RATIO    PIC S9(2)V999.
028600         10  WS-CALC-B-TOTAL-POWER    PIC S9(6)V99.
028700** HRV-C AND THE BEHAVIORAL SCORES BELOW ARE NOT USED BY REQ 2 -
028800** LEFT IN THE RECORD SO ITS SHAPE MATCHES THE OTHER VAGCALC
028900** CALLERS EXACTLY, BUT THIS PROGRAM NEVER MOVES ANYTHING INTO
029000** THEM.
029100     05  WS-CALC-HRV-C-RMSSD      PIC S9(3)V99.
029200** THE FIVE BEHAVIORAL-OBSERVATION SCORES AND TWO FLAGS BELOW FEED
029300** REQUESTS 1/3/9 ONLY (PHYSIOLOGICAL/BEHAVIORAL CLASSIFICATION) -
029400** REQUEST 2 DOES NOT TOUCH ANY OF THEM, THEY JUST RIDE ALONG
029500** ZEROED OUT SO THE RECORD SHAPE MATCHES EVERY OTHER CALLER.
029600     05  WS-CALC-BEHAV-SCORES.
029700         10  WS-CALC-EYE-CONTACT      PIC 9.
029800         10  WS-CALC-VOICE-PROSODY    PIC 9.
029900         10  WS-CALC-FACIAL-EXPRESS   PIC 9.
030000         10  WS-CALC-SOCIAL-ENGAGE    PIC 9.
030100         10  WS-CALC-BODY-RELAX       PIC 9.
030200         10  WS-CALC-NUMBNESS-FLAG    PIC X.
030300         10  WS-CALC-DISSOCIATION-FLAG PIC X.
030400** TRIGGER-TABLE LOOKUP KEYS - ALSO UNUSED BY THIS REPORT.  KEPT
030500** WS-VAGCALC-REC IS THE SAME SHAPE VAGCALC EXPECTS ON EVERY CALL,
030600** REGARDLESS OF WHICH REQUEST NUMBER IS SET - REQUEST 2 IGNORES
030700** ALL SEVEN OF THESE FIELDS.
030800     05  WS-CALC-IN-PRIMARY-TRIGGER PIC X(02).
030900     05  WS-CALC-IN-X             PIC X.
031000     05  WS-CALC-IN-Y             PIC X.
031100     05  WS-CALC-IN-PSEUDO        PIC X.
031200     05  WS-CALC-IN-Z             PIC X.
031300     05  WS-CALC-IN-PRIMARY-TRIG  PIC X(02).
031400     05  WS-CALC-IN-SECONDARY-TRIG PIC X(02).
031500** OUTPUT FIELDS - EVERYTHING FROM HERE DOWN IS FILLED IN BY
031600** VAGCALC.  REACTIVITY, RMSSD/LFHF/TP CHANGE AND SEVERITY ARE THE
031700** ONLY FOUR THIS REPORT ACTUALLY PRINTS.
031800     05  WS-CALC-OUT-PHYS-STATE   PIC X.
031900     05  WS-CALC-OUT-BEHAV-PRES   PIC X.
032000     05  WS-CALC-OUT-PSEUDO-FLAG  PIC X.
032100     05  WS-CALC-OUT-STRESS-RESP  PIC X.
032200     05  WS-CALC-OUT-RECOVERY-PCT PIC S9(3)V99.
032300     05  WS-CALC-OUT-REACTIVITY   PIC S9(3)V99.
032400     05  WS-CALC-OUT-COHERENCE    PIC 9V99.
032500     05  WS-CALC-OUT-FORMULA      PIC X(20).
032600     05  WS-CALC-OUT-INTERP-CODE  PIC 9(02).
032700** UNUSED - SEE THE CHANGE-LOG ENTRY ABOVE.
032800     05  WS-CALC-OUT-TRIG-INTERP  PIC 9(02).
032900     05  WS-CALC-OUT-RMSSD-CHG-PCT PIC S9(5)V99.
033000     05  WS-CALC-OUT-LFHF-CHG     PIC S9(3)V999.
033100     05  WS-CALC-OUT-TP-CHG-PCT   PIC S9(5)V99.
033200     05  WS-CALC-OUT-SEVERITY     PIC X(06).
033300     05  FILLER                   PIC X(01).
033400
033500** LOCAL COPY OF THE BARBLD LINKAGE RECORD - BARBLD ALSO HOLDS NO
033600** STORAGE OF ITS OWN.
033700 01  WS-BARBLD-REC.
033800** INPUT TO BARBLD - THE REACTIVITY SCORE 200- JUST GOT BACK FROM
033900** VAGCALC.
034000     05  WS-BB-REACTIVITY-SCORE   PIC S9(3)V99.
034100** OUTPUT FROM BARBLD - MOVED STRAIGHT INTO DL-BAR BELOW.
034200     05  WS-BB-BAR-OUT            PIC X(10).
034300** OUTPUT FROM BARBLD - NOT PRINTED ON THIS REPORT, ONLY THE BAR.
034400     05  WS-BB-MARKER-OUT         PIC X(06).
034500     05  FILLER                   PIC X(01).
034600
034700******************************************************************
034800** PAGE HEADING AND COLUMN HEADING - WRITTEN ONCE AT OPEN AND
034900** AGAIN EVERY TIME 100-MAINLINE STARTS A NEW SUBJECT, THE WAY
035000** THE OLD PATIENT-LISTING REPORT BROKE PAGES ON THE DETAIL KEY.
035100******************************************************************
035200** WRITTEN ONCE, AT JOB OPEN, BY 000-HOUSEKEEPING - THE REPORT
035300** TITLE LINE.
035400 01  WS-HDR-REC.
035500** ONE LEADING BLANK BYTE - CARRIAGE CONTROL CONVENTION, SAME AS
035600** EVERY OTHER PRINT LINE IN THIS PROGRAM.
035700     05  FILLER                   PIC X(01) VALUE SPACES.
035800     05  FILLER                   PIC X(44) VALUE
035900         "VAGAL PROFILE TRIGGER-COMPARISON REPORT".
036000** PADS THE TITLE LINE OUT TO THE FULL 132-BYTE PRINT WIDTH.
036100     05  FILLER                   PIC X(87) VALUE SPACES.
036200** WRITTEN ONCE PER SUBJECT BY 150-START-SUBJECT, SO THE
036300** SUBJECT-ID IS CLEAR ON THE PRINTED PAGE BEFORE ITS TRIGGER
036400** DETAIL LINES FOLLOW.
036500 01  WS-SUBJ-HDR-REC.
036600     05  FILLER                   PIC X(01) VALUE SPACES.
036700     05  FILLER                   PIC X(10) VALUE "SUBJECT: ".
036800** MOVED IN FROM WS-SUBJECT-KEY-HOLD BY 150-START-SUBJECT.
036900     05  SH-SUBJECT-ID            PIC X(08).
037000     05  FILLER                   PIC X(113) VALUE SPACES.
037100** WRITTEN ONCE, RIGHT AFTER THE TITLE LINE - COLUMN CAPTIONS FOR
037200** WS-DETAIL-LINE BELOW, ONE CAPTION PER PRINTED FIELD.
037300 01  WS-COLM-HDR-REC.
037400** EACH CAPTION BELOW LINES UP WITH THE MATCHING DL- FIELD IN
037500** WS-DETAIL-LINE - KEEP THE TWO 01-LEVELS IN STEP IF EITHER
037600** CHANGES COLUMN WIDTH.
037700     05  FILLER                   PIC X(03) VALUE SPACES.
037800** LINES UP WITH DL-TRIGGER-CODE.
037900     05  FILLER                   PIC X(08) VALUE "TRIGGER".
038000** LINES UP WITH DL-REACTIVITY.
038100     05  FILLER                   PIC X(10) VALUE "REACT".
038200** LINES UP WITH DL-RESPONSE.
038300     05  FILLER                   PIC X(10) VALUE "RESPONSE".
038400** LINES UP WITH DL-RMSSD-CHG-PCT.
038500     05  FILLER                   PIC X(12) VALUE "RMSSD CHG%".
038600** LINES UP WITH DL-LFHF-CHG.
038700     05  FILLER                   PIC X(12) VALUE "LF/HF CHG".
038800** LINES UP WITH DL-TP-CHG-PCT.
038900     05  FILLER                   PIC X(10) VALUE "TP CHG%".
039000** LINES UP WITH DL-SEVERITY.
039100     05  FILLER                   PIC X(10) VALUE "SEVERITY".
039200     05  FILLER                   PIC X(65) VALUE SPACES.
039300** SPACER LINE WRITTEN BETWEEN THE TITLE/COLUMN HEADING AND THE
039400** FIRST SUBJECT, AND AGAIN BETWEEN EACH SUBJECT BLOCK.
039500 01  WS-BLANK-LINE.
039600** ONE SOLID SPACE RECORD - NEVER REDEFINED, NEVER TOUCHED AFTER
039700** COMPILE, JUST WRITTEN AS-IS EVERYWHERE A SPACER LINE IS NEEDED.
039800     05  FILLER     PIC X(132) VALUE SPACES.
039900
040000******************************************************************
040100** ONE LINE PER TRIGGER - THE ALTERNATE VIEW LETS 360- BUILD THE
040200** LINE FIELD BY FIELD THE WAY THE OLD PATIENT-LISTING REPORT DID.
040300******************************************************************
040400 01  WS-DETAIL-LINE.
040500     05  FILLER                   PIC X(03) VALUE SPACES.
040600** TWO-CHARACTER TRIGGER CODE FROM THE HRV FEED, PRINTED AS-IS.
040700     05  DL-TRIGGER-CODE          PIC X(02).
040800     05  FILLER                   PIC X(06) VALUE SPACES.
040900** REACTIVITY INDEX STRAIGHT FROM WS-CALC-OUT-REACTIVITY, ZERO-
041000** SUPPRESSED SO A LOW SCORE DOES NOT PRINT LEADING ZEROES.
041100     05  DL-REACTIVITY            PIC ZZ9.99.
041200     05  FILLER                   PIC X(04) VALUE SPACES.
041300** SINGLE-CHARACTER STRESS-RESPONSE CODE - SEE VAGCALC FOR THE
041400** LEGEND (S/P/B, ETC).
041500     05  DL-RESPONSE              PIC X(01).
041600     05  FILLER                   PIC X(09) VALUE SPACES.
041700** SIGNED PERCENT-CHANGE EDIT FIELDS - THE TRAILING MINUS PRINTS
041800** ONLY WHEN THE VALUE IS NEGATIVE (A DROP FROM BASELINE), A RISE
041900** PRINTS WITH NO SIGN AT ALL.
042000     05  DL-RMSSD-CHG-PCT         PIC Z9.99-.
042100     05  FILLER                   PIC X(05) VALUE SPACES.
042200     05  DL-LFHF-CHG              PIC Z9.999-.
042300     05  FILLER                   PIC X(04) VALUE SPACES.
042400     05  DL-TP-CHG-PCT            PIC ZZ9.99-.
042500     05  FILLER                   PIC X(04) VALUE SPACES.
042600** HIGH/MEDIUM/LOW SEVERITY GRADE, ALSO ROLLED INTO 210-ACCUM-
042700** SEVERITY FOR THE END-OF-JOB COUNTS.
042800     05  DL-SEVERITY              PIC X(06).
042900** BARBLD-BUILT BAR-GRAPH COLUMN - SAME TEN-CHARACTER BAR BARBLD
043000** PRINTS ON ITS OWN STANDALONE REPORT, REUSED HERE COLUMN-BY-
043100** COLUMN SO THE TWO REPORTS READ THE SAME WAY SIDE BY SIDE.
043200     05  DL-BAR                   PIC X(10).
043300     05  FILLER                   PIC X(45) VALUE SPACES.
043400** ALTERNATE FLAT VIEW - 200-SCORE-ONE-TRIGGER BUILDS THE LINE
043500** FIELD BY FIELD THROUGH THE 01-LEVEL ABOVE, THEN WRITES IT OUT
043600** THROUGH THIS 132-BYTE REDEFINE SINCE WRITE REQUIRES THE RECORD
043700** TO MATCH THE FD EXACTLY.
043800 01  WS-DETAIL-LINE-ALT REDEFINES WS-DETAIL-LINE PIC X(132).
043900
044000******************************************************************
044100** END-OF-JOB CONTROL-TOTALS LINE - THE FLAT IMAGE LETS 950- WRITE
044200** IT IN ONE MOVE AFTER THE INDIVIDUAL COUNTS ARE EDITED IN.
044300******************************************************************
044400 01  WS-TOTALS-LINE.
044500     05  FILLER                   PIC X(01) VALUE SPACES.
044600** RAW COUNT OF HRV RECORDS READ FROM THE FEED - BASELINE, STRESS
044700** AND RECOVERY PHASES ALL COUNT, SINCE 960- ADDS ONE ON EVERY
044800** SUCCESSFUL READ REGARDLESS OF PHASE CODE.
044900     05  FILLER                   PIC X(17)
045000                        VALUE "HRV RECS READ...".
045100     05  TL-HRV-RECS              PIC ZZ,ZZ9.
045200     05  FILLER                   PIC X(04) VALUE SPACES.
045300** SUBJECTS COMPARED - ONE PER 150-START-SUBJECT CALL (SEE 100-).
045400     05  FILLER                   PIC X(12) VALUE "SUBJECTS....".
045500     05  TL-SUBJECTS              PIC ZZ,ZZ9.
045600     05  FILLER                   PIC X(04) VALUE SPACES.
045700** TRIGGERS SCORED - ONE PER 200-SCORE-ONE-TRIGGER PASS, USUALLY
045800** SEVERAL PER SUBJECT SINCE A SUBJECT CAN HAVE MULTIPLE STRESS
045900** PHASES ON THE FEED.
046000     05  FILLER                   PIC X(12) VALUE "TRIGGERS....".
046100     05  TL-TRIGGERS              PIC ZZ,ZZ9.
046200     05  FILLER                   PIC X(04) VALUE SPACES.
046300** HIGH/MEDIUM/LOW BREAKDOWN FROM 210-ACCUM-SEVERITY - THE THREE
046400** COUNTS SHOULD ALWAYS SUM TO TL-TRIGGERS ABOVE.
046500     05  FILLER                   PIC X(12) VALUE "H/M/L.......".
046600     05  TL-HIGH                  PIC ZZ9.
046700     05  FILLER                   PIC X(01) VALUE "/".
046800     05  TL-MEDIUM                PIC ZZ9.
046900     05  FILLER                   PIC X(01) VALUE "/".
047000     05  TL-LOW                   PIC ZZ9.
047100** PADS THE TOTALS LINE OUT TO THE FULL 132-BYTE PRINT WIDTH.
047200     05  FILLER                   PIC X(37) VALUE SPACES.
047300 01  WS-TOTALS-LINE-IMAGE REDEFINES WS-TOTALS-LINE PIC X(132).
047400
047500******************************************************************
047600* MAINLINE CONTROL - STANDARD HOUSE THREE-PART SHAPE: ONE-TIME
047700* OPEN/PRIME IN 000-, ONE ITERATION OF 100- PER SUBJECT ON THE
047800* FEED, THEN ONE-TIME TOTALS/CLOSE IN 950-.
047900******************************************************************
048000 PROCEDURE DIVISION.
048100     PERFORM 000-HOUSEKEEPING THRU 000-EXIT.
048200     PERFORM 100-MAINLINE THRU 100-EXIT
048300             UNTIL NO-MORE-DATA.
048400     PERFORM 950-CLEANUP THRU 950-EXIT.
048500** RETURN-CODE ZERO MEANS THE RUN COMPLETED NORMALLY - A NON-ZERO
048600** CODE ONLY EVER COMES BACK VIA THE DIVIDE-BY-ZERO ABEND IN 999-,
048700** THIS LINE NEVER EXECUTES ON AN ABEND PATH.
048800     MOVE +0 TO RETURN-CODE.
048900     GOBACK.
049000
049100******************************************************************
049200** 000-HOUSEKEEPING - JOB-START PARAGRAPH.  OPENS ALL THREE FILES,
049300** ZEROES THE COUNTERS, WRITES THE REPORT HEADING AND COLUMN
049400** HEADING ONCE, THEN PRIMES THE LOOKAHEAD BUFFER WITH THE FIRST
049500** HRV RECORD ON THE FEED.  AN EMPTY FEED IS A FATAL CONDITION -
049600** THERE IS NOTHING TO COMPARE, SO THE JOB ABENDS RATHER THAN
049700** PRODUCE A REPORT WITH JUST A HEADING ON IT.
049800******************************************************************
049900 000-HOUSEKEEPING.
050000** PARA-NAME IS MOVED AT THE TOP OF EVERY PARAGRAPH THAT CAN REACH
050100** 999-ABEND-RTN, SO THE DUMP LINE ALWAYS NAMES WHERE THE JOB WAS
050200** WHEN IT WENT DOWN.
050300     MOVE "000-HOUSEKEEPING" TO PARA-NAME.
050400     DISPLAY "******** BEGIN JOB VAGCMPR ********".
050500     INITIALIZE COUNTERS-IDXS-AND-ACCUMULATORS.
050600     PERFORM 700-OPEN-FILES THRU 700-EXIT.
050700** TITLE, BLANK, AND COLUMN-HEADING LINES ARE EACH WRITTEN EXACTLY
050800** ONCE PER JOB, BEFORE THE FIRST SUBJECT HEADER.
050900     WRITE TRGCMPR-REC FROM WS-HDR-REC.
051000     WRITE TRGCMPR-REC FROM WS-BLANK-LINE.
051100     WRITE TRGCMPR-REC FROM WS-COLM-HDR-REC.
051200     PERFORM 960-READ-HRV-LOOKAHEAD THRU 960-EXIT.
051300     IF NO-MORE-DATA
051400         MOVE "EMPTY HRV MEASUREMENT FILE" TO ABEND-REASON
051500         GO TO 999-ABEND-RTN.
051600 000-EXIT.
051700     EXIT.
051800
051900******************************************************************
052000** 100-MAINLINE - ONE ITERATION PER SUBJECT.  150- FILES AWAY THE
052100** BASELINE PHASE CURRENTLY SITTING IN THE LOOKAHEAD BUFFER, THEN
052200** 200- IS PERFORMED ONCE PER STRESS PHASE UNTIL EITHER THE FEED
052300** RUNS OUT, THE SUBJECT-ID CHANGES, OR A RECOVERY PHASE TURNS UP.
052400** A TRAILING RECOVERY RECORD (IF ANY) IS READ PAST HERE SINCE IT
052500** IS NOT PRINTED ON THIS REPORT - SEE REMARKS ABOVE.
052600******************************************************************
052700 100-MAINLINE.
052800     MOVE "100-MAINLINE" TO PARA-NAME.
052900     PERFORM 150-START-SUBJECT THRU 150-EXIT.
053000** SCORE EVERY STRESS PHASE FOR THIS SUBJECT UNTIL THE FEED ENDS,
053100** THE SUBJECT-ID CHANGES, OR A RECOVERY PHASE TURNS UP - ANY OF
053200** THE THREE MEANS THIS SUBJECT IS DONE.
053300     PERFORM 200-SCORE-ONE-TRIGGER THRU 200-EXIT
053400             UNTIL NO-MORE-DATA
053500             OR LA-SUBJECT-ID NOT = WS-SUBJECT-KEY-HOLD
053600             OR LA-RECOVERY-PHASE.
053700** A TRAILING RECOVERY RECORD FOR THIS SUBJECT IS READ PAST HERE -
053800** NOT PRINTED, NOT SCORED, JUST CONSUMED SO THE NEXT SUBJECT-ID
053900** IS SITTING IN THE LOOKAHEAD WHEN 100- LOOPS BACK AROUND.
054000     IF NOT NO-MORE-DATA
054100        AND LA-SUBJECT-ID = WS-SUBJECT-KEY-HOLD
054200        AND LA-RECOVERY-PHASE
054300         PERFORM 960-READ-HRV-LOOKAHEAD THRU 960-EXIT.
054400     ADD 1 TO WS-SUBJECTS-COMPARED.
054500 100-EXIT.
054600     EXIT.
054700
054800******************************************************************
054900** 150-START-SUBJECT - THE RECORD HELD IN THE LOOKAHEAD BUFFER
055000** MUST BE A BASELINE PHASE OR THE FEED IS SCRAMBLED AND THE JOB
055100** ABENDS.  THE BASELINE HRV VALUES ARE SAVED OFF TO BL-HRV-HOLD
055200** SO EVERY SUBSEQUENT STRESS PHASE FOR THIS SUBJECT CAN BE SCORED
055300** AGAINST THEM, THE SUBJECT HEADER LINE IS WRITTEN, AND THE NEXT
055400** RECORD (THE FIRST STRESS PHASE) IS READ AHEAD.
055500******************************************************************
055600 150-START-SUBJECT.
055700     MOVE "150-START-SUBJECT" TO PARA-NAME.
055800     IF NOT LA-BASELINE-PHASE
055900         MOVE "HRV OUT OF SEQUENCE - BASELINE EXPECTED" TO
056000              ABEND-REASON
056100         GO TO 999-ABEND-RTN.
056200
056300** FILE THE NEW SUBJECT KEY AND SAVE THE BASELINE HRV READING.
056400     MOVE LA-SUBJECT-ID   TO WS-SUBJECT-KEY-HOLD.
056500     MOVE LA-RMSSD            TO BL-RMSSD.
056600     MOVE LA-SDNN             TO BL-SDNN.
056700     MOVE LA-LF-HF-RATIO      TO BL-LF-HF-RATIO.
056800     MOVE LA-HF-POWER         TO BL-HF-POWER.
056900     MOVE LA-TOTAL-POWER      TO BL-TOTAL-POWER.
057000     MOVE LA-SD1              TO BL-SD1.
057100     MOVE LA-SD2              TO BL-SD2.
057200     MOVE LA-SAMPLE-ENTROPY   TO BL-SAMPLE-ENTROPY.
057300     MOVE LA-ENTROPY-FLAG     TO BL-ENTROPY-FLAG.
057400
057500** WRITE THE SUBJECT-HEADER LINE AND PRIME THE LOOKAHEAD WITH THE
057600** FIRST STRESS PHASE FOR THIS SUBJECT.
057700     MOVE SPACES              TO WS-SUBJ-HDR-REC.
057800     MOVE WS-SUBJECT-KEY-HOLD TO SH-SUBJECT-ID.
057900     WRITE TRGCMPR-REC FROM WS-BLANK-LINE.
058000     WRITE TRGCMPR-REC FROM WS-SUBJ-HDR-REC.
058100     PERFORM 960-READ-HRV-LOOKAHEAD THRU 960-EXIT.
058200 150-EXIT.
058300     EXIT.
058400
058500******************************************************************
058600** 200-SCORE-ONE-TRIGGER - THE LOOKAHEAD RECORD MUST BE A STRESS
058700** PHASE.  THE BASELINE (HELD SIDE A) AND THIS TRIGGER (SIDE B)
058800** ARE LOADED INTO THE VAGCALC LINKAGE RECORD AND SCORED WITH A
058900** SINGLE REQUEST 2 (SCORE-TEST) CALL, WHICH INTERNALLY CHAINS
059000** THE REACTIVITY INDEX AND SEVERITY GRADE LOGIC.  THE REACTIVITY
059100** SCORE IS THEN HANDED TO BARBLD FOR THE BAR-GRAPH COLUMN AND THE
059200** WHOLE DETAIL LINE IS BUILT AND WRITTEN BEFORE MOVING ON.
059300******************************************************************
059400 200-SCORE-ONE-TRIGGER.
059500     MOVE "200-SCORE-ONE-TRIGGER" TO PARA-NAME.
059600     IF NOT LA-STRESS-PHASE
059700         MOVE "HRV OUT OF SEQUENCE - STRESS PHASE EXPECTED" TO
059800              ABEND-REASON
059900         GO TO 999-ABEND-RTN.
060000     SET WS-REQ-SCORE-TEST TO TRUE.
060100
060200** SIDE A OF THE LINKAGE RECORD IS THE HELD BASELINE READING.
060300     MOVE BL-RMSSD            TO WS-CALC-A-RMSSD.
060400     MOVE BL-SDNN             TO WS-CALC-A-SDNN.
060500     MOVE BL-LF-HF-RATIO      TO WS-CALC-A-LF-HF-RATIO.
060600     MOVE BL-HF-POWER         TO WS-CALC-A-HF-POWER.
060700     MOVE BL-TOTAL-POWER      TO WS-CALC-A-TOTAL-POWER.
060800     MOVE BL-SD1              TO WS-CALC-A-SD1.
060900     MOVE BL-SD2              TO WS-CALC-A-SD2.
061000     MOVE BL-SAMPLE-ENTROPY   TO WS-CALC-A-SAMPLE-ENTROPY.
061100     MOVE BL-ENTROPY-FLAG     TO WS-CALC-A-ENTROPY-FLAG.
061200
061300** SIDE B OF THE LINKAGE RECORD IS THE CURRENT STRESS TRIGGER.
061400     MOVE LA-RMSSD            TO WS-CALC-B-RMSSD.
061500     MOVE LA-SDNN             TO WS-CALC-B-SDNN.
061600     MOVE LA-LF-HF-RATIO      TO WS-CALC-B-LF-HF-RATIO.
061700     MOVE LA-TOTAL-POWER      TO WS-CALC-B-TOTAL-POWER.
061800     CALL "VAGCALC" USING WS-VAGCALC-REC, RETURN-CD.
061900
062000** THE REACTIVITY SCORE JUST RETURNED DRIVES THE BAR-GRAPH COLUMN.
062100     MOVE WS-CALC-OUT-REACTIVITY TO WS-BB-REACTIVITY-SCORE.
062200     CALL "BARBLD" USING WS-BARBLD-REC.
062300
062400** BUILD AND WRITE THE DETAIL LINE FOR THIS TRIGGER.
062500     MOVE SPACES              TO WS-DETAIL-LINE.
062600     MOVE LA-TRIGGER-CODE     TO DL-TRIGGER-CODE.
062700     MOVE WS-CALC-OUT-REACTIVITY TO DL-REACTIVITY.
062800     MOVE WS-CALC-OUT-STRESS-RESP TO DL-RESPONSE.
062900     MOVE WS-CALC-OUT-RMSSD-CHG-PCT TO DL-RMSSD-CHG-PCT.
063000     MOVE WS-CALC-OUT-LFHF-CHG   TO DL-LFHF-CHG.
063100     MOVE WS-CALC-OUT-TP-CHG-PCT TO DL-TP-CHG-PCT.
063200     MOVE WS-CALC-OUT-SEVERITY   TO DL-SEVERITY.
063300     MOVE WS-BB-BAR-OUT          TO DL-BAR.
063400     WRITE TRGCMPR-REC FROM WS-DETAIL-LINE-ALT.
063500     ADD 1 TO WS-TRIGGERS-SCORED.
063600     PERFORM 210-ACCUM-SEVERITY THRU 210-EXIT.
063700     PERFORM 960-READ-HRV-LOOKAHEAD THRU 960-EXIT.
063800 200-EXIT.
063900     EXIT.
064000
064100******************************************************************
064200** 210-ACCUM-SEVERITY - ROLLS THE SEVERITY GRADE JUST RETURNED BY
064300** VAGCALC INTO THE JOB-LEVEL HIGH/MEDIUM/LOW COUNTERS PRINTED ON
064400** THE TOTALS LINE AT END OF JOB.
064500******************************************************************
064600 210-ACCUM-SEVERITY.
064700     MOVE "210-ACCUM-SEVERITY" TO PARA-NAME.
064800     EVALUATE WS-CALC-OUT-SEVERITY
064900         WHEN "HIGH  "
065000             ADD 1 TO WS-COUNT-HIGH
065100         WHEN "MEDIUM"
065200             ADD 1 TO WS-COUNT-MEDIUM
065300         WHEN OTHER
065400             ADD 1 TO WS-COUNT-LOW
065500     END-EVALUATE.
065600 210-EXIT.
065700     EXIT.
065800
065900** 700-OPEN-FILES - OPENS THE HRV FEED FOR INPUT AND THE REPORT
066000** AND DUMP FILES FOR OUTPUT.  STANDARD HOUSE OPEN PARAGRAPH.
066100 700-OPEN-FILES.
066200     MOVE "700-OPEN-FILES" TO PARA-NAME.
066300** HRVFILE OPENS INPUT - IT IS THE ONLY FILE THIS PROGRAM READS.
066400     OPEN INPUT HRVFILE.
066500** BOTH OUTPUT FILES OPEN TOGETHER - SYSOUT STAYS EMPTY UNLESS
066600** 999-ABEND-RTN FIRES LATER IN THE RUN.
066700     OPEN OUTPUT TRGCMPR, SYSOUT.
066800 700-EXIT.
066900     EXIT.
067000
067100** 750-CLOSE-FILES - CLOSES ALL THREE FILES.  CALLED FROM BOTH THE
067200** NORMAL END-OF-JOB PATH (950-) AND THE ABEND PATH (999-) SO THE
067300** REPORT DATASET IS ALWAYS LEFT IN A CLEAN STATE.
067400 750-CLOSE-FILES.
067500     MOVE "750-CLOSE-FILES" TO PARA-NAME.
067600     CLOSE HRVFILE, TRGCMPR, SYSOUT.
067700 750-EXIT.
067800     EXIT.
067900
068000******************************************************************
068100** 950-CLEANUP - END-OF-JOB PARAGRAPH.  WRITES THE CONTROL-TOTALS
068200** LINE (RECORDS READ, SUBJECTS COMPARED, TRIGGERS SCORED, AND
068300** THE HIGH/MEDIUM/LOW SEVERITY BREAKDOWN), CLOSES THE FILES, AND
068400** ECHOES THE SAME COUNTS TO THE CONSOLE FOR THE OPERATOR LOG.
068500******************************************************************
068600 950-CLEANUP.
068700     MOVE "950-CLEANUP" TO PARA-NAME.
068800     WRITE TRGCMPR-REC FROM WS-BLANK-LINE.
068900** EDIT THE JOB COUNTERS INTO THE PRINT LINE AND WRITE IT.
069000     MOVE SPACES              TO WS-TOTALS-LINE.
069100     MOVE WS-HRV-RECS-READ    TO TL-HRV-RECS.
069200     MOVE WS-SUBJECTS-COMPARED TO TL-SUBJECTS.
069300     MOVE WS-TRIGGERS-SCORED  TO TL-TRIGGERS.
069400     MOVE WS-COUNT-HIGH       TO TL-HIGH.
069500     MOVE WS-COUNT-MEDIUM     TO TL-MEDIUM.
069600     MOVE WS-COUNT-LOW        TO TL-LOW.
069700     WRITE TRGCMPR-REC FROM WS-TOTALS-LINE-IMAGE.
069800     PERFORM 750-CLOSE-FILES THRU 750-EXIT.
069900** ECHO THE TWO COUNTS THE OPERATOR CARES ABOUT MOST TO THE JOB
070000** LOG, SAME AS THE PRINTED TOTALS LINE ABOVE BUT VISIBLE WITHOUT
070100** PULLING THE REPORT LISTING.
070200     DISPLAY "** SUBJECTS COMPARED **".
070300     DISPLAY WS-SUBJECTS-COMPARED.
070400     DISPLAY "** TRIGGERS SCORED **".
070500     DISPLAY WS-TRIGGERS-SCORED.
070600     DISPLAY "******** NORMAL END OF JOB VAGCMPR ********".
070700 950-EXIT.
070800     EXIT.
070900
071000******************************************************************
071100** 960-READ-HRV-LOOKAHEAD - READS ONE RECORD FROM THE HRV FEED
071200** THE SHARED HRV-MEASUREMENT-REC AREA (SEE COPYBOOK HRVMEAS) AND
071300** THEN COPIES EVERY FIELD THIS PROGRAM CARES ABOUT INTO THE
071400** LOOKAHEAD HOLD AREA, LA-HRV-HOLD.  AT END OF FILE THE MORE-
071500** DATA SWITCH IS FLIPPED AND CONTROL RETURNS WITHOUT TOUCHING THE
071600** HOLD AREA - THE LAST RECORD READ STAYS VISIBLE TO THE CALLER.
071700******************************************************************
071800 960-READ-HRV-LOOKAHEAD.
071900     MOVE "960-READ-HRV-LOOKAHEAD" TO PARA-NAME.
072000     READ HRVFILE INTO HRV-MEASUREMENT-REC
072100         AT END
072200             MOVE "N" TO MORE-DATA-SW
072300             GO TO 960-EXIT
072400     END-READ.
072500     ADD 1 TO WS-HRV-RECS-READ.
072600** COPY THE RECORD JUST READ FIELD BY FIELD INTO THE LOOKAHEAD
072700** HOLD AREA - LA-HRV-HOLD STAYS ONE STEP AHEAD OF WHAT 100-150-
072800** 200- ARE CURRENTLY PROCESSING.
072900     MOVE HRV-SUBJECT-ID     TO LA-SUBJECT-ID.
073000     MOVE HRV-PHASE-CODE     TO LA-PHASE-CODE.
073100     MOVE HRV-TRIGGER-CODE   TO LA-TRIGGER-CODE.
073200     MOVE HRV-RMSSD          TO LA-RMSSD.
073300     MOVE HRV-SDNN           TO LA-SDNN.
073400     MOVE HRV-LF-HF-RATIO    TO LA-LF-HF-RATIO.
073500     MOVE HRV-HF-POWER       TO LA-HF-POWER.
073600     MOVE HRV-TOTAL-POWER    TO LA-TOTAL-POWER.
073700     MOVE HRV-SD1            TO LA-SD1.
073800     MOVE HRV-SD2            TO LA-SD2.
073900     MOVE HRV-SAMPLE-ENTROPY TO LA-SAMPLE-ENTROPY.
074000     MOVE HRV-ENTROPY-AVAIL-FLAG TO LA-ENTROPY-FLAG.
074100 960-EXIT.
074200     EXIT.
074300
074400******************************************************************
074500** 999-ABEND-RTN - HOUSE ABEND PATH.  DUMPS THE REASON TEXT TO THE
074600** SYSOUT FILE, CLOSES THE OTHER FILES SO THE OPERATOR CAN SEE
074700** WHAT WAS WRITTEN SO FAR, DISPLAYS THE FAILURE TO THE CONSOLE,
074800** AND THEN FORCES A SYSTEM COMPLETION CODE BY DIVIDING BY ZERO -
074900** THE SAME TRICK THE SHOP HAS USED SINCE THE DALYEDIT DAYS TO
075000** GUARANTEE A NON-ZERO CONDITION CODE WITHOUT A CALLABLE ABEND.
075100******************************************************************
075200 999-ABEND-RTN.
075300** ABEND-REASON WAS SET BY WHICHEVER PARAGRAPH MOVED INTO IT AND
075400** THEN PERFORMED (OR GO TO) HERE - SEE VAGABEND.CPY FOR THE
075500** FULL DUMP-LINE LAYOUT, PARA-NAME INCLUDED.
075600     WRITE SYSOUT-REC FROM ABEND-REC.
075700** CLOSE WHATEVER IS STILL OPEN SO THE PARTIAL REPORT PRINTED SO
075800** FAR IS READABLE ON THE OPERATOR CONSOLE LISTING.
075900     PERFORM 750-CLOSE-FILES THRU 750-EXIT.
076000     DISPLAY "*** ABNORMAL END OF JOB - VAGCMPR ***" UPON CONSOLE.
076100     DIVIDE ZERO-VAL INTO ONE-VAL.
076200******************** END OF VAGCMPR SOURCE **********************
