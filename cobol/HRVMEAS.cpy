000100*****************************************************************
000200* HRVMEAS - HRV MEASUREMENT RECORD LAYOUT
000300* ONE RECORD PER ASSESSMENT PHASE (BASELINE/STRESS/RECOVERY)
000400* PER SUBJECT.  BROKEN OUT FROM THE FLAT FD RECORD BY THE
000500* READER PROGRAMS VIA  READ HRVMEAS-FILE INTO HRV-MEASUREMENT-REC.
000600*****************************************************************
000700* 071595  JRS  0091  ORIGINAL LAYOUT FOR THE HRV EXTRACT FEED
000800* 030897  MLH  0114  ADDED TRIGGER-CODE FOR MULTI-TRIGGER RUNS
000900* 112299  TPK  0188  Y2K - NO DATE FIELDS ON THIS RECORD, N/A
001000*****************************************************************
001100 01  HRV-MEASUREMENT-REC.
001200     05  HRV-SUBJECT-ID           PIC X(08).
001300     05  HRV-PHASE-CODE           PIC X(02).
001400         88  BASELINE-PHASE           VALUE "BL".
001500         88  STRESS-PHASE             VALUE "ST".
001600         88  RECOVERY-PHASE           VALUE "RC".
001700     05  HRV-TRIGGER-CODE         PIC X(02).
001800         88  TRIGGER-ATTACHMENT       VALUE "TA".
001900         88  TRIGGER-COMPETENCE       VALUE "TC".
002000         88  TRIGGER-SAFETY           VALUE "TS".
002100         88  TRIGGER-IDENTITY         VALUE "TI".
002200         88  TRIGGER-BOUNDARIES       VALUE "TB".
002300         88  NO-TRIGGER-CODE          VALUE SPACES.
002400     05  HRV-MEAN-RR              PIC 9(04)V9.
002500     05  HRV-SDNN                 PIC 9(03)V99.
002600     05  HRV-RMSSD                PIC 9(03)V99.
002700     05  HRV-PNN50                PIC 9(03)V99.
002800     05  HRV-MEAN-HR              PIC 9(03)V9.
002900     05  HRV-VLF-POWER            PIC 9(05)V99.
003000     05  HRV-LF-POWER             PIC 9(05)V99.
003100     05  HRV-HF-POWER             PIC 9(05)V99.
003200     05  HRV-LF-HF-RATIO          PIC 9(02)V999.
003300     05  HRV-TOTAL-POWER          PIC 9(06)V99.
003400     05  HRV-SD1                  PIC 9(03)V99.
003500     05  HRV-SD2                  PIC 9(03)V99.
003600     05  HRV-SAMPLE-ENTROPY       PIC 9V999.
003700     05  HRV-ENTROPY-AVAIL-FLAG   PIC X.
003800         88  ENTROPY-AVAILABLE        VALUE "Y".
003900     05  FILLER                   PIC X(05).
