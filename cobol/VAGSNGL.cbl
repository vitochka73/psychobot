000100 IDENTIFICATION DIVISION.
000200******************************************************************
000300 PROGRAM-ID.  VAGSNGL.
000400 AUTHOR. JON SAYLES.
000500 INSTALLATION. COBOL DEVELOPMENT CENTER.
000600 DATE-WRITTEN. 07/15/95.
000700 DATE-COMPILED. 07/15/95.
000800 SECURITY. NON-CONFIDENTIAL.
000900
001000******************************************************************
001100*REMARKS.
001200*
001300*          THIS PROGRAM PROCESSES THE SINGLE-TRIGGER ASSESSMENT
001400*          PROTOCOL.  IT READS ONE BEHAVIORAL ASSESSMENT RECORD
001500*          AND THE THREE HRV PHASE RECORDS (BASELINE, STRESS,
001600*          RECOVERY) THAT FOLLOW IT FOR THE SAME SUBJECT.
001700*
001800*          EACH SUBJECT IS CLASSIFIED BY A CALL TO VAGCALC AND
001900*          WRITTEN TO THE PROFILE-RESULTS EXTRACT, WITH A MATCHING
002000*          DETAIL BLOCK ON THE PROFILE REPORT.  END OF JOB PRINTS
002100*          SUBJECT AND DOMINANT-STATE CONTROL TOTALS.
002200*
002300*          OUT-OF-SEQUENCE PHASE RECORDS CAUSE THE JOB TO ABEND -
002400*          THERE IS NO RECOVERY FROM A SCRAMBLED HRV EXTRACT.
002500*
002600*          THIS IS THE SIMPLEST OF THE THREE PROFILE DRIVERS -
002700*          VAGCMPR COMPARES TWO TRIGGERS AND VAGMULT RANKS UP TO
002800*          FIVE, BUT THIS PROTOCOL NEVER HAS MORE THAN ONE
002900*          TRIGGER CODE TO SCORE PER SUBJECT.
003000*
003100*          THE FIXED THREE-PHASE HRV LAYOUT (BASELINE, STRESS,
003200*          RECOVERY, IN THAT ORDER) MEANS THIS PROGRAM NEEDS NO
003300*          LOOKAHEAD OR TABLE OF TRIGGER CODES LIKE THE OTHER TWO
003400*          PROFILE DRIVERS DO - IT JUST READS THE THREE RECORDS
003500*          STRAIGHT THROUGH FOR EACH BEHAVIORAL-ASSESSMENT RECORD.
003600*
003700*               INPUT FILE   (BEHAVIORAL)  -  DDS0001.BEHASMT
003800*               INPUT FILE   (HRV PHASES)  -  DDS0001.HRVMEAS
003900*               OUTPUT FILE  (RESULTS)     -  DDS001.PROFOUT
004000*               OUTPUT FILE  (REPORT)      -  DDS001.PROFRPT
004100*               DUMP FILE                  -  SYSOUT
004200*
004300******************************************************************
004400* 071595  JRS  0091  ORIGINAL - DALY CLOSE-OUT CONVERSION PROJECT,
004500*                    PHASE 1 (SINGLE-TRIGGER PROTOCOL DRIVER)
004600* 091595  MLH  0093  ADDED PSEUDO-PROFILE COUNT TO THE END-OF-JOB
004700*                    TOTALS PER THE CLINIC REVIEW COMMITTEE ASK
004800* 112299  TPK  0188  Y2K REVIEW - NO DATE FIELDS ON THESE RECORDS,
004900*                    NO CHANGES REQUIRED
005000* 040816  SBC  0304  REBUILT ON TOP OF VAGCALC REQUEST 1 (FULL
005100*                    SINGLE-TRIGGER CLASSIFY) - RETIRES THE OLD
005200*                    PATIENT/ROOM-CHARGE EDIT LOGIC THIS PROGRAM
005300*                    USED TO CARRY
005400* 031720  SBC  0358  VAGCALC REQUEST 1 NOW ALSO RETURNS THE
005500*                    TRIGGER-CODE INTERPRETATION NUMBER - CARRIED
005600*                    INTO THE RESULTS EXTRACT AND THE DETAIL LINE
005700*                    RIGHT BESIDE THE EXISTING PROFILE CODE
005800* 092721  SBC  0371  REVIEWED AGAINST THE TRIGGER-TABLE OVERFLOW
005900*                    FIX MADE IN VAGMULT - NOT APPLICABLE HERE,
006000*                    EVERY SUBJECT HAS EXACTLY ONE TRIGGER, NO
006100*                    TABLE TO OVERFLOW, NO CHANGE MADE
006200******************************************************************
006300
006400 ENVIRONMENT DIVISION.
006500 CONFIGURATION SECTION.
006600** SAME TARGET BOX AS VAGCALC, VAGCMPR AND VAGMULT - THIS RUNS IN
006700** THE SAME STEP LIBRARY AS THE OTHER TWO PROFILE DRIVERS.
006800 SOURCE-COMPUTER. IBM-390.
006900 OBJECT-COMPUTER. IBM-390.
007000 SPECIAL-NAMES.
007100** CHANNEL 1 ON THE PRINTER IS MNEMONICALLY TIED TO NEXT-PAGE -
007200** STANDARD ACROSS EVERY PRINT PROGRAM IN THIS SUITE, USED OR NOT.
007300     C01 IS NEXT-PAGE.
007400 INPUT-OUTPUT SECTION.
007500 FILE-CONTROL.
007600** SYSOUT - ABEND DUMP LINE ONLY.  NO FILE-STATUS CLAUSE - A
007700** FAILED ABEND WRITE IS NOT WORTH CHECKING FOR.
007800     SELECT SYSOUT
007900     ASSIGN TO UT-S-SYSOUT
008000       ORGANIZATION IS SEQUENTIAL.
008100
008200** BEHFILE - ONE BEHAVIORAL-ASSESSMENT RECORD PER SUBJECT, READ
008300** BY 900-READ-BEHASMT ONE AHEAD OF ITSELF, SAME LOOKAHEAD SHAPE
008400** AS VAGMULT USES ON THE SAME FILE.
008500     SELECT BEHFILE
008600     ASSIGN TO UT-S-BEHASMT
008700       ACCESS MODE IS SEQUENTIAL
008800       FILE STATUS IS BEH-STATUS.
008900
009000** HRVFILE - EXACTLY THREE PHASE RECORDS PER SUBJECT ON THIS
009100** PROTOCOL, READ STRAIGHT THROUGH BY 150- BELOW - NO LOOKAHEAD
009200** IS NEEDED SINCE THE COUNT PER SUBJECT NEVER VARIES.
009300     SELECT HRVFILE
009400     ASSIGN TO UT-S-HRVMEAS
009500       ACCESS MODE IS SEQUENTIAL
009600       FILE STATUS IS HRV-STATUS.
009700
009800** PROFOUT - THE PROFILE-RESULTS EXTRACT, ONE RECORD PER SUBJECT
009900** CLASSIFIED, PICKED UP BY WHATEVER JOB STEP LOADS IT NEXT.
010000     SELECT PROFOUT
010100     ASSIGN TO UT-S-PROFOUT
010200       ACCESS MODE IS SEQUENTIAL
010300       FILE STATUS IS PROF-STATUS.
010400
010500** PROFRPT - THE PRINTED PROFILE REPORT - ONE DETAIL LINE PER
010600** SUBJECT, NO TRIGGER-SENSITIVITY LINES ON THIS SINGLE-TRIGGER
010700** PROTOCOL SINCE THERE IS ONLY EVER ONE TRIGGER TO REPORT.
010800     SELECT PROFRPT
010900     ASSIGN TO UT-S-PROFRPT
011000       ACCESS MODE IS SEQUENTIAL
011100       FILE STATUS IS RPT-STATUS.
011200
011300 DATA DIVISION.
011400 FILE SECTION.
011500** SYSOUT - ABEND DUMP LINE ONLY, WRITTEN ONCE BY 999-ABEND-RTN
011600** ON A FATAL ERROR - NOT A PRINT REPORT IN ITS OWN RIGHT.
011700 FD  SYSOUT
011800     RECORDING MODE IS F
011900     LABEL RECORDS ARE STANDARD
012000     RECORD CONTAINS 130 CHARACTERS
012100     BLOCK CONTAINS 0 RECORDS
012200     DATA RECORD IS SYSOUT-REC.
012300 01  SYSOUT-REC                    PIC X(130).
012400
012500******* ONE RECORD PER SUBJECT - THE PRESENTATION SCALES AND
012600******* SELF-REPORT SWITCHES SCORED BY THE INTAKE CLINICIAN
012700 FD  BEHFILE
012800     RECORDING MODE IS F
012900     LABEL RECORDS ARE STANDARD
013000     RECORD CONTAINS 80 CHARACTERS
013100     BLOCK CONTAINS 0 RECORDS
013200     DATA RECORD IS BEHV-FILE-REC.
013300 01  BEHV-FILE-REC                 PIC X(80).
013400
013500******* THREE RECORDS PER SUBJECT, IN PHASE ORDER BL/ST/RC -
013600******* OUT OF SEQUENCE PHASES ARE A FATAL EXTRACT ERROR
013700 FD  HRVFILE
013800     RECORDING MODE IS F
013900     LABEL RECORDS ARE STANDARD
014000     RECORD CONTAINS 90 CHARACTERS
014100     BLOCK CONTAINS 0 RECORDS
014200     DATA RECORD IS HRV-FILE-REC.
014300 01  HRV-FILE-REC                  PIC X(90).
014400
014500******* ONE RECORD PER SUBJECT CLASSIFIED - PICKED UP BY THE
014600******* NEXT JOB STEP THAT LOADS THE RESULTS EXTRACT
014700 FD  PROFOUT
014800     RECORDING MODE IS F
014900     LABEL RECORDS ARE STANDARD
015000     RECORD CONTAINS 80 CHARACTERS
015100     BLOCK CONTAINS 0 RECORDS
015200     DATA RECORD IS PROF-FILE-REC.
015300 01  PROF-FILE-REC                 PIC X(80).
015400
015500** 132-BYTE PRINT LINE - WIDE ENOUGH FOR THE SUBJECT DETAIL LINE
015600** AND THE END-OF-JOB TOTALS LINE, BOTH BUILT IN WORKING-STORAGE
015700** BELOW AND WRITTEN OUT THROUGH THEIR FLAT ALTERNATE VIEWS.
015800 FD  PROFRPT
015900     RECORDING MODE IS F
016000     LABEL RECORDS ARE STANDARD
016100     RECORD CONTAINS 132 CHARACTERS
016200     BLOCK CONTAINS 0 RECORDS
016300     DATA RECORD IS PROFRPT-REC.
016400 01  PROFRPT-REC                   PIC X(132).
016500
016600 WORKING-STORAGE SECTION.
016700** WS- PREFIX MARKS WORK OWNED BY THIS PROGRAM; BL-/ST-/RC- MARK
016800** THE THREE PHASE-HOLD AREAS; RL-/TL- MARK THE TWO REPORT-LINE
016900** LAYOUTS - A SHORT PREFIX PER PHASE OR PRINT LINE, NOT ONE
017000** PREFIX FOR THE WHOLE PROGRAM.
017100 01  FILE-STATUS-CODES.
017200** NONE OF THE FOUR ARE EXPLICITLY TESTED BELOW - A BAD STATUS
017300** SURFACES AS A COBOL PROGRAM CHECK ON THE NEXT I/O AGAINST THAT
017400** FILE, WHICH IS ENOUGH TO HALT THE JOB.
017500     05  BEH-STATUS               PIC X(2).
017600     05  HRV-STATUS               PIC X(2).
017700     05  PROF-STATUS              PIC X(2).
017800     05  RPT-STATUS               PIC X(2).
017900     05  FILLER                   PIC X(01) VALUE SPACES.
018000
018100** BEHASMT - THE INTAKE CLINICIANS BEHAVIORAL ASSESSMENT LAYOUT,
018200** ONE RECORD PER SUBJECT - THE FIVE SCALES AND TWO SELF-REPORT
018300** FLAGS ARE MOVED OUT OF IT IN 200- BELOW.
018400 COPY BEHASMT.
018500** HRVMEAS - THE HEART-RATE-VARIABILITY PHASE LAYOUT SHARED BY
018600** VAGMULT, VAGCMPR AND THIS PROGRAM - ONE RECORD PER PHASE.
018700 COPY HRVMEAS.
018800** PROFRSLT - THE RESULTS-EXTRACT RECORD WRITTEN TO PROFOUT AT
018900** 250-WRITE-PROFILE BELOW.  SHARED LAYOUT WITH VAGMULT.
019000 COPY PROFRSLT.
019100** VAGABEND - THE HOUSE ABEND-DUMP LAYOUT WRITTEN TO SYSOUT AT
019200** 999-ABEND-RTN.  PARA-NAME AND ABEND-REASON LIVE IN HERE.
019300 COPY VAGABEND.
019400
019500 01  FLAGS-AND-SWITCHES.
019600** DRIVES THE MAIN PROCESSING LOOP - FLIPPED TO "N" ONLY WHEN
019700** 900-READ-BEHASMT HITS END OF THE BEHAVIORAL ASSESSMENT FILE.
019800     05  MORE-DATA-SW             PIC X(01) VALUE "Y".
019900         88  NO-MORE-DATA             VALUE "N".
020000     05  FILLER                   PIC X(01) VALUE SPACES.
020100
020200******************************************************************
020300* ONE PHASE HELD AT A TIME AS IT COMES OFF THE HRV FEED, THEN
020400* FED INTO THE VAGCALC LINKAGE RECORD WHEN ALL THREE ARE IN HAND.
020500******************************************************************
020600 01  WS-SUBJECT-KEY-HOLD          PIC X(08).
020700** TRIGGER CODE COMES OFF THE BEHAVIORAL RECORD, NOT THE HRV
020800** STRESS PHASE - THIS PROTOCOL ONLY EVER TESTS ONE TRIGGER SO
020900** THE CLINICIAN NAMES IT UP FRONT ON INTAKE.
021000 01  WS-PRIMARY-TRIG-HOLD         PIC X(02).
021100
021200** BASELINE READING, SAVED OFF UNTIL THE STRESS AND RECOVERY
021300** PHASES ARE ALSO IN HAND.
021400 01  WS-BL-HOLD.
021500** ALL NINE BASELINE FIELDS ARE HELD - SIDE A OF THE VAGCALC
021600** LINKAGE RECORD CARRIES EVERY ONE OF THEM, UNLIKE SIDE B BELOW.
021700     05  BL-RMSSD                 PIC S9(3)V99.
021800     05  BL-SDNN                  PIC S9(3)V99.
021900     05  BL-LF-HF-RATIO           PIC S9(2)V999.
022000     05  BL-HF-POWER              PIC S9(5)V99.
022100     05  BL-TOTAL-POWER           PIC S9(6)V99.
022200     05  BL-SD1                   PIC S9(3)V99.
022300     05  BL-SD2                   PIC S9(3)V99.
022400** SAMPLE ENTROPY AND ITS AVAILABILITY FLAG - NOT EVERY BASELINE
022500** READING HAS ENOUGH BEATS CAPTURED TO COMPUTE IT.
022600     05  BL-SAMPLE-ENTROPY        PIC S9V999.
022700     05  BL-ENTROPY-FLAG          PIC X.
022800     05  FILLER                   PIC X(01) VALUE SPACES.
022900
023000** STRESS READING - ONLY FOUR HRV MEASURES ARE CARRIED FORWARD,
023100** THE SAME FOUR VAGCALC REQUEST 1 ACTUALLY USES ON SIDE B.
023200 01  WS-ST-HOLD.
023300** FOUR FIELDS, NOT NINE - HF-POWER, SD1, SD2, SAMPLE-ENTROPY AND
023400** ITS FLAG ARE ALL BASELINE-ONLY MEASURES NOT CARRIED FORWARD
023500** PAST THE STRESS READING ITSELF.
023600     05  ST-RMSSD                 PIC S9(3)V99.
023700     05  ST-SDNN                  PIC S9(3)V99.
023800     05  ST-LF-HF-RATIO           PIC S9(2)V999.
023900     05  ST-TOTAL-POWER           PIC S9(6)V99.
024000     05  FILLER                   PIC X(01) VALUE SPACES.
024100
024200** RECOVERY READING - RMSSD ONLY, THE ONE FIELD REQUEST 1 NEEDS
024300** TO SCORE RECOVERY SPEED AGAINST THE BASELINE.
024400 01  WS-RC-HOLD.
024500** ONE FIELD GROUP HOLDS IT, NOT A BARE 77 LEVEL, SO A FUTURE
024600** PROTOCOL CHANGE THAT NEEDS A SECOND RECOVERY MEASURE HAS
024700** SOMEWHERE TO ADD IT WITHOUT RESTRUCTURING THIS AREA.
024800     05  RC-RMSSD                 PIC S9(3)V99.
024900     05  FILLER                   PIC X(01) VALUE SPACES.
025000
025100** JOB-LEVEL COUNTERS, PRINTED ON THE END-OF-JOB TOTALS LINE - ALL
025200** SEVEN ARE COMP SINCE NONE OF THEM IS EVER EDITED OR MOVED TO A
025300** PRINT FIELD DIRECTLY, ONLY VIA THE ZZ,ZZ9 FIELDS ON TL- BELOW.
025400 01  COUNTERS-IDXS-AND-ACCUMULATORS.
025500     05  WS-SUBJECTS-PROCESSED    PIC 9(7) COMP.
025600** THREE-WAY SPLIT OF THE DOMINANT PHYSIOLOGICAL STATE RETURNED
025700** BY VAGCALC REQUEST 1 - SEE 800-ACCUM-TOTALS BELOW.
025800     05  WS-COUNT-VENTRAL         PIC 9(7) COMP.
025900     05  WS-COUNT-SYMPATHETIC     PIC 9(7) COMP.
026000     05  WS-COUNT-DORSAL          PIC 9(7) COMP.
026100** PSEUDO-PRESENTATION MISMATCH COUNT - ADDED PER THE 1995 CLINIC
026200** REVIEW COMMITTEE ASK, SEE THE CHANGE LOG ABOVE.
026300     05  WS-COUNT-PSEUDO         PIC 9(7) COMP.
026400** RECORD-READ COUNTS - NOT THE SAME NUMBER, SINCE EACH SUBJECT
026500** HAS ONE BEHAVIORAL RECORD BUT EXACTLY THREE HRV RECORDS.
026600     05  WS-HRV-RECS-READ         PIC 9(7) COMP.
026700     05  WS-BEH-RECS-READ         PIC 9(7) COMP.
026800     05  FILLER                   PIC X(01) VALUE SPACES.
026900
027000** STANDALONE SCRATCH ITEMS - NOT PART OF ANY RECORD IMAGE, SO
027100** EACH STANDS ON ITS OWN 77 RATHER THAN UNDER A CATCH-ALL GROUP.
027200** RETURN-CD COMES BACK FROM THE VAGCALC CALL BUT IS NEVER
027300** TESTED - VAGCALC SIGNALS A BAD REQUEST BY ABENDING ITSELF.
027400 77  RETURN-CD                    PIC S9(04) VALUE 0.
027500** ZERO-VAL/ONE-VAL ARE THE HOUSE DIVIDE-BY-ZERO ABEND TRIGGER -
027600** SEE 999-ABEND-RTN, WHICH DIVIDES ONE-VAL BY ZERO-VAL TO FORCE
027700** A SYSTEM COMPLETION CODE WHEN A FATAL CONDITION IS HIT.
027800 77  ZERO-VAL                     PIC S9(1) COMP VALUE 0.
027900 77  ONE-VAL                      PIC S9(1) COMP VALUE 1.
028000
028100******************************************************************
028200* LOCAL COPY OF THE VAGCALC LINKAGE RECORD - VAGCALC HOLDS NO
028300* STORAGE OF ITS OWN, SO THIS PROGRAM OWNS EVERY BYTE IT PASSES.
028400******************************************************************
028500 01  WS-VAGCALC-REC.
028600** THIS PROGRAM USES ONLY ONE OF VAGCALCS NINE REQUEST NUMBERS -
028700** REQUEST 1, THE FULL SINGLE-TRIGGER CLASSIFY.  THE OTHER EIGHT
028800** 88-LEVEL CONDITION NAMES LIVE ON VAGMULT AND VAGCMPR INSTEAD.
028900     05  WS-CALC-REQUEST-TYPE     PIC X.
029000         88  WS-REQ-FULL-SINGLE       VALUE "1".
029100** NUMERIC REDEFINE LETS VAGCALC TEST THE REQUEST TYPE WITH A
029200** NUMERIC COMPARE INTERNALLY RATHER THAN AN ALPHANUMERIC ONE.
029300     05  WS-CALC-REQ-TYPE-NUM REDEFINES
029400            WS-CALC-REQUEST-TYPE  PIC 9.
029500** HRV-A IS SIDE A (BASELINE), HRV-B IS SIDE B (STRESS PHASE).
029600     05  WS-CALC-HRV-A.
029700         10  WS-CALC-A-RMSSD          PIC S9(3)V99.
029800         10  WS-CALC-A-SDNN           PIC S9(3)V99.
029900         10  WS-CALC-A-LF-HF-RATIO    PIC S9(2)V999.
030000         10  WS-CALC-A-HF-POWER       PIC S9(5)V99.
030100         10  WS-CALC-A-TOTAL-POWER    PIC S9(6)V99.
030200         10  WS-CALC-A-SD1            PIC S9(3)V99.
030300         10  WS-CALC-A-SD2            PIC S9(3)V99.
030400         10  WS-CALC-A-SAMPLE-ENTROPY PIC S9V999.
030500         10  WS-CALC-A-ENTROPY-FLAG   PIC X.
030600** ONLY THE FOUR FIELDS REQUEST 1 ACTUALLY TESTS GO INTO SIDE B -
030700** SD1/SD2/ENTROPY ARE NOT CARRIED ON THE STRESS READING AT ALL.
030800     05  WS-CALC-HRV-B.
030900         10  WS-CALC-B-RMSSD          PIC S9(3)V99.
031000         10  WS-CALC-B-SDNN           PIC S9(3)V99.
031100         10  WS-CALC-B-LF-HF-RATIO    PIC S9(2)V999.
031200         10  WS-CALC-B-TOTAL-POWER    PIC S9(6)V99.
031300** HRV-C IS THE RECOVERY READING - ONLY RMSSD IS CARRIED, SINCE
031400** THAT IS THE ONE MEASURE REQUEST 1 SCORES RECOVERY SPEED FROM.
031500     05  WS-CALC-HRV-C-RMSSD      PIC S9(3)V99.
031600** BEHAVIORAL PRESENTATION SCALES FROM THE INTAKE CLINICIAN.
031700     05  WS-CALC-BEHAV-SCORES.
031800         10  WS-CALC-EYE-CONTACT      PIC 9.
031900         10  WS-CALC-VOICE-PROSODY    PIC 9.
032000         10  WS-CALC-FACIAL-EXPRESS   PIC 9.
032100         10  WS-CALC-SOCIAL-ENGAGE    PIC 9.
032200         10  WS-CALC-BODY-RELAX       PIC 9.
032300         10  WS-CALC-NUMBNESS-FLAG    PIC X.
032400         10  WS-CALC-DISSOCIATION-FLAG PIC X.
032500** TRIGGER-TABLE LOOKUP KEYS - NOT ALL ARE USED BY REQUEST 1, BUT
032600** THE LINKAGE RECORD SHAPE MUST MATCH EVERY OTHER VAGCALC CALLER.
032700     05  WS-CALC-IN-PRIMARY-TRIGGER PIC X(02).
032800     05  WS-CALC-IN-X             PIC X.
032900     05  WS-CALC-IN-Y             PIC X.
033000     05  WS-CALC-IN-PSEUDO        PIC X.
033100     05  WS-CALC-IN-Z             PIC X.
033200     05  WS-CALC-IN-PRIMARY-TRIG  PIC X(02).
033300     05  WS-CALC-IN-SECONDARY-TRIG PIC X(02).
033400** OUTPUT FIELDS BELOW ARE ALL FILLED IN BY THE ONE REQUEST 1 CALL
033500** IN 200- - UNLIKE VAGMULT THIS PROGRAM NEVER CALLS VAGCALC A
033600** SECOND TIME FOR THE SAME SUBJECT, SO THERE IS NO CARRY-FORWARD
033700** BETWEEN CALLS TO WORRY ABOUT.
033800     05  WS-CALC-OUT-PHYS-STATE   PIC X.
033900     05  WS-CALC-OUT-BEHAV-PRES   PIC X.
034000     05  WS-CALC-OUT-PSEUDO-FLAG  PIC X.
034100     05  WS-CALC-OUT-STRESS-RESP  PIC X.
034200     05  WS-CALC-OUT-RECOVERY-PCT PIC S9(3)V99.
034300     05  WS-CALC-OUT-REACTIVITY   PIC S9(3)V99.
034400     05  WS-CALC-OUT-COHERENCE    PIC 9V99.
034500     05  WS-CALC-OUT-FORMULA      PIC X(20).
034600     05  WS-CALC-OUT-INTERP-CODE  PIC 9(02).
034700** TRIGGER-TABLE INTERPRETATION NUMBER - SEE VAGCALC 810-.  ADDED
034800** ALONGSIDE THE EXISTING PROFILE CODE, NOT IN PLACE OF IT.
034900     05  WS-CALC-OUT-TRIG-INTERP  PIC 9(02).
035000** THE THREE PERCENT-CHANGE FIELDS BELOW ARE NEVER READ BY THIS
035100** PROGRAM - THEY ARE PART OF THE SHARED LINKAGE SHAPE EVERY
035200** VAGCALC CALLER MUST PRESENT, WHETHER OR NOT IT USES THEM.
035300     05  WS-CALC-OUT-RMSSD-CHG-PCT PIC S9(5)V99.
035400     05  WS-CALC-OUT-LFHF-CHG     PIC S9(3)V999.
035500     05  WS-CALC-OUT-TP-CHG-PCT   PIC S9(5)V99.
035600** SEVERITY IS ANOTHER VAGMULT/VAGCMPR-ONLY FIELD - REQUEST 1
035700** NEVER SETS IT, SO IT GOES OUT BLANK ON EVERY CALL FROM HERE.
035800     05  WS-CALC-OUT-SEVERITY     PIC X(06).
035900     05  FILLER                   PIC X(01).
036000
036100******************************************************************
036200* DETAIL REPORT LINE - THE ALTERNATE VIEW BELOW LETS 300- BUILD
036300* THE LINE FIELD BY FIELD THE WAY THE OLD PATIENT-LISTING REPORT
036400* DID, RATHER THAN STRING-ING IT TOGETHER ONE PIECE AT A TIME.
036500******************************************************************
036600 01  WS-REPORT-DETAIL-LINE.
036700     05  FILLER                   PIC X(01) VALUE SPACES.
036800** EIGHT-CHARACTER SUBJECT-ID, SAME KEY CARRIED ON EVERY FILE.
036900     05  RL-SUBJECT-ID            PIC X(08).
037000     05  FILLER                   PIC X(02) VALUE SPACES.
037100** FORMULA STRING IS THE PROFILE CODE BUILT BY VAGCALC REQUEST 1 -
037200** SAME FOUR-LETTER X/Y/PSEUDO/Z SHAPE AS VAGMULT AND VAGCMPR.
037300     05  RL-FORMULA               PIC X(20).
037400     05  FILLER                   PIC X(02) VALUE SPACES.
037500** "Y" WHEN PHYSIOLOGICAL AND BEHAVIORAL PRESENTATION DISAGREE.
037600     05  RL-PSEUDO-FLAG           PIC X(01).
037700     05  FILLER                   PIC X(02) VALUE SPACES.
037800** RECOVERY SPEED COMPARES THE STRESS-PHASE RMSSD AGAINST THE
037900** RECOVERY-PHASE RMSSD - THIS PROTOCOL ALWAYS HAS A RECOVERY
038000** PHASE, UNLIKE VAGMULT WHERE IT IS OPTIONAL.
038100     05  RL-RECOVERY-PCT          PIC ZZ9.99.
038200     05  FILLER                   PIC X(02) VALUE SPACES.
038300** REACTIVITY INDEX - HOW FAR THE STRESS-PHASE RMSSD MOVED OFF
038400** THE BASELINE, REGARDLESS OF RECOVERY.
038500     05  RL-REACTIVITY            PIC ZZ9.99.
038600     05  FILLER                   PIC X(02) VALUE SPACES.
038700** COHERENCE SCORE - ONE DIGIT, ONE DECIMAL, LOW PRECISION IS
038800** DELIBERATE SINCE IT IS AN INDEX, NOT A MEASURED QUANTITY.
038900     05  RL-COHERENCE             PIC 9.99.
039000     05  FILLER                   PIC X(02) VALUE SPACES.
039100     05  RL-INTERP-CODE           PIC 99.
039200     05  FILLER                   PIC X(02) VALUE SPACES.
039300** TRAILING FILLER PADS THE LINE OUT TO THE FULL 132-BYTE PRINT
039400** WIDTH REDEFINED BELOW AS WS-REPORT-DETAIL-ALT.
039500     05  FILLER                   PIC X(65) VALUE SPACES.
039600 01  WS-REPORT-DETAIL-ALT REDEFINES WS-REPORT-DETAIL-LINE
039700                                  PIC X(132).
039800
039900******************************************************************
040000* END-OF-JOB CONTROL-TOTALS LINE, WRITTEN AS THE LAST LINE ON
040100* THE PROFILE REPORT - THE FLAT IMAGE LETS 950- WRITE IT IN ONE
040200* MOVE AFTER THE INDIVIDUAL COUNTS ARE EDITED INTO PLACE.
040300******************************************************************
040400 01  WS-TOTALS-LINE.
040500     05  FILLER                   PIC X(01) VALUE SPACES.
040600** LITERAL CAPTIONS ARE VALUE-CLAUSED FILLER, EDITED FIELDS FALL
040700** RIGHT AFTER EACH ONE - SAME LAYOUT HABIT AS THE TOTALS LINE IN
040800** VAGMULT AND VAGCMPR.
040900     05  FILLER                   PIC X(20)
041000                        VALUE "SUBJECTS PROCESSED..".
041100     05  TL-SUBJECTS              PIC ZZ,ZZ9.
041200     05  FILLER                   PIC X(04) VALUE SPACES.
041300     05  FILLER                   PIC X(09) VALUE "V/S/D....".
041400** THREE DOMINANT-STATE COUNTS PRINT SLASH-SEPARATED.
041500     05  TL-VENTRAL               PIC ZZ,ZZ9.
041600     05  FILLER                   PIC X(01) VALUE "/".
041700     05  TL-SYMPATHETIC           PIC ZZ,ZZ9.
041800     05  FILLER                   PIC X(01) VALUE "/".
041900     05  TL-DORSAL                PIC ZZ,ZZ9.
042000     05  FILLER                   PIC X(04) VALUE SPACES.
042100     05  FILLER                   PIC X(08) VALUE "PSEUDO..".
042200     05  TL-PSEUDO                PIC ZZ,ZZ9.
042300     05  FILLER                   PIC X(04) VALUE SPACES.
042400** RECORD-READ COUNTS - NOT THE SAME NUMBER, SINCE EACH SUBJECT
042500** HAS ONE BEHAVIORAL RECORD BUT EXACTLY THREE HRV RECORDS.
042600     05  FILLER                   PIC X(13) VALUE "HRV RECS.....".
042700     05  TL-HRV-RECS              PIC ZZ,ZZ9.
042800     05  FILLER                   PIC X(04) VALUE SPACES.
042900     05  FILLER                   PIC X(13) VALUE "BEH RECS.....".
043000     05  TL-BEH-RECS              PIC ZZ,ZZ9.
043100     05  FILLER                   PIC X(08) VALUE SPACES.
043200** FLAT 132-BYTE ALIAS - SAME REASON THIS LINE IS WRITTEN FROM THE
043300** ALIAS RATHER THAN THE GROUP NAME AT 950-CLEANUP BELOW.
043400 01  WS-TOTALS-LINE-IMAGE REDEFINES WS-TOTALS-LINE PIC X(132).
043500
043600 PROCEDURE DIVISION.
043700** MAIN CONTROL - ONE HOUSEKEEPING PASS, ONE MAINLINE PASS PER
043800** SUBJECT, ONE CLEANUP PASS, THEN BACK TO THE OPERATING SYSTEM.
043900     PERFORM 000-HOUSEKEEPING THRU 000-EXIT.
044000     PERFORM 100-MAINLINE THRU 100-EXIT
044100             UNTIL NO-MORE-DATA.
044200     PERFORM 950-CLEANUP THRU 950-EXIT.
044300** EXPLICIT RETURN-CODE ZERO ON THE NORMAL PATH - THE ABEND PATH
044400** NEVER REACHES HERE, IT FORCES ITS OWN COMPLETION CODE INSTEAD.
044500     MOVE +0 TO RETURN-CODE.
044600     GOBACK.
044700
044800******************************************************************
044900** 000-HOUSEKEEPING - JOB-START PARAGRAPH.  OPENS ALL FIVE FILES,
045000** ZEROES THE COUNTERS, AND PRIMES THE BEHAVIORAL-ASSESSMENT
045100** LOOKAHEAD.  AN EMPTY BEHASMT FILE IS FATAL - NOTHING TO DRIVE
045200** THE HRV READS OFF OF, SO THE JOB ABENDS RATHER THAN PRODUCE AN
045300** EMPTY EXTRACT.
045400******************************************************************
045500 000-HOUSEKEEPING.
045600     MOVE "000-HOUSEKEEPING" TO PARA-NAME.
045700     DISPLAY "******** BEGIN JOB VAGSNGL ********".
045800** ZEROES EVERY COUNTER IN ONE SHOT RATHER THAN A MOVE ZERO PER
045900** FIELD - SAFE SINCE THE GROUP HOLDS NOTHING BUT COMP COUNTERS.
046000     INITIALIZE COUNTERS-IDXS-AND-ACCUMULATORS.
046100     PERFORM 700-OPEN-FILES THRU 700-EXIT.
046200** PRIMES THE LOOKAHEAD SO 100-MAINLINE ALWAYS HAS A BEHAVIORAL
046300** RECORD IN HAND BEFORE ITS FIRST PASS.
046400     PERFORM 900-READ-BEHASMT THRU 900-EXIT.
046500     IF NO-MORE-DATA
046600         MOVE "EMPTY BEHAVIORAL ASSESSMENT FILE" TO
046700              ABEND-REASON
046800         GO TO 999-ABEND-RTN.
046900 000-EXIT.
047000     EXIT.
047100
047200******************************************************************
047300** 100-MAINLINE - ONE ITERATION PER SUBJECT.  150- READS THE
047400** SUBJECTS THREE HRV PHASES, 200- CLASSIFIES THROUGH VAGCALC
047500** REQUEST 1, 250- WRITES THE PROFILE-RESULTS EXTRACT RECORD, 300-
047600** PRINTS THE DETAIL REPORT LINE, 800- ROLLS THE DOMINANT-STATE
047700** TOTALS, AND 900- READS THE NEXT BEHAVIORAL RECORD TO DRIVE THE
047800** NEXT PASS OF THE LOOP.
047900******************************************************************
048000 100-MAINLINE.
048100     MOVE "100-MAINLINE" TO PARA-NAME.
048200     PERFORM 150-READ-SUBJ-HRV THRU 150-EXIT.
048300     PERFORM 200-CLASSIFY-SUBJECT THRU 200-EXIT.
048400     PERFORM 250-WRITE-PROFILE THRU 250-EXIT.
048500     PERFORM 300-PRINT-REPORT-BLOCK THRU 300-EXIT.
048600     PERFORM 800-ACCUM-TOTALS THRU 800-EXIT.
048700** NO-MORE-DATA IS RAISED SOLELY BY 900-READ-BEHASMT ON AN AT-END
048800** CONDITION - THE HRV FEED RUNNING OUT EARLY IS ALWAYS AN ABEND,
048900** NEVER A NORMAL STOPPING POINT FOR THIS LOOP.
049000     PERFORM 900-READ-BEHASMT THRU 900-EXIT.
049100 100-EXIT.
049200     EXIT.
049300
049400******************************************************************
049500** 150-READ-SUBJ-HRV - READS THE FIXED BASELINE/STRESS/RECOVERY
049600** TRIO FOR THE SUBJECT CURRENTLY HELD FROM BEHASMT.  EACH READ
049700** IS CHECKED AGAINST BOTH THE SUBJECT-ID AND THE EXPECTED PHASE
049800** CODE - A MISMATCH ON EITHER MEANS THE HRV EXTRACT IS OUT OF
049900** STEP WITH THE BEHAVIORAL FILE, A FATAL CONDITION.
050000******************************************************************
050100 150-READ-SUBJ-HRV.
050200** PARA-NAME IS SET AT THE TOP OF EVERY PARAGRAPH SO 999-ABEND-RTN
050300** CAN PRINT WHERE THE JOB WAS WHEN IT BLEW UP.
050400     MOVE "150-READ-SUBJ-HRV" TO PARA-NAME.
050500** SUBJECT-ID AND TRIGGER CODE BOTH COME OFF THE BEHAVIORAL
050600** RECORD - EVERY HRV PHASE READ BELOW IS CHECKED AGAINST THE KEY.
050700     MOVE BEHV-SUBJECT-ID TO WS-SUBJECT-KEY-HOLD.
050800     MOVE BEHV-PRIMARY-TRIGGER-CODE TO WS-PRIMARY-TRIG-HOLD.
050900
051000** BASELINE PHASE.
051100     READ HRVFILE INTO HRV-MEASUREMENT-REC
051200         AT END
051300             MOVE "HRV FILE EXHAUSTED - BASELINE EXPECTED" TO
051400                  ABEND-REASON
051500             GO TO 999-ABEND-RTN
051600     END-READ.
051700     ADD 1 TO WS-HRV-RECS-READ.
051800** EITHER TEST FAILING MEANS THE HRV EXTRACT IS OUT OF STEP WITH
051900** THE BEHAVIORAL FILE, A FATAL CONDITION WITH NO RECOVERY.
052000     IF HRV-SUBJECT-ID NOT = WS-SUBJECT-KEY-HOLD
052100        OR NOT BASELINE-PHASE
052200         MOVE "HRV OUT OF SEQUENCE - BASELINE EXPECTED" TO
052300              ABEND-REASON
052400         GO TO 999-ABEND-RTN.
052500** COPY THE NINE BASELINE READINGS OUT OF HRV-MEASUREMENT-REC -
052600** NOT READ DIRECTLY AGAIN UNTIL THE NEXT SUBJECTS BASELINE.
052700     MOVE HRV-RMSSD          TO BL-RMSSD.
052800     MOVE HRV-SDNN           TO BL-SDNN.
052900     MOVE HRV-LF-HF-RATIO    TO BL-LF-HF-RATIO.
053000     MOVE HRV-HF-POWER       TO BL-HF-POWER.
053100     MOVE HRV-TOTAL-POWER    TO BL-TOTAL-POWER.
053200     MOVE HRV-SD1            TO BL-SD1.
053300     MOVE HRV-SD2            TO BL-SD2.
053400** ENTROPY AND ITS AVAILABILITY FLAG ARE THE LAST TWO OF THE NINE
053500** BASELINE FIELDS CARRIED FORWARD TO THE VAGCALC LINKAGE RECORD.
053600     MOVE HRV-SAMPLE-ENTROPY TO BL-SAMPLE-ENTROPY.
053700     MOVE HRV-ENTROPY-AVAIL-FLAG TO BL-ENTROPY-FLAG.
053800
053900** STRESS PHASE.
054000** SAME AT-END AND OUT-OF-SEQUENCE HANDLING AS THE BASELINE READ
054100** ABOVE, REPEATED RATHER THAN FACTORED INTO A SHARED PARAGRAPH SO
054200** THE ABEND TEXT CAN NAME THE SPECIFIC PHASE THAT WAS EXPECTED.
054300     READ HRVFILE INTO HRV-MEASUREMENT-REC
054400         AT END
054500             MOVE "HRV FILE EXHAUSTED - STRESS EXPECTED" TO
054600                  ABEND-REASON
054700             GO TO 999-ABEND-RTN
054800     END-READ.
054900     ADD 1 TO WS-HRV-RECS-READ.
055000** STRESS-PHASE IS AN 88 ON HRV-PHASE-CODE IN THE HRVMEAS COPYBOOK
055100** - THE KEY CHECK AND THE PHASE CHECK BOTH FIRE OFF ONE IF.
055200     IF HRV-SUBJECT-ID NOT = WS-SUBJECT-KEY-HOLD
055300        OR NOT STRESS-PHASE
055400         MOVE "HRV OUT OF SEQUENCE - STRESS EXPECTED" TO
055500              ABEND-REASON
055600         GO TO 999-ABEND-RTN.
055700** ONLY FOUR OF THE STRESS READINGS ARE KEPT - THE SAME FOUR SIDE
055800** B OF THE VAGCALC LINKAGE RECORD CARRIES, SEE 200- BELOW.
055900     MOVE HRV-RMSSD          TO ST-RMSSD.
056000     MOVE HRV-SDNN           TO ST-SDNN.
056100     MOVE HRV-LF-HF-RATIO    TO ST-LF-HF-RATIO.
056200     MOVE HRV-TOTAL-POWER    TO ST-TOTAL-POWER.
056300
056400** RECOVERY PHASE - ONLY THE RMSSD READING IS KEPT, SINCE THAT IS
056500** ALL VAGCALC REQUEST 1 NEEDS TO SCORE RECOVERY SPEED.
056600     READ HRVFILE INTO HRV-MEASUREMENT-REC
056700         AT END
056800             MOVE "HRV FILE EXHAUSTED - RECOVERY EXPECTED" TO
056900                  ABEND-REASON
057000             GO TO 999-ABEND-RTN
057100     END-READ.
057200     ADD 1 TO WS-HRV-RECS-READ.
057300** LAST OF THE THREE PHASE CHECKS - IF THIS ONE PASSES THE WHOLE
057400** SUBJECT TRIO IS CONFIRMED IN ORDER AND 200- CAN CLASSIFY.
057500     IF HRV-SUBJECT-ID NOT = WS-SUBJECT-KEY-HOLD
057600        OR NOT RECOVERY-PHASE
057700         MOVE "HRV OUT OF SEQUENCE - RECOVERY EXPECTED" TO
057800              ABEND-REASON
057900         GO TO 999-ABEND-RTN.
058000** UNLIKE VAGMULT, THE RECOVERY PHASE IS NEVER OPTIONAL HERE - THE
058100** FIXED THREE-PHASE PROTOCOL ALWAYS CARRIES ONE.
058200     MOVE HRV-RMSSD TO RC-RMSSD.
058300 150-EXIT.
058400     EXIT.
058500
058600******************************************************************
058700** 200-CLASSIFY-SUBJECT - LOADS THE VAGCALC LINKAGE RECORD FROM
058800** THE HELD BASELINE/STRESS/RECOVERY READINGS PLUS THE BEHAVIORAL
058900** PRESENTATION SCALES, AND MAKES ONE REQUEST 1 (FULL SINGLE-
059000** TRIGGER CLASSIFY) CALL - ONE CALL RETURNS THE PHYSIOLOGICAL
059100** STATE, BEHAVIORAL PRESENTATION, STRESS RESPONSE, RECOVERY
059200** SPEED, REACTIVITY INDEX, COHERENCE SCORE AND INTERPRETATION
059300** CODE TOGETHER.
059400******************************************************************
059500 200-CLASSIFY-SUBJECT.
059600     MOVE "200-CLASSIFY-SUBJECT" TO PARA-NAME.
059700** REQUEST 1 IS THE ONLY REQUEST NUMBER THIS PROGRAM EVER SETS -
059800** VAGCALC DOES THE WHOLE FULL-SINGLE-TRIGGER CLASSIFY IN ONE CALL
059900     SET WS-REQ-FULL-SINGLE TO TRUE.
060000** SIDE A IS THE BASELINE READING.
060100     MOVE BL-RMSSD            TO WS-CALC-A-RMSSD.
060200     MOVE BL-SDNN             TO WS-CALC-A-SDNN.
060300     MOVE BL-LF-HF-RATIO      TO WS-CALC-A-LF-HF-RATIO.
060400     MOVE BL-HF-POWER         TO WS-CALC-A-HF-POWER.
060500     MOVE BL-TOTAL-POWER      TO WS-CALC-A-TOTAL-POWER.
060600** SD1/SD2/ENTROPY ARE BASELINE-ONLY MEASURES - NONE OF THE THREE
060700** HAS A COUNTERPART ON SIDE B OF THE LINKAGE RECORD BELOW.
060800     MOVE BL-SD1              TO WS-CALC-A-SD1.
060900     MOVE BL-SD2              TO WS-CALC-A-SD2.
061000     MOVE BL-SAMPLE-ENTROPY   TO WS-CALC-A-SAMPLE-ENTROPY.
061100     MOVE BL-ENTROPY-FLAG     TO WS-CALC-A-ENTROPY-FLAG.
061200** SIDE B IS THE STRESS READING; HRV-C IS THE RECOVERY READING.
061300     MOVE ST-RMSSD            TO WS-CALC-B-RMSSD.
061400     MOVE ST-SDNN             TO WS-CALC-B-SDNN.
061500** ONLY FOUR STRESS-PHASE FIELDS MAKE THE TRIP - NO SD1/SD2/
061600** ENTROPY ON SIDE B, SAME AS THE WS-ST-HOLD GROUP ABOVE.
061700     MOVE ST-LF-HF-RATIO      TO WS-CALC-B-LF-HF-RATIO.
061800     MOVE ST-TOTAL-POWER      TO WS-CALC-B-TOTAL-POWER.
061900     MOVE RC-RMSSD            TO WS-CALC-HRV-C-RMSSD.
062000
062100** BEHAVIORAL PRESENTATION SCALES COME STRAIGHT ACROSS FROM THE
062200** INTAKE CLINICIANS BEHASMT RECORD - NO EDITING DONE HERE.
062300     MOVE BEHV-EYE-CONTACT         TO WS-CALC-EYE-CONTACT.
062400     MOVE BEHV-VOICE-PROSODY       TO WS-CALC-VOICE-PROSODY.
062500     MOVE BEHV-FACIAL-EXPRESSIVITY TO WS-CALC-FACIAL-EXPRESS.
062600     MOVE BEHV-SOCIAL-ENGAGEMENT   TO WS-CALC-SOCIAL-ENGAGE.
062700     MOVE BEHV-BODY-RELAXATION     TO WS-CALC-BODY-RELAX.
062800** THE TWO SELF-REPORT FLAGS COME LAST, AFTER THE FIVE NUMERIC
062900** PRESENTATION SCALES ABOVE.
063000     MOVE BEHV-REPORTS-NUMBNESS    TO WS-CALC-NUMBNESS-FLAG.
063100     MOVE BEHV-REPORTS-DISSOCIATION TO
063200          WS-CALC-DISSOCIATION-FLAG.
063300** SEVEN SCALES, NOT EIGHT - THE BEHASMT COPYBOOK HAS NO SLOT FOR
063400** A THIRD EYE-TRACKING MEASURE, UNLIKE SOME OF THE OLDER INTAKE
063500** FORMS THIS DEPARTMENT USED TO RUN.
063600** PRIMARY-TRIGGER IS THE ONLY TRIGGER-LOOKUP FIELD THIS PROGRAM
063700** EVER LOADS - THE REST OF THE SHARED LINKAGE SHAPE GOES OUT
063800** BLANK, SINCE REQUEST 1 NEVER READS THEM.
063900     MOVE WS-PRIMARY-TRIG-HOLD TO WS-CALC-IN-PRIMARY-TRIGGER.
064000** ONE CALL DOES THE WHOLE CLASSIFICATION - VAGMULT AND VAGCMPR
064100** BOTH MAKE SEVERAL CALLS PER SUBJECT, THIS PROGRAM MAKES ONLY
064200** THIS ONE.
064300     CALL "VAGCALC" USING WS-VAGCALC-REC, RETURN-CD.
064400 200-EXIT.
064500     EXIT.
064600
064700******************************************************************
064800** 250-WRITE-PROFILE - MOVES THE VAGCALC RESULTS AND THE CLASSIFY
064900** INPUTS THAT IDENTIFY THIS SUBJECT INTO THE PROFRSLT COPYBOOK
065000** LAYOUT AND WRITES THE PROFILE-RESULTS EXTRACT RECORD.  THE
065100** SECONDARY-TRIGGER FIELD IS ALWAYS BLANK ON A SINGLE-TRIGGER
065200** RUN - ONLY VAGMULT EVER FILLS IT IN.
065300******************************************************************
065400 250-WRITE-PROFILE.
065500     MOVE "250-WRITE-PROFILE" TO PARA-NAME.
065600** PARA-NAME IS MOVED AT THE TOP OF EVERY PARAGRAPH IN THIS
065700** PROGRAM SO THE ABEND DUMP ALWAYS SHOWS WHERE THE JOB WENT DOWN,
065800** EVEN THOUGH THIS PARTICULAR PARAGRAPH NEVER ABENDS ITSELF.
065900** KEY AND CLASSIFICATION RESULTS, FIELD BY FIELD, INTO THE
066000** PROFRSLT COPYBOOK LAYOUT.
066100     MOVE WS-SUBJECT-KEY-HOLD      TO PROF-SUBJECT-ID.
066200     MOVE WS-CALC-OUT-PHYS-STATE   TO PROF-PHYS-DOMINANT.
066300     MOVE WS-CALC-OUT-BEHAV-PRES   TO PROF-BEHAV-PRESENTATION.
066400     MOVE WS-CALC-OUT-PSEUDO-FLAG  TO PROF-PSEUDO-FLAG.
066500     MOVE WS-CALC-OUT-STRESS-RESP  TO PROF-STRESS-RESPONSE.
066600     MOVE WS-CALC-OUT-FORMULA      TO PROF-FORMULA.
066700** RECOVERY-PCT, REACTIVITY AND COHERENCE ARE THE THREE SCORED
066800** MEASURES REQUEST 1 COMPUTES FROM THE THREE HELD HRV PHASES.
066900     MOVE WS-CALC-OUT-RECOVERY-PCT TO PROF-RECOVERY-SPEED-PCT.
067000     MOVE WS-CALC-OUT-REACTIVITY   TO PROF-REACTIVITY-INDEX.
067100     MOVE WS-CALC-OUT-COHERENCE    TO PROF-COHERENCE-SCORE.
067200     MOVE WS-PRIMARY-TRIG-HOLD     TO PROF-PRIMARY-TRIGGER.
067300** BLANK, NEVER SPACES-BY-DEFAULT - PROFILE-RESULT-REC IS NOT
067400** INITIALIZED BEFORE THIS PARAGRAPH RUNS, SO THE FIELD IS SET
067500** EXPLICITLY RATHER THAN RELYING ON WHATEVER WAS THERE LAST TIME.
067600     MOVE SPACES                   TO PROF-SECONDARY-TRIGGER.
067700     MOVE WS-CALC-OUT-INTERP-CODE  TO PROF-INTERPRETATION-CDE.
067800** WS-CALC-OUT-TRIG-INTERP IS NOT CARRIED ONTO THIS RECORD - THE
067900** TRIGGER-CODE INTERPRETATION NUMBER STAYS INTERNAL TO VAGCALC,
068000** SEE THE PROFRSLT 0358 REVIEW NOTE.
068100** WRITTEN FROM THE 01-LEVEL RECORD NAME, NOT AN ALIAS - PROFOUT
068200** HAS NO REDEFINES, UNLIKE THE TWO PRINT-LINE GROUPS BELOW.
068300     WRITE PROF-FILE-REC FROM PROFILE-RESULT-REC.
068400 250-EXIT.
068500     EXIT.
068600
068700******************************************************************
068800** 300-PRINT-REPORT-BLOCK - BUILDS ONE DETAIL LINE PER SUBJECT ON
068900** THE PROFILE REPORT, FIELD BY FIELD INTO WS-REPORT-DETAIL-LINE,
069000** THEN WRITES IT OUT THROUGH THE ALTERNATE FLAT VIEW.
069100******************************************************************
069200 300-PRINT-REPORT-BLOCK.
069300     MOVE "300-PRINT-REPORT-BLOCK" TO PARA-NAME.
069400** SPACE-FILL FIRST SO EVERY FILLER BETWEEN FIELDS PRINTS BLANK
069500** RATHER THAN LOW-VALUES, THEN MOVE EACH FIELD IN TURN.
069600     MOVE SPACES              TO WS-REPORT-DETAIL-LINE.
069700     MOVE WS-SUBJECT-KEY-HOLD TO RL-SUBJECT-ID.
069800     MOVE WS-CALC-OUT-FORMULA TO RL-FORMULA.
069900     MOVE WS-CALC-OUT-PSEUDO-FLAG TO RL-PSEUDO-FLAG.
070000** RECOVERY-PCT PRINTS RIGHT AFTER THE PSEUDO FLAG, SAME FIELD
070100** ORDER AS THE PROFOUT EXTRACT RECORD BUILT IN 250- ABOVE.
070200     MOVE WS-CALC-OUT-RECOVERY-PCT TO RL-RECOVERY-PCT.
070300     MOVE WS-CALC-OUT-REACTIVITY TO RL-REACTIVITY.
070400     MOVE WS-CALC-OUT-COHERENCE TO RL-COHERENCE.
070500     MOVE WS-CALC-OUT-INTERP-CODE TO RL-INTERP-CODE.
070600** NO TRAILING MOVE FOR WS-CALC-OUT-TRIG-INTERP - THE TRIGGER-
070700** CODE INTERPRETATION NUMBER IS NOT A COLUMN ON THIS REPORT,
070800** IT STAYS INTERNAL TO VAGCALC.  RL-INTERP-CODE ABOVE IS THE
070900** LAST FIELD MOVED BEFORE THE WRITE.
071000** WRITTEN FROM THE REDEFINES ALIAS SO THE 132-BYTE FLAT IMAGE
071100** GOES TO THE PRINTER, NOT THE FIELD-BY-FIELD GROUP VIEW.
071200     WRITE PROFRPT-REC FROM WS-REPORT-DETAIL-ALT.
071300 300-EXIT.
071400     EXIT.
071500
071600** 700-OPEN-FILES - STANDARD HOUSE OPEN PARAGRAPH FOR THIS JOB.
071700** NO FILE-STATUS CHECK AFTER THE OPEN ITSELF - A BAD OPEN SHOWS
071800** UP ON THE VERY FIRST READ OR WRITE INSTEAD.
071900 700-OPEN-FILES.
072000     MOVE "700-OPEN-FILES" TO PARA-NAME.
072100** BOTH INPUT EXTRACTS MUST BE IN ASCENDING SUBJECT-ID ORDER OR
072200** THE MATCH LOGIC IN 150- GOES OUT OF SYNC - SAME REQUIREMENT AS
072300** VAGMULT AND VAGCMPR.
072400     OPEN INPUT BEHFILE, HRVFILE.
072500     OPEN OUTPUT PROFOUT, PROFRPT, SYSOUT.
072600 700-EXIT.
072700     EXIT.
072800
072900** 750-CLOSE-FILES - CALLED FROM BOTH THE NORMAL END-OF-JOB PATH
073000** AND THE ABEND PATH SO THE OUTPUT DATASETS ARE ALWAYS CLOSED.
073100 750-CLOSE-FILES.
073200     MOVE "750-CLOSE-FILES" TO PARA-NAME.
073300** ALL FIVE FILES CLOSE TOGETHER IN ONE STATEMENT WHETHER THIS IS
073400** A NORMAL END-OF-JOB OR AN ABEND - NOTHING OPENS SELECTIVELY.
073500     CLOSE BEHFILE, HRVFILE, PROFOUT, PROFRPT, SYSOUT.
073600 750-EXIT.
073700     EXIT.
073800
073900******************************************************************
074000** 800-ACCUM-TOTALS - ROLLS THE DOMINANT PHYSIOLOGICAL STATE AND
074100** PSEUDO-PROFILE FLAG JUST CLASSIFIED INTO THE JOB-LEVEL CONTROL
074200** COUNTS PRINTED ON THE END-OF-JOB TOTALS LINE.
074300******************************************************************
074400 800-ACCUM-TOTALS.
074500     MOVE "800-ACCUM-TOTALS" TO PARA-NAME.
074600     ADD 1 TO WS-SUBJECTS-PROCESSED.
074700** EXACTLY ONE OF THE THREE STATES MATCHES FOR EVERY SUBJECT -
074800** VAGCALC REQUEST 1 NEVER RETURNS ANYTHING ELSE ON PHYS-STATE.
074900     EVALUATE WS-CALC-OUT-PHYS-STATE
075000         WHEN "V"
075100             ADD 1 TO WS-COUNT-VENTRAL
075200         WHEN "S"
075300             ADD 1 TO WS-COUNT-SYMPATHETIC
075400         WHEN "D"
075500             ADD 1 TO WS-COUNT-DORSAL
075600     END-EVALUATE.
075700** PSEUDO IS NOT MUTUALLY EXCLUSIVE WITH THE STATE ABOVE - A
075800** VENTRAL-DOMINANT SUBJECT CAN STILL CARRY THE PSEUDO FLAG.
075900     IF WS-CALC-OUT-PSEUDO-FLAG = "Y"
076000         ADD 1 TO WS-COUNT-PSEUDO.
076100 800-EXIT.
076200     EXIT.
076300
076400** 900-READ-BEHASMT - READS THE NEXT SUBJECT OFF THE BEHAVIORAL
076500** ASSESSMENT FILE, THE FILE THAT DRIVES THE WHOLE JOB - ONE HRV
076600** TRIO IS EXPECTED PER BEHASMT RECORD.
076700 900-READ-BEHASMT.
076800** NO PARA-NAME MOVE HERE, UNLIKE EVERY OTHER PARAGRAPH - THIS ONE
076900** NEVER ABENDS, THE AT-END CONDITION IS HANDLED IN PLACE BELOW.
077000** AT-END IS THE NORMAL EXIT FOR THE MAIN LOOP, NOT AN ERROR -
077100** 100-MAINLINE TESTS MORE-DATA-SW TO DECIDE WHETHER TO STOP.
077200     READ BEHFILE INTO BEHAVIORAL-ASSESSMENT-REC
077300         AT END MOVE "N" TO MORE-DATA-SW
077400         GO TO 900-EXIT
077500     END-READ.
077600     ADD 1 TO WS-BEH-RECS-READ.
077700 900-EXIT.
077800     EXIT.
077900
078000******************************************************************
078100** 950-CLEANUP - END-OF-JOB PARAGRAPH.  EDITS THE JOB COUNTERS
078200** INTO THE CONTROL-TOTALS LINE, WRITES IT, CLOSES THE FILES, AND
078300** ECHOES THE SUBJECT AND PSEUDO-PROFILE COUNTS TO THE CONSOLE.
078400******************************************************************
078500 950-CLEANUP.
078600     MOVE "950-CLEANUP" TO PARA-NAME.
078700** SAME SPACE-FILL-THEN-MOVE PATTERN AS 300- ABOVE SO THE TRAILING
078800** CAPTION FILLER PRINTS BLANK RATHER THAN LOW-VALUES.
078900     MOVE SPACES           TO WS-TOTALS-LINE.
079000     MOVE WS-SUBJECTS-PROCESSED TO TL-SUBJECTS.
079100** THE THREE DOMINANT-STATE COUNTS PRINT SLASH-SEPARATED, LIKE THE
079200** PHYSIOLOGICAL-STATE CODE ON THE SUBJECT DETAIL LINE.
079300     MOVE WS-COUNT-VENTRAL      TO TL-VENTRAL.
079400     MOVE WS-COUNT-SYMPATHETIC  TO TL-SYMPATHETIC.
079500     MOVE WS-COUNT-DORSAL       TO TL-DORSAL.
079600     MOVE WS-COUNT-PSEUDO       TO TL-PSEUDO.
079700** REC COUNTS LET THE OPERATOR CROSS-CHECK THIS RUN AGAINST THE
079800** EXTRACT-STEP JOB LOG WITHOUT OPENING EITHER FILE.
079900     MOVE WS-HRV-RECS-READ      TO TL-HRV-RECS.
080000     MOVE WS-BEH-RECS-READ      TO TL-BEH-RECS.
080100** WRITTEN THROUGH THE FLAT ALIAS, NOT THE GROUP NAME - SAME
080200** REASON AS THE DETAIL LINE WRITE IN 300-PRINT-REPORT-BLOCK.
080300     WRITE PROFRPT-REC FROM WS-TOTALS-LINE-IMAGE.
080400     PERFORM 750-CLOSE-FILES THRU 750-EXIT.
080500** CONSOLE ECHO OF THE HEADLINE COUNTS - THE SAME NUMBERS ALSO
080600** SHOW ON THE PRINTED TOTALS LINE ABOVE, FOR THE OPERATOR WHO IS
080700** WATCHING THE JOB RUN RATHER THAN READING THE REPORT LATER.
080800     DISPLAY "** SUBJECTS PROCESSED **".
080900     DISPLAY WS-SUBJECTS-PROCESSED.
081000     DISPLAY "** PSEUDO PROFILES FOUND **".
081100     DISPLAY WS-COUNT-PSEUDO.
081200     DISPLAY "******** NORMAL END OF JOB VAGSNGL ********".
081300 950-EXIT.
081400     EXIT.
081500
081600******************************************************************
081700** 999-ABEND-RTN - HOUSE ABEND PATH.  DUMPS THE REASON TEXT,
081800** CLOSES THE OTHER FILES, TELLS THE CONSOLE, AND FORCES
081900** A SYSTEM COMPLETION CODE BY DIVIDING BY ZERO.
082000******************************************************************
082100 999-ABEND-RTN.
082200** ABEND-REC CARRIES THE REASON TEXT MOVED IN BY WHOEVER GO-TO-ED
082300** HERE; WE JUST DUMP IT AND GO DOWN.
082400     WRITE SYSOUT-REC FROM ABEND-REC.
082500** FILES ARE STILL CLOSED ON THE WAY DOWN SO THE EXTRACT AND
082600** REPORT DATASETS ARE NOT LEFT OPEN FOR THE NEXT JOB STEP.
082700     PERFORM 750-CLOSE-FILES THRU 750-EXIT.
082800     DISPLAY "*** ABNORMAL END OF JOB - VAGSNGL ***" UPON CONSOLE.
082900** FORCES A SYSTEM COMPLETION CODE SO THE OPERATOR SEES A REAL
083000** ABEND IN THE JOB LOG INSTEAD OF A QUIET NORMAL RETURN CODE.
083100     DIVIDE ZERO-VAL INTO ONE-VAL.
083200******************* END OF VAGSNGL SOURCE **********************
